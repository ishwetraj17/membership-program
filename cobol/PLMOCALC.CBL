000100*
000200*    PLMOCALC.CBL
000300*    SHARED CALENDAR-MONTH AND WHOLE-DAY ARITHMETIC PARAGRAPHS.
000400*    CALLERS MOVE THEIR ARGUMENTS INTO THE MDC-IN-xxx FIELDS OF
000500*    WSDATCLC.CBL, PERFORM THE PARAGRAPH, AND PICK THE ANSWER
000600*    BACK UP FROM MDC-OUT-xxx -- THE SAME PASS-BY-SHARED-STORAGE
000700*    CONVENTION THE SHOP HAS USED SINCE THE wsdate.cbl DAYS.
000800*
000900 ADD-MONTHS-TO-DATE.
001000*   ADDS MDC-IN-MONTHS-TO-ADD WHOLE MONTHS TO MDC-IN-DATE-1,
001100*   CLIPPING TO THE LAST DAY OF THE TARGET MONTH (JAN 31 + 1
001200*   MONTH GIVES FEB 28 OR FEB 29).  ANSWER IN MDC-OUT-DATE.
001300 
001400     MOVE MDC-IN-DATE-1 TO MDC-WORK-DATE.
001500     COMPUTE MDC-WORK-TOTAL-MONTHS =
001600             (MDC-WORK-CCYY * 12) + MDC-WORK-MM - 1 +
001700             MDC-IN-MONTHS-TO-ADD.
001800     DIVIDE MDC-WORK-TOTAL-MONTHS BY 12
001900             GIVING MDC-WORK-TARGET-CCYY
002000             REMAINDER MDC-WORK-TARGET-MM.
002100     ADD 1 TO MDC-WORK-TARGET-MM.
002200     MOVE MDC-WORK-TARGET-CCYY TO MDC-WORK-CCYY.
002300     MOVE MDC-WORK-TARGET-MM TO MDC-WORK-MM.
002400     PERFORM DETERMINE-LAST-DAY-IN-TARGET-MONTH.
002500     IF MDC-WORK-DD > MDC-WORK-LAST-DAY-IN-MM
002600        MOVE MDC-WORK-LAST-DAY-IN-MM TO MDC-WORK-DD.
002700     MOVE MDC-WORK-DATE TO MDC-OUT-DATE.
002800*_________________________________________________________________________
002900 
003000 DETERMINE-LAST-DAY-IN-TARGET-MONTH.
003100*   MDC-WORK-CCYY/MDC-WORK-MM MUST ALREADY HOLD THE TARGET
003200*   YEAR AND MONTH ON ENTRY.
003300 
003400     MOVE MDC-MONTH-DAYS-TAB(MDC-WORK-MM) TO MDC-WORK-LAST-DAY-IN-MM.
003500     IF MDC-WORK-MM = 2
003600        PERFORM DETERMINE-LEAP-YEAR
003700        IF MDC-IS-LEAP-YEAR
003800           MOVE 29 TO MDC-WORK-LAST-DAY-IN-MM.
003900*_________________________________________________________________________
004000 
004100 DETERMINE-LEAP-YEAR.
004200*   MDC-WORK-CCYY MUST ALREADY HOLD THE CANDIDATE YEAR.
004300 
004400     MOVE "N" TO MDC-LEAP-YEAR-FLAG.
004500     DIVIDE MDC-WORK-CCYY BY 4 GIVING MDC-QUOT-4
004600            REMAINDER MDC-REMAINDER-4.
004700     IF MDC-REMAINDER-4 = 0
004800        MOVE "Y" TO MDC-LEAP-YEAR-FLAG
004900        DIVIDE MDC-WORK-CCYY BY 100 GIVING MDC-QUOT-100
005000               REMAINDER MDC-REMAINDER-100
005100        IF MDC-REMAINDER-100 = 0
005200           MOVE "N" TO MDC-LEAP-YEAR-FLAG
005300           DIVIDE MDC-WORK-CCYY BY 400 GIVING MDC-QUOT-400
005400                  REMAINDER MDC-REMAINDER-400
005500           IF MDC-REMAINDER-400 = 0
005600              MOVE "Y" TO MDC-LEAP-YEAR-FLAG.
005700*_________________________________________________________________________
005800 
005900 CALC-DAYS-BETWEEN-DATES.
006000*   WHOLE DAYS FROM MDC-IN-DATE-1 TO MDC-IN-DATE-2.  ANSWER
006100*   (POSSIBLY NEGATIVE) IN MDC-OUT-DAYS-BETWEEN.
006200 
006300     MOVE MDC-IN-DATE-1 TO MDC-WORK-DATE.
006400     PERFORM CALC-ABSOLUTE-DAY-NUMBER.
006500     MOVE MDC-ABS-DAYS-RESULT TO MDC-ABS-DAYS-1.
006600     MOVE MDC-IN-DATE-2 TO MDC-WORK-DATE.
006700     PERFORM CALC-ABSOLUTE-DAY-NUMBER.
006800     MOVE MDC-ABS-DAYS-RESULT TO MDC-ABS-DAYS-2.
006900     COMPUTE MDC-OUT-DAYS-BETWEEN = MDC-ABS-DAYS-2 - MDC-ABS-DAYS-1.
007000*_________________________________________________________________________
007100 
007200 CALC-ABSOLUTE-DAY-NUMBER.
007300*   CONVERTS MDC-WORK-DATE (CCYYMMDD) TO A DAY NUMBER COUNTED
007400*   FROM A FIXED EPOCH, FOR SUBTRACTING ONE DATE FROM ANOTHER.
007500 
007600     PERFORM DETERMINE-LEAP-YEAR.
007700     DIVIDE MDC-WORK-CCYY - 1 BY 4 GIVING MDC-QUOT-4.
007800     DIVIDE MDC-WORK-CCYY - 1 BY 100 GIVING MDC-QUOT-100.
007900     DIVIDE MDC-WORK-CCYY - 1 BY 400 GIVING MDC-QUOT-400.
008000     COMPUTE MDC-ABS-DAYS-RESULT =
008100             (MDC-WORK-CCYY - 1) * 365
008200           + MDC-QUOT-4 - MDC-QUOT-100 + MDC-QUOT-400.
008300     MOVE 0 TO MDC-CUM-MONTH-DAYS.
008400     IF MDC-WORK-MM > 1
008500        PERFORM ACCUMULATE-MONTH-DAYS
008600                VARYING MDC-MONTH-IDX FROM 1 BY 1
008700                UNTIL MDC-MONTH-IDX > MDC-WORK-MM - 1.
008800     IF MDC-IS-LEAP-YEAR AND MDC-WORK-MM > 2
008900        ADD 1 TO MDC-CUM-MONTH-DAYS.
009000     ADD MDC-CUM-MONTH-DAYS MDC-WORK-DD TO MDC-ABS-DAYS-RESULT.
009100*_________________________________________________________________________
009200 
009300 ACCUMULATE-MONTH-DAYS.
009400     ADD MDC-MONTH-DAYS-TAB(MDC-MONTH-IDX) TO MDC-CUM-MONTH-DAYS.
009500*_________________________________________________________________________
