000100*
000200*    PL-LOOK-FOR-USER-RECORD.CBL
000300*    SEARCHES USER-TABLE (LOADED BY PL-LOAD-MASTER-TABLES.CBL)
000400*    FOR WS-SEARCH-USER-ID.  ON A HIT, UT-IDX POINTS AT THE
000500*    MATCHING USER-TABLE ENTRY.
000600*
000700 LOOK-FOR-USER-RECORD.
000800 
000900     MOVE "N" TO W-FOUND-USER-RECORD.
001000     SET UT-IDX TO 1.
001100     SEARCH ALL USER-TABLE
001200         AT END
001300            MOVE "N" TO W-FOUND-USER-RECORD
001400         WHEN UT-ID(UT-IDX) = WS-SEARCH-USER-ID
001500            MOVE "Y" TO W-FOUND-USER-RECORD.
001600*_________________________________________________________________________
