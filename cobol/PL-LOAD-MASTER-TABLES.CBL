000100*
000200*    PL-LOAD-MASTER-TABLES.CBL
000300*    LOADS TIER-FILE, PLAN-FILE AND USER-FILE INTO THE IN-MEMORY
000400*    TIER-TABLE/PLAN-TABLE/USER-TABLE (SEE WSTABTIR/WSTABPLN/
000500*    WSTABUSR.CBL) SO PL-LOOK-FOR-xxx-RECORD.CBL CAN SEARCH ALL.
000600*    EACH FILE IS MAINTAINED IN ASCENDING KEY ORDER BY THE
000700*    SEEDING AND CREATION PARAGRAPHS, SO NO SORT IS NEEDED HERE.
000800*
000900 LOAD-MASTER-TABLES.
001000 
001100     PERFORM LOAD-TIER-TABLE.
001200     PERFORM LOAD-PLAN-TABLE.
001300     PERFORM LOAD-USER-TABLE.
001400*_________________________________________________________________________
001500 
001600 LOAD-TIER-TABLE.
001700 
001800     MOVE 0   TO TIER-TABLE-COUNT.
001900     MOVE "N" TO WS-EOF-TIER-FLAG.
002000 
002100     OPEN INPUT TIER-FILE.
002200     PERFORM READ-NEXT-TIER-RECORD.
002300     PERFORM STORE-TIER-TABLE-ENTRY UNTIL EOF-TIER.
002400     CLOSE TIER-FILE.
002500*_________________________________________________________________________
002600 
002700 READ-NEXT-TIER-RECORD.
002800 
002900     READ TIER-FILE
003000         AT END MOVE "Y" TO WS-EOF-TIER-FLAG.
003100*_________________________________________________________________________
003200 
003300 STORE-TIER-TABLE-ENTRY.
003400 
003500     ADD 1 TO TIER-TABLE-COUNT.
003600     MOVE TIER-ID               TO TT-ID(TIER-TABLE-COUNT).
003700     MOVE TIER-NAME             TO TT-NAME(TIER-TABLE-COUNT).
003800     MOVE TIER-LEVEL            TO TT-LEVEL(TIER-TABLE-COUNT).
003900     MOVE TIER-DISCOUNT-PCT     TO TT-DISCOUNT-PCT(TIER-TABLE-COUNT).
004000     MOVE TIER-FREE-DELIVERY    TO TT-FREE-DELIVERY(TIER-TABLE-COUNT).
004100     MOVE TIER-EXCLUSIVE-DEALS  TO TT-EXCLUSIVE-DEALS(TIER-TABLE-COUNT).
004200     MOVE TIER-EARLY-ACCESS     TO TT-EARLY-ACCESS(TIER-TABLE-COUNT).
004300     MOVE TIER-PRIORITY-SUPPORT TO TT-PRIORITY-SUPPORT(TIER-TABLE-COUNT).
004400     MOVE TIER-MAX-COUPONS      TO TT-MAX-COUPONS(TIER-TABLE-COUNT).
004500     MOVE TIER-DELIVERY-DAYS    TO TT-DELIVERY-DAYS(TIER-TABLE-COUNT).
004600     MOVE TIER-ADDL-BENEFITS    TO TT-ADDL-BENEFITS(TIER-TABLE-COUNT).
004700 
004800     PERFORM READ-NEXT-TIER-RECORD.
004900*_________________________________________________________________________
005000 
005100 LOAD-PLAN-TABLE.
005200 
005300     MOVE 0   TO PLAN-TABLE-COUNT.
005400     MOVE "N" TO WS-EOF-PLAN-FLAG.
005500 
005600     OPEN INPUT PLAN-FILE.
005700     PERFORM READ-NEXT-PLAN-RECORD.
005800     PERFORM STORE-PLAN-TABLE-ENTRY UNTIL EOF-PLAN.
005900     CLOSE PLAN-FILE.
006000*_________________________________________________________________________
006100 
006200 READ-NEXT-PLAN-RECORD.
006300 
006400     READ PLAN-FILE
006500         AT END MOVE "Y" TO WS-EOF-PLAN-FLAG.
006600*_________________________________________________________________________
006700 
006800 STORE-PLAN-TABLE-ENTRY.
006900 
007000     ADD 1 TO PLAN-TABLE-COUNT.
007100     MOVE PLAN-ID               TO PT-ID(PLAN-TABLE-COUNT).
007200     MOVE PLAN-NAME              TO PT-NAME(PLAN-TABLE-COUNT).
007300     MOVE PLAN-TYPE              TO PT-TYPE(PLAN-TABLE-COUNT).
007400     MOVE PLAN-PRICE             TO PT-PRICE(PLAN-TABLE-COUNT).
007500     MOVE PLAN-DURATION-MONTHS   TO PT-DURATION-MONTHS(PLAN-TABLE-COUNT).
007600     MOVE PLAN-TIER-ID           TO PT-TIER-ID(PLAN-TABLE-COUNT).
007700     MOVE PLAN-ACTIVE            TO PT-ACTIVE(PLAN-TABLE-COUNT).
007800 
007900     PERFORM READ-NEXT-PLAN-RECORD.
008000*_________________________________________________________________________
008100 
008200 LOAD-USER-TABLE.
008300 
008400     MOVE 0   TO USER-TABLE-COUNT.
008500     MOVE "N" TO WS-EOF-USER-FLAG.
008600 
008700     OPEN INPUT USER-FILE.
008800     PERFORM READ-NEXT-USER-RECORD.
008900     PERFORM STORE-USER-TABLE-ENTRY UNTIL EOF-USER.
009000     CLOSE USER-FILE.
009100*_________________________________________________________________________
009200 
009300 READ-NEXT-USER-RECORD.
009400 
009500     READ USER-FILE
009600         AT END MOVE "Y" TO WS-EOF-USER-FLAG.
009700*_________________________________________________________________________
009800 
009900 STORE-USER-TABLE-ENTRY.
010000 
010100     ADD 1 TO USER-TABLE-COUNT.
010200     MOVE USER-ID                TO UT-ID(USER-TABLE-COUNT).
010300     MOVE USER-NAME               TO UT-NAME(USER-TABLE-COUNT).
010400     MOVE USER-EMAIL               TO UT-EMAIL(USER-TABLE-COUNT).
010500     MOVE USER-PHONE               TO UT-PHONE(USER-TABLE-COUNT).
010600     MOVE USER-ADDRESS             TO UT-ADDRESS(USER-TABLE-COUNT).
010700     MOVE USER-CITY                TO UT-CITY(USER-TABLE-COUNT).
010800     MOVE USER-STATE               TO UT-STATE(USER-TABLE-COUNT).
010900     MOVE USER-PINCODE             TO UT-PINCODE(USER-TABLE-COUNT).
011000     MOVE USER-STATUS              TO UT-STATUS(USER-TABLE-COUNT).
011100 
011200     PERFORM READ-NEXT-USER-RECORD.
011300*_________________________________________________________________________
