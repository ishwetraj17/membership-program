000100*
000200*    WSTRANS.CBL -- WORKING STORAGE FOR THE SUBSCRIPTION STATUS
000300*    TRANSITION MATRIX CHECK.  COPY ALONGSIDE
000400*    PL-VALIDATE-TRANSITION.CBL.
000500*
000600     01  VTX-CURRENT-STATUS          PIC X(09).
000700     01  VTX-NEW-STATUS              PIC X(09).
000800     01  VTX-VALID-FLAG              PIC X(01).
000900         88  VTX-TRANSITION-VALID        VALUE "Y".
