000100*
000200*    WSLOOKUP.CBL -- SEARCH KEYS AND FOUND-SWITCHES FOR THE
000300*    PL-LOOK-FOR-xxx-RECORD.CBL TABLE-SEARCH PARAGRAPHS.
000400*
000500     77  WS-SEARCH-TIER-LEVEL        PIC 9(01).
000600     01  W-FOUND-TIER-RECORD         PIC X(01).
000700         88  FOUND-TIER-RECORD           VALUE "Y".
000800 
000900     77  WS-SEARCH-PLAN-ID           PIC 9(04).
001000     01  W-FOUND-PLAN-RECORD         PIC X(01).
001100         88  FOUND-PLAN-RECORD           VALUE "Y".
001200 
001300     77  WS-SEARCH-USER-ID           PIC 9(06).
001400     01  W-FOUND-USER-RECORD         PIC X(01).
001500         88  FOUND-USER-RECORD           VALUE "Y".
