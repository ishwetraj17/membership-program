000100*
000200*    WSSUBKEY.CBL -- RELATIVE KEY AND FILE STATUS FOR
000300*    SUBSCRIPTION-FILE.  COPY THIS ALONGSIDE SLSUBS.CBL/FDSUBS.CBL
000400*    IN EVERY PROGRAM THAT OPENS SUBSCRIPTION-FILE.
000500*
000600     77  SUB-REL-KEY              PIC 9(06) COMP.
000700     77  WS-SUBS-FILE-STATUS      PIC X(02).
000800         88  SUBS-FILE-OK             VALUE "00".
000900         88  SUBS-FILE-NOT-FOUND      VALUE "23".
001000         88  SUBS-FILE-END            VALUE "10".
