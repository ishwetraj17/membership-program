000100*
000200*    FDSUBS.CBL
000300*    RECORD LAYOUT FOR THE SUBSCRIPTION FILE.  RELATIVE
000400*    ORGANIZATION, SUB-REL-KEY (SEE SLSUBS.CBL) CARRIES THE
000500*    RELATIVE RECORD NUMBER SO A GIVEN SUB-ID CAN BE READ,
000600*    REWRITTEN OR DELETED DIRECTLY WITHOUT A SEPARATE INDEX.
000700*    THE DATE FIELDS ARE EACH REDEFINED INTO CCYY/MM/DD PARTS
000800*    FOR THE MONTH-ARITHMETIC PARAGRAPHS IN PLMOCALC.CBL.
000900*
001000    FD  SUBSCRIPTION-FILE
001100        LABEL RECORDS ARE STANDARD.
001200 
001300    01  SUBSCRIPTION-RECORD.
001400        05  SUB-ID                       PIC 9(06).
001500        05  SUB-USER-ID                  PIC 9(06).
001600        05  SUB-PLAN-ID                  PIC 9(04).
001700        05  SUB-STATUS                   PIC X(09).
001800            88  SUB-STAT-ACTIVE          VALUE "ACTIVE".
001900            88  SUB-STAT-EXPIRED         VALUE "EXPIRED".
002000            88  SUB-STAT-CANCELLED       VALUE "CANCELLED".
002100            88  SUB-STAT-SUSPENDED       VALUE "SUSPENDED".
002200            88  SUB-STAT-PENDING         VALUE "PENDING".
002300        05  SUB-START-DATE               PIC 9(08).
002400        05  SUB-START-DATE-PARTS REDEFINES SUB-START-DATE.
002500            10  SUB-START-CCYY           PIC 9(04).
002600            10  SUB-START-MM             PIC 9(02).
002700            10  SUB-START-DD             PIC 9(02).
002800        05  SUB-END-DATE                 PIC 9(08).
002900        05  SUB-END-DATE-PARTS REDEFINES SUB-END-DATE.
003000            10  SUB-END-CCYY             PIC 9(04).
003100            10  SUB-END-MM               PIC 9(02).
003200            10  SUB-END-DD               PIC 9(02).
003300        05  SUB-NEXT-BILLING-DATE        PIC 9(08).
003400        05  SUB-NEXT-BILLING-PARTS REDEFINES SUB-NEXT-BILLING-DATE.
003500            10  SUB-NEXT-BILL-CCYY       PIC 9(04).
003600            10  SUB-NEXT-BILL-MM         PIC 9(02).
003700            10  SUB-NEXT-BILL-DD         PIC 9(02).
003800        05  SUB-PAID-AMOUNT              PIC S9(8)V9(2) COMP-3.
003900        05  SUB-AUTO-RENEWAL             PIC X(01).
004000            88  SUB-AUTO-RENEWAL-ON      VALUE "Y".
004100        05  SUB-CANCELLED-DATE           PIC 9(08).
004200        05  SUB-CANCEL-REASON            PIC X(40).
004300        05  FILLER                       PIC X(10).
