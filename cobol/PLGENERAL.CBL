000100*
000200*    PLGENERAL.CBL
000300*    GENERAL-PURPOSE SCREEN AND CONFIRMATION PARAGRAPHS SHARED
000400*    BY THE WHOLE MEMBERSHIP SUBSYSTEM -- THE SAME SHOP UTILITY
000500*    EVERY MAINTENANCE PROGRAM HAS COPIED SINCE THE OLD VENDOR
000600*    AND VOUCHER PROGRAMS.  CALLING PROGRAM MUST DECLARE
000700*    MSG-CONFIRMATION AND W-VALID-ANSWER (WITH 88 VALID-ANSWER
000800*    VALUE "Y","N") IN ITS OWN WORKING-STORAGE.
000900*
001000 CLEAR-SCREEN.
001100 
001200     DISPLAY " ".
001300     PERFORM JUMP-LINE 2 TIMES.
001400*_________________________________________________________________________
001500 
001600 JUMP-LINE.
001700 
001800     DISPLAY " ".
001900*_________________________________________________________________________
002000 
002100 GET-TODAYS-DATE.
002200 
002300     ACCEPT TODAY-DATE FROM DATE YYYYMMDD.
002400     MOVE TODAY-DATE TO TODAY-DATE-COMP.
002500*_________________________________________________________________________
002600 
002700 ASK-USER-IF-WANT-TO-COMPLETE.
002800 
002900     PERFORM GET-CONFIRMATION-ANSWER.
003000     PERFORM GET-CONFIRMATION-ANSWER UNTIL VALID-ANSWER.
003100*_________________________________________________________________________
003200 
003300 GET-CONFIRMATION-ANSWER.
003400 
003500     DISPLAY MSG-CONFIRMATION.
003600     ACCEPT W-VALID-ANSWER.
003700 
003800     IF NOT VALID-ANSWER
003900        DISPLAY "INVALID ANSWER ! ANSWER Y OR N.".
004000*_________________________________________________________________________
004100 
004200 CONFIRM-IF-WANT-TO-QUIT.
004300 
004400     MOVE "DO YOU WANT TO QUIT ? <Y/N>" TO MSG-CONFIRMATION.
004500     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
004600*_________________________________________________________________________
