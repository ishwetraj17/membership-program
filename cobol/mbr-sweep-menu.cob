000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SWEEP-MENU.
000300 AUTHOR. R. DESAI.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/22/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/22/89  RD    ORIGINAL PROGRAM - NIGHTLY SWEEP JOBS SUBMENU.
001200*                     CR-1013.
001300*    02/18/92  SR    RUN DATE AND TIME NOW DISPLAYED IN THE MENU
001400*                     HEADER SO OPERATORS CAN CONFIRM WHICH NIGHT'S
001500*                     JOB STREAM THEY ARE SITTING AT. CR-1209.
001600*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - THE RUN-DATE
001700*                     FIELD ACCEPTED FROM DATE YYYYMMDD IS ALREADY
001800*                     CCYY-AWARE. NO CHANGE REQUIRED. CR-1347.
001900*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002000*                     CR-1412.
002100*
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 DATA DIVISION.
002700 WORKING-STORAGE SECTION.
002800 
002900     01  W-SWEEP-MENU-OPTION         PIC 9.
003000         88  VALID-SWEEP-MENU-OPTION     VALUE 0 THROUGH 2.
003100 
003200     01  W-RUN-DATE                  PIC 9(08).
003300     01  W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
003400         05  W-RUN-CCYY               PIC 9(04).
003500         05  W-RUN-MM                 PIC 9(02).
003600         05  W-RUN-DD                 PIC 9(02).
003700 
003800     01  W-RUN-TIME                  PIC 9(08).
003900     01  W-RUN-TIME-PARTS REDEFINES W-RUN-TIME.
004000         05  W-RUN-HH                 PIC 9(02).
004100         05  W-RUN-MINS               PIC 9(02).
004200         05  W-RUN-SECS               PIC 9(02).
004300         05  W-RUN-HSECS              PIC 9(02).
004400 
004500     01  W-MENU-PASS-COUNT           PIC 9(04) COMP.
004600     01  W-MENU-PASS-ALT REDEFINES W-MENU-PASS-COUNT.
004700         05  W-MENU-PASS-BYTES        PIC X(02).
004800 
004900     77  DUMMY                       PIC X.
005000*_________________________________________________________________________
005100 
005200 PROCEDURE DIVISION.
005300 
005400     PERFORM GET-MENU-OPTION.
005500     PERFORM GET-MENU-OPTION UNTIL
005600                                 W-SWEEP-MENU-OPTION EQUAL ZERO
005700                              OR VALID-SWEEP-MENU-OPTION.
005800 
005900     PERFORM DO-OPTIONS UNTIL W-SWEEP-MENU-OPTION EQUAL ZERO.
006000 
006100     EXIT PROGRAM.
006200 
006300     STOP RUN.
006400*_________________________________________________________________________
006500 
006600 GET-MENU-OPTION.
006700 
006800         ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
006900         ACCEPT W-RUN-TIME FROM TIME.
007000         ADD 1 TO W-MENU-PASS-COUNT.
007100 
007200         DISPLAY " ".
007300         DISPLAY "                    NIGHTLY SWEEP JOBS".
007400         DISPLAY "                    RUN DATE: " W-RUN-MM "/" W-RUN-DD "/"
007500                 W-RUN-CCYY "   RUN TIME: " W-RUN-HH ":" W-RUN-MINS.
007600         DISPLAY " ".
007700         DISPLAY "                 -----------------------------------------".
007800         DISPLAY "                 | 1 - RUN EXPIRED-SUBSCRIPTION SWEEP     |".
007900         DISPLAY "                 | 2 - RUN RENEWAL SWEEP                  |".
008000         DISPLAY "                 | 0 - RETURN TO MAIN MENU                |".
008100         DISPLAY "                 -----------------------------------------".
008200         DISPLAY " ".
008300         DISPLAY "                 - CHOOSE AN OPTION FROM MENU: ".
008400         ACCEPT W-SWEEP-MENU-OPTION.
008500 
008600        IF W-SWEEP-MENU-OPTION EQUAL ZERO
008700           DISPLAY "RETURNING TO MAIN MENU !"
008800        ELSE
008900           IF NOT VALID-SWEEP-MENU-OPTION
009000              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
009100              ACCEPT DUMMY.
009200*_________________________________________________________________________
009300 
009400 DO-OPTIONS.
009500 
009600     IF W-SWEEP-MENU-OPTION = 1
009700        CALL "MBR-EXP-SWEEP".
009800 
009900     IF W-SWEEP-MENU-OPTION = 2
010000        CALL "MBR-REN-SWEEP".
010100 
010200     PERFORM GET-MENU-OPTION.
010300     PERFORM GET-MENU-OPTION UNTIL
010400                                 W-SWEEP-MENU-OPTION EQUAL ZERO
010500                              OR VALID-SWEEP-MENU-OPTION.
010600*_________________________________________________________________________
