000100*
000200*    FDUPDTXN.CBL
000300*    RECORD LAYOUT FOR THE SUBSCRIPTION UPDATE TRANSACTION FILE.
000400*    ONE ROW PER UPDATE REQUEST (AUTO-RENEWAL FLIP, PLAN CHANGE,
000500*    STATUS CHANGE) FED TO MBR-UPD-BATCH.
000600*
000700    FD  UPDATE-TRANSACTION-FILE
000800        LABEL RECORDS ARE STANDARD.
000900 
001000    01  UPD-TRANSACTION-RECORD.
001100        05  UPD-SUB-ID                   PIC 9(06).
001200        05  UPD-AUTO-RENEWAL             PIC X(01).
001300        05  UPD-NEW-PLAN-ID              PIC 9(04).
001400        05  UPD-NEW-STATUS               PIC X(09).
001500        05  UPD-REASON                   PIC X(40).
001600        05  FILLER                       PIC X(10).
