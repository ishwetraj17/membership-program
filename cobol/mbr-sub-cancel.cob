000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SUB-CANCEL.
000300 AUTHOR. K. IYER.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/16/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/16/89  KI    ORIGINAL PROGRAM - CANCELS AN ACTIVE
001200*                     SUBSCRIPTION AND TURNS OFF AUTO-RENEWAL.
001300*                     CR-1010.
001400*    06/02/90  RD    ADDED THE CANCEL REASON PROMPT (WAS A FIXED
001500*                     LITERAL). CR-1080.
001600*    11/20/91  SR    REJECTS NON-ACTIVE SUBSCRIPTIONS INSTEAD OF
001700*                     CANCELLING SILENTLY. CR-1191.
001800*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - CANCEL
001900*                     DATE IS CCYYMMDD ALREADY. NO CHANGE
002000*                     REQUIRED. CR-1343.
002100*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002200*                     CR-1405.
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000 
003100     COPY "SLSUBS.CBL".
003200 
003300 DATA DIVISION.
003400 FILE SECTION.
003500 
003600     COPY "FDSUBS.CBL".
003700 
003800 WORKING-STORAGE SECTION.
003900 
004000     COPY "WSSUBKEY.CBL".
004100     COPY "WSTODAY.CBL".
004200 
004300     01  W-ENTER-SUB-ID               PIC 9(06).
004400     01  W-FOUND-SUB-RECORD           PIC X(01).
004500         88  FOUND-SUB-RECORD             VALUE "Y".
004600 
004700     01  W-VALID-ANSWER               PIC X(01).
004800         88  VALID-ANSWER                 VALUE "Y","N".
004900 
005000     01  W-ENTER-REASON               PIC X(40).
005100 
005200     77  MSG-CONFIRMATION             PIC X(40).
005300     77  DUMMY                        PIC X(01).
005400*_________________________________________________________________________
005500 
005600 PROCEDURE DIVISION.
005700 
005800     PERFORM GET-TODAYS-DATE.
005900 
006000     OPEN I-O SUBSCRIPTION-FILE.
006100 
006200     PERFORM CANCEL-ONE-SUBSCRIPTION.
006300     PERFORM CANCEL-ONE-SUBSCRIPTION UNTIL W-ENTER-SUB-ID EQUAL ZEROS.
006400 
006500     CLOSE SUBSCRIPTION-FILE.
006600 
006700     STOP RUN.
006800*_________________________________________________________________________
006900 
007000 CANCEL-ONE-SUBSCRIPTION.
007100 
007200     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.
007300 
007400     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
007500        PERFORM VALIDATE-ACTIVE-STATUS
007600        IF FOUND-SUB-RECORD
007700           PERFORM GET-CANCEL-REASON
007800           PERFORM CANCEL-AND-REWRITE.
007900*_________________________________________________________________________
008000 
008100 GET-AN-EXISTANT-SUBSCRIPTION.
008200 
008300     PERFORM GET-SUB-ID-AND-SEARCH.
008400     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
008500                                       W-ENTER-SUB-ID EQUAL ZEROS
008600                                    OR FOUND-SUB-RECORD.
008700*_________________________________________________________________________
008800 
008900 GET-SUB-ID-AND-SEARCH.
009000 
009100     DISPLAY "SUBSCRIPTION ID TO CANCEL - ZERO TO RETURN: ".
009200     ACCEPT W-ENTER-SUB-ID.
009300 
009400     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
009500        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
009600        READ SUBSCRIPTION-FILE
009700             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
009800             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
009900        IF NOT FOUND-SUB-RECORD
010000           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
010100*_________________________________________________________________________
010200 
010300 VALIDATE-ACTIVE-STATUS.
010400 
010500     IF NOT SUB-STAT-ACTIVE
010600        DISPLAY "*** INVALID_SUBSCRIPTION_STATUS - NOT ACTIVE ***"
010700        DISPLAY "    <ENTER> TO CONTINUE"
010800        ACCEPT DUMMY
010900        MOVE "N" TO W-FOUND-SUB-RECORD.
011000*_________________________________________________________________________
011100 
011200 GET-CANCEL-REASON.
011300 
011400     MOVE SPACES TO W-ENTER-REASON.
011500     DISPLAY "REASON FOR CANCELLATION (<ENTER> FOR DEFAULT): ".
011600     ACCEPT W-ENTER-REASON.
011700 
011800     IF W-ENTER-REASON EQUAL SPACES
011900        MOVE "UPDATED VIA API" TO W-ENTER-REASON.
012000*_________________________________________________________________________
012100 
012200 CANCEL-AND-REWRITE.
012300 
012400     MOVE "CANCELLED"       TO SUB-STATUS.
012500     MOVE TODAY-DATE        TO SUB-CANCELLED-DATE.
012600     MOVE W-ENTER-REASON    TO SUB-CANCEL-REASON.
012700     MOVE "N"               TO SUB-AUTO-RENEWAL.
012800 
012900     REWRITE SUBSCRIPTION-RECORD.
013000 
013100     DISPLAY "SUBSCRIPTION " SUB-ID " CANCELLED.".
013200*_________________________________________________________________________
013300 
013400 COPY "PLGENERAL.CBL".
