000100*
000200*    WSDATCLC.CBL
000300*    WORKING-STORAGE FOR THE CALENDAR-MONTH AND WHOLE-DAY
000400*    ARITHMETIC USED THROUGHOUT THE MEMBERSHIP SUBSYSTEM
000500*    (END-DATE PROJECTION, PRO-RATION, SWEEP AGING).  DESCENDS
000600*    FROM THE OLD wsdate.cbl GDTV- DATE WORK AREA; RENAMED MDC-
000700*    (MEMBERSHIP DATE CALC) FOR THIS SYSTEM.
000800*
000900*    PARAMETERS PASSED TO PLMOCALC.CBL PARAGRAPHS ARE CARRIED IN
001000*    THE MDC-IN-xxx / MDC-OUT-xxx FIELDS BELOW, THE SAME WAY THE
001100*    SHOP HAS ALWAYS PASSED VALUES BETWEEN COPYBOOK PARAGRAPHS.
001200*
001300     01  MDC-MONTH-DAYS-LIST.
001400         05  FILLER                   PIC 9(02) VALUE 31.
001500         05  FILLER                   PIC 9(02) VALUE 28.
001600         05  FILLER                   PIC 9(02) VALUE 31.
001700         05  FILLER                   PIC 9(02) VALUE 30.
001800         05  FILLER                   PIC 9(02) VALUE 31.
001900         05  FILLER                   PIC 9(02) VALUE 30.
002000         05  FILLER                   PIC 9(02) VALUE 31.
002100         05  FILLER                   PIC 9(02) VALUE 31.
002200         05  FILLER                   PIC 9(02) VALUE 30.
002300         05  FILLER                   PIC 9(02) VALUE 31.
002400         05  FILLER                   PIC 9(02) VALUE 30.
002500         05  FILLER                   PIC 9(02) VALUE 31.
002600 
002700     01  MDC-MONTH-DAYS REDEFINES MDC-MONTH-DAYS-LIST.
002800         05  MDC-MONTH-DAYS-TAB OCCURS 12 TIMES   PIC 9(02).
002900 
003000     77  MDC-IN-DATE-1             PIC 9(08).
003100     77  MDC-IN-DATE-2             PIC 9(08).
003200     77  MDC-IN-MONTHS-TO-ADD      PIC 9(02) COMP.
003300     77  MDC-OUT-DATE              PIC 9(08).
003400     77  MDC-OUT-DAYS-BETWEEN      PIC S9(08) COMP.
003500 
003600*    MDC-WORK-DATE MUST STAY DISPLAY (NOT COMP) SO ITS CCYY/MM/DD
003700*    REDEFINES BELOW OVERLAYS ACTUAL DECIMAL DIGITS, THE SAME WAY
003800*    THE OLD wsdate.cbl GDTV-DATE-MM-DD-CCYY WORK AREA DOES.
003900     01  MDC-WORK-DATE             PIC 9(08).
004000     01  MDC-WORK-DATE-PARTS REDEFINES MDC-WORK-DATE.
004100         05  MDC-WORK-CCYY         PIC 9(04).
004200         05  MDC-WORK-MM           PIC 9(02).
004300         05  MDC-WORK-DD           PIC 9(02).
004400 
004500     77  MDC-WORK-TOTAL-MONTHS     PIC 9(06) COMP.
004600     77  MDC-WORK-TARGET-CCYY      PIC 9(04) COMP.
004700     77  MDC-WORK-TARGET-MM        PIC 9(02) COMP.
004800     77  MDC-WORK-LAST-DAY-IN-MM   PIC 9(02) COMP.
004900 
005000     77  MDC-ABS-DAYS-1            PIC 9(08) COMP.
005100     77  MDC-ABS-DAYS-2            PIC 9(08) COMP.
005200     77  MDC-ABS-DAYS-RESULT       PIC 9(08) COMP.
005300     77  MDC-REMAINDER-4           PIC 9(04) COMP.
005400     77  MDC-REMAINDER-100         PIC 9(04) COMP.
005500     77  MDC-REMAINDER-400         PIC 9(04) COMP.
005600     77  MDC-QUOT-4                PIC 9(06) COMP.
005700     77  MDC-QUOT-100              PIC 9(06) COMP.
005800     77  MDC-QUOT-400              PIC 9(06) COMP.
005900     77  MDC-CUM-MONTH-DAYS        PIC 9(04) COMP.
006000     77  MDC-MONTH-IDX             PIC 9(02) COMP.
006100 
006200     01  MDC-LEAP-YEAR-FLAG        PIC X(01).
006300         88  MDC-IS-LEAP-YEAR          VALUE "Y".
