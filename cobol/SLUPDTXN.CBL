000100*
000200*    SLUPDTXN.CBL -- FILE-CONTROL ENTRY FOR UPDATE-TRANSACTION-FILE.
000300*
000400     SELECT UPDATE-TRANSACTION-FILE ASSIGN TO "UPDTXNFILE"
000500            ORGANIZATION IS LINE SEQUENTIAL.
