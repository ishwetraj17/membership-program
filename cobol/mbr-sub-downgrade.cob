000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SUB-DOWNGRADE.
000300 AUTHOR. S. RAO.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 04/05/1990.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    04/05/90  SR    ORIGINAL PROGRAM - SWAPS A SUBSCRIPTION TO A
001200*                     STRICTLY LOWER TIER PLAN.  NO BILLING
001300*                     ADJUSTMENT IS MADE ON DOWNGRADE. CR-1079.
001400*    11/20/91  SR    NO LONGER REQUIRES THE SUBSCRIPTION TO BE
001500*                     ACTIVE (UNLIKE UPGRADE). CR-1194.
001600*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - NO DATE
001700*                     ARITHMETIC IN THIS PROGRAM. NO CHANGE
001800*                     REQUIRED. CR-1346.
001900*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002000*                     CR-1408.
002100*
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800 
002900     COPY "SLTIER.CBL".
003000     COPY "SLPLAN.CBL".
003100     COPY "SLUSERM.CBL".
003200     COPY "SLSUBS.CBL".
003300 
003400 DATA DIVISION.
003500 FILE SECTION.
003600 
003700     COPY "FDTIER.CBL".
003800     COPY "FDPLAN.CBL".
003900     COPY "FDUSERM.CBL".
004000     COPY "FDSUBS.CBL".
004100 
004200 WORKING-STORAGE SECTION.
004300 
004400     COPY "WSTABTIR.CBL".
004500     COPY "WSTABPLN.CBL".
004600     COPY "WSTABUSR.CBL".
004700     COPY "WSLOADFL.CBL".
004800     COPY "WSLOOKUP.CBL".
004900     COPY "WSSUBKEY.CBL".
005000 
005100     01  W-VALID-ANSWER               PIC X(01).
005200         88  VALID-ANSWER                 VALUE "Y","N".
005300 
005400     01  W-ENTER-SUB-ID               PIC 9(06).
005500     01  W-ENTER-NEW-PLAN-ID          PIC 9(04).
005600     01  W-FOUND-SUB-RECORD           PIC X(01).
005700         88  FOUND-SUB-RECORD             VALUE "Y".
005800     01  W-VALID-DOWNGRADE-FLAG       PIC X(01).
005900         88  VALID-DOWNGRADE-DIRECTION    VALUE "Y".
006000 
006100     01  W-CURRENT-TIER-LEVEL         PIC 9(01).
006200     01  W-NEW-TIER-LEVEL             PIC 9(01).
006300 
006400     77  MSG-CONFIRMATION             PIC X(40).
006500     77  DUMMY                        PIC X(01).
006600*_________________________________________________________________________
006700 
006800 PROCEDURE DIVISION.
006900 
007000     PERFORM LOAD-MASTER-TABLES.
007100 
007200     OPEN I-O SUBSCRIPTION-FILE.
007300 
007400     PERFORM DOWNGRADE-ONE-SUBSCRIPTION.
007500     PERFORM DOWNGRADE-ONE-SUBSCRIPTION UNTIL
007600                                         W-ENTER-SUB-ID EQUAL ZEROS.
007700 
007800     CLOSE SUBSCRIPTION-FILE.
007900 
008000     STOP RUN.
008100*_________________________________________________________________________
008200 
008300 DOWNGRADE-ONE-SUBSCRIPTION.
008400 
008500     MOVE ZEROS TO W-ENTER-NEW-PLAN-ID.
008600     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.
008700 
008800     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
008900        PERFORM GET-NEW-PLAN-ID
009000                        UNTIL (W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
009100                                              AND
009200                                           FOUND-PLAN-RECORD)
009300                           OR W-ENTER-NEW-PLAN-ID EQUAL ZEROS
009400        IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
009500           PERFORM VALIDATE-DOWNGRADE-DIRECTION
009600           IF VALID-DOWNGRADE-DIRECTION
009700              PERFORM APPLY-DOWNGRADE-PLAN-SWAP
009800           ELSE
009900              DISPLAY "*** INVALID_DOWNGRADE - NOT A VALID DOWNGRADE ***".
010000*_________________________________________________________________________
010100 
010200 GET-AN-EXISTANT-SUBSCRIPTION.
010300 
010400     PERFORM GET-SUB-ID-AND-SEARCH.
010500     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
010600                                       W-ENTER-SUB-ID EQUAL ZEROS
010700                                    OR FOUND-SUB-RECORD.
010800*_________________________________________________________________________
010900 
011000 GET-SUB-ID-AND-SEARCH.
011100 
011200     DISPLAY "SUBSCRIPTION ID TO DOWNGRADE - ZERO TO RETURN: ".
011300     ACCEPT W-ENTER-SUB-ID.
011400 
011500     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
011600        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
011700        READ SUBSCRIPTION-FILE
011800             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
011900             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
012000        IF NOT FOUND-SUB-RECORD
012100           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
012200*_________________________________________________________________________
012300 
012400 GET-NEW-PLAN-ID.
012500 
012600     DISPLAY "NEW (DOWNGRADE) PLAN ID - ZERO TO CANCEL: ".
012700     ACCEPT W-ENTER-NEW-PLAN-ID.
012800 
012900     IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
013000        MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID
013100        PERFORM LOOK-FOR-PLAN-RECORD
013200        IF NOT FOUND-PLAN-RECORD
013300           DISPLAY "*** PLAN_NOT_FOUND ***".
013400*_________________________________________________________________________
013500 
013600 VALIDATE-DOWNGRADE-DIRECTION.
013700 
013800     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
013900     PERFORM LOOK-FOR-PLAN-RECORD.
014000     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
014100     PERFORM LOOK-FOR-TIER-RECORD.
014200     MOVE TT-LEVEL(TT-IDX) TO W-CURRENT-TIER-LEVEL.
014300 
014400     MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
014500     PERFORM LOOK-FOR-PLAN-RECORD.
014600     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
014700     PERFORM LOOK-FOR-TIER-RECORD.
014800     MOVE TT-LEVEL(TT-IDX) TO W-NEW-TIER-LEVEL.
014900 
015000     MOVE "N" TO W-VALID-DOWNGRADE-FLAG.
015100     IF W-NEW-TIER-LEVEL < W-CURRENT-TIER-LEVEL
015200        MOVE "Y" TO W-VALID-DOWNGRADE-FLAG.
015300*_________________________________________________________________________
015400 
015500 APPLY-DOWNGRADE-PLAN-SWAP.
015600 
015700     MOVE W-ENTER-NEW-PLAN-ID TO SUB-PLAN-ID.
015800     REWRITE SUBSCRIPTION-RECORD.
015900 
016000     DISPLAY "SUBSCRIPTION " SUB-ID " DOWNGRADED TO PLAN "
016100             W-ENTER-NEW-PLAN-ID ".".
016200*_________________________________________________________________________
016300 
016400 COPY "PL-LOAD-MASTER-TABLES.CBL".
016500 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
016600 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
016700 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
