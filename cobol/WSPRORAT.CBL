000100*
000200*    WSPRORAT.CBL -- WORKING STORAGE FOR THE PLAN-CHANGE
000300*    PRO-RATION FORMULA.  COPY ALONGSIDE WSDATCLC.CBL/PLMOCALC.CBL
000400*    WHEREVER PL-PRORATE-CALC.CBL IS USED.
000500*
000600     77  PRO-CURRENT-PRICE           PIC S9(8)V9(2) COMP-3.
000700     77  PRO-NEW-PRICE               PIC S9(8)V9(2) COMP-3.
000800     77  PRO-START-DATE              PIC 9(08).
000900     77  PRO-OLD-END-DATE            PIC 9(08).
001000     77  PRO-TODAY-DATE              PIC 9(08).
001100     77  PRO-TOTAL-DAYS              PIC S9(8) COMP.
001200     77  PRO-REMAINING-DAYS          PIC S9(8) COMP.
001300     77  PRO-UNUSED-CURRENT-VALUE    PIC S9(8)V9(2) COMP-3.
001400     77  PRO-NEW-PROPORTIONAL-COST   PIC S9(8)V9(2) COMP-3.
001500     77  PRO-RATED-AMOUNT            PIC S9(8)V9(2) COMP-3.
