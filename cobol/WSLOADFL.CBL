000100*
000200*    WSLOADFL.CBL -- END-OF-FILE SWITCHES FOR THE MASTER-TABLE
000300*    LOAD PARAGRAPHS IN PL-LOAD-MASTER-TABLES.CBL.
000400*
000500     01  WS-EOF-TIER-FLAG            PIC X(01).
000600         88  EOF-TIER                    VALUE "Y".
000700     01  WS-EOF-PLAN-FLAG            PIC X(01).
000800         88  EOF-PLAN                    VALUE "Y".
000900     01  WS-EOF-USER-FLAG            PIC X(01).
001000         88  EOF-USER                    VALUE "Y".
