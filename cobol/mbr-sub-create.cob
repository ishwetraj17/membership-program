000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SUB-CREATE.
000300 AUTHOR. K. IYER.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/15/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/15/89  KI    ORIGINAL PROGRAM - ADDS A NEW SUBSCRIPTION
001200*                     FOR A MEMBER AGAINST A PLAN.  CR-1009.
001300*    04/02/89  KI    ADDED THE SINGLE-ACTIVE-SUBSCRIPTION-PER-
001400*                     MEMBER CHECK BEFORE WRITE. CR-1018.
001500*    05/11/90  RD    ADDED INACTIVE-PLAN REJECT (PLAN-ACTIVE="N")
001600*                     PER PRICING COMMITTEE REQUEST. CR-1077.
001700*    11/20/91  SR    AUTO-RENEWAL FLAG NOW ASKED ON ADD INSTEAD
001800*                     OF DEFAULTING SILENTLY TO "Y". CR-1190.
001900*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - START/END
002000*                     DATES ARE CCYYMMDD ALREADY. NO CHANGE
002100*                     REQUIRED. CR-1342.
002200*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002300*                     CR-1404.
002400*    03/11/03  TN    CORRECTED SUB-REL-KEY ASSIGNMENT WHEN
002500*                     SUBSCRIPTION-FILE IS EMPTY (WAS LEAVING
002600*                     SUB-REL-KEY AT ZERO ON THE FIRST ADD).
002700*                     CR-1498.
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500 
003600     COPY "SLTIER.CBL".
003700     COPY "SLPLAN.CBL".
003800     COPY "SLUSERM.CBL".
003900     COPY "SLSUBS.CBL".
004000 
004100 DATA DIVISION.
004200 FILE SECTION.
004300 
004400     COPY "FDTIER.CBL".
004500     COPY "FDPLAN.CBL".
004600     COPY "FDUSERM.CBL".
004700     COPY "FDSUBS.CBL".
004800 
004900 WORKING-STORAGE SECTION.
005000 
005100     COPY "WSTABTIR.CBL".
005200     COPY "WSTABPLN.CBL".
005300     COPY "WSTABUSR.CBL".
005400     COPY "WSLOADFL.CBL".
005500     COPY "WSLOOKUP.CBL".
005600     COPY "WSSUBKEY.CBL".
005700     COPY "WSDATCLC.CBL".
005800     COPY "WSTODAY.CBL".
005900 
006000     01  W-VALID-ANSWER              PIC X(01).
006100         88  VALID-ANSWER                VALUE "Y","N".
006200         88  QUIT-IS-CONFIRMED           VALUE "Y".
006300 
006400     01  W-REJECT-CODE               PIC X(30).
006500     01  W-NEW-SUB-ID                PIC 9(06) COMP.
006600     01  W-HIGHEST-SUB-ID            PIC 9(06) COMP.
006700     01  W-EOF-SUBS-FLAG             PIC X(01).
006800         88  EOF-SUBS                    VALUE "Y".
006900 
007000     01  W-ENTER-USER-ID             PIC 9(06).
007100     01  W-ENTER-PLAN-ID             PIC 9(04).
007200     01  W-ENTER-AUTO-RENEWAL        PIC X(01).
007300 
007400     77  MSG-CONFIRMATION            PIC X(60).
007500     77  DUMMY                       PIC X(01).
007600*_________________________________________________________________________
007700 
007800 PROCEDURE DIVISION.
007900 
008000     PERFORM GET-TODAYS-DATE.
008100     PERFORM LOAD-MASTER-TABLES.
008200 
008300     OPEN I-O SUBSCRIPTION-FILE.
008400     PERFORM FIND-HIGHEST-SUBSCRIPTION-ID.
008500 
008600     PERFORM ADD-REC-GET-ANOTHER.
008700     PERFORM ADD-REC-GET-ANOTHER UNTIL QUIT-IS-CONFIRMED.
008800 
008900     CLOSE SUBSCRIPTION-FILE.
009000 
009100     STOP RUN.
009200*_________________________________________________________________________
009300 
009400 FIND-HIGHEST-SUBSCRIPTION-ID.
009500 
009600     MOVE 0   TO W-HIGHEST-SUB-ID.
009700     MOVE 1   TO SUB-REL-KEY.
009800     MOVE "N" TO W-EOF-SUBS-FLAG.
009900 
010000     PERFORM SCAN-FOR-HIGHEST-SUB-ID.
010100     PERFORM NEXT-SUB-ID-SCAN UNTIL EOF-SUBS.
010200*_________________________________________________________________________
010300 
010400 SCAN-FOR-HIGHEST-SUB-ID.
010500 
010600     READ SUBSCRIPTION-FILE
010700         INVALID KEY MOVE "Y" TO W-EOF-SUBS-FLAG.
010800*_________________________________________________________________________
010900 
011000 NEXT-SUB-ID-SCAN.
011100 
011200     IF SUB-ID > W-HIGHEST-SUB-ID
011300        MOVE SUB-ID TO W-HIGHEST-SUB-ID.
011400     ADD 1 TO SUB-REL-KEY.
011500     PERFORM SCAN-FOR-HIGHEST-SUB-ID.
011600*_________________________________________________________________________
011700 
011800 ADD-REC-GET-ANOTHER.
011900 
012000     MOVE "N" TO W-VALID-ANSWER.
012100     MOVE SPACES TO W-REJECT-CODE.
012200     MOVE ZEROS  TO W-ENTER-USER-ID.
012300     MOVE ZEROS  TO W-ENTER-PLAN-ID.
012400     MOVE "Y"    TO W-ENTER-AUTO-RENEWAL.
012500 
012600     PERFORM GET-CREATE-FIELDS.
012700 
012800     IF W-ENTER-USER-ID NOT EQUAL ZEROS
012900        PERFORM BUILD-AND-WRITE-SUBSCRIPTION.
013000*_________________________________________________________________________
013100 
013200 GET-CREATE-FIELDS.
013300 
013400     PERFORM GET-SUB-USER-ID
013500                       UNTIL (W-ENTER-USER-ID NOT EQUAL ZEROS
013600                                         AND
013700                                  FOUND-USER-RECORD)
013800                          OR QUIT-IS-CONFIRMED.
013900 
014000     IF NOT QUIT-IS-CONFIRMED
014100        PERFORM GET-SUB-PLAN-ID
014200                       UNTIL (W-ENTER-PLAN-ID NOT EQUAL ZEROS
014300                                         AND
014400                                  FOUND-PLAN-RECORD
014500                                         AND
014600                                  PT-ACTIVE(PT-IDX) EQUAL "Y")
014700                          OR QUIT-IS-CONFIRMED.
014800 
014900     IF NOT QUIT-IS-CONFIRMED
015000        PERFORM CHECK-NO-ACTIVE-SUBSCRIPTION
015100                       UNTIL W-REJECT-CODE EQUAL SPACES
015200                          OR QUIT-IS-CONFIRMED.
015300 
015400     IF NOT QUIT-IS-CONFIRMED
015500        PERFORM GET-SUB-AUTO-RENEWAL
015600                       UNTIL W-ENTER-AUTO-RENEWAL EQUAL "Y"
015700                          OR W-ENTER-AUTO-RENEWAL EQUAL "N"
015800                          OR QUIT-IS-CONFIRMED.
015900 
016000     IF QUIT-IS-CONFIRMED
016100        MOVE ZEROS TO W-ENTER-USER-ID.
016200*_________________________________________________________________________
016300 
016400 GET-SUB-USER-ID.
016500 
016600     DISPLAY "1) MEMBER (USER) ID - ZERO TO CANCEL: ".
016700     ACCEPT W-ENTER-USER-ID.
016800 
016900     IF W-ENTER-USER-ID EQUAL ZEROS
017000        MOVE "Y" TO W-VALID-ANSWER
017100     ELSE
017200        MOVE W-ENTER-USER-ID TO WS-SEARCH-USER-ID
017300        PERFORM LOOK-FOR-USER-RECORD
017400        IF NOT FOUND-USER-RECORD
017500           DISPLAY "*** INVALID_USER_ID - MEMBER NOT FOUND ***"
017600           DISPLAY "    <ENTER> TO CONTINUE"
017700           ACCEPT DUMMY.
017800*_________________________________________________________________________
017900 
018000 GET-SUB-PLAN-ID.
018100 
018200     DISPLAY "2) PLAN ID - ZERO TO CANCEL: ".
018300     ACCEPT W-ENTER-PLAN-ID.
018400 
018500     IF W-ENTER-PLAN-ID EQUAL ZEROS
018600        MOVE "Y" TO W-VALID-ANSWER
018700     ELSE
018800        MOVE W-ENTER-PLAN-ID TO WS-SEARCH-PLAN-ID
018900        PERFORM LOOK-FOR-PLAN-RECORD
019000        IF NOT FOUND-PLAN-RECORD
019100           DISPLAY "*** INVALID_PLAN_ID - PLAN NOT FOUND ***"
019200           DISPLAY "    <ENTER> TO CONTINUE"
019300           ACCEPT DUMMY
019400        ELSE
019500           IF PT-ACTIVE(PT-IDX) NOT EQUAL "Y"
019600              DISPLAY "*** PLAN_NOT_FOUND - PLAN IS INACTIVE ***"
019700              DISPLAY "    <ENTER> TO CONTINUE"
019800              ACCEPT DUMMY.
019900*_________________________________________________________________________
020000 
020100 CHECK-NO-ACTIVE-SUBSCRIPTION.
020200 
020300     MOVE SPACES TO W-REJECT-CODE.
020400     MOVE 1      TO SUB-REL-KEY.
020500     MOVE "N"    TO W-EOF-SUBS-FLAG.
020600 
020700     PERFORM SCAN-FOR-ACTIVE-SUBSCRIPTION.
020800     PERFORM NEXT-ACTIVE-SUBSCRIPTION-SCAN
020900             UNTIL EOF-SUBS OR W-REJECT-CODE NOT EQUAL SPACES.
021000 
021100     IF W-REJECT-CODE NOT EQUAL SPACES
021200        DISPLAY "*** ACTIVE_SUBSCRIPTION_EXISTS FOR THIS MEMBER ***"
021300        DISPLAY "    <ENTER> TO CONTINUE"
021400        ACCEPT DUMMY
021500        MOVE ZEROS TO W-ENTER-USER-ID
021600        MOVE SPACES TO W-REJECT-CODE.
021700*_________________________________________________________________________
021800 
021900 SCAN-FOR-ACTIVE-SUBSCRIPTION.
022000 
022100     READ SUBSCRIPTION-FILE
022200         INVALID KEY MOVE "Y" TO W-EOF-SUBS-FLAG
022300         NOT INVALID KEY
022400             IF SUB-USER-ID EQUAL W-ENTER-USER-ID
022500                AND SUB-STAT-ACTIVE
022600                AND SUB-END-DATE > TODAY-DATE
022700                   MOVE "ACTIVE_SUBSCRIPTION_EXISTS" TO W-REJECT-CODE.
022800*_________________________________________________________________________
022900 
023000 NEXT-ACTIVE-SUBSCRIPTION-SCAN.
023100 
023200     ADD 1 TO SUB-REL-KEY.
023300     IF SUB-REL-KEY > W-HIGHEST-SUB-ID
023400        MOVE "Y" TO W-EOF-SUBS-FLAG
023500     ELSE
023600        PERFORM SCAN-FOR-ACTIVE-SUBSCRIPTION.
023700*_________________________________________________________________________
023800 
023900 GET-SUB-AUTO-RENEWAL.
024000 
024100     DISPLAY "3) AUTO-RENEWAL (Y/N) - DEFAULT Y: ".
024200     ACCEPT W-ENTER-AUTO-RENEWAL.
024300 
024400     IF W-ENTER-AUTO-RENEWAL NOT EQUAL "Y" AND NOT EQUAL "N"
024500        DISPLAY "INVALID ANSWER ! ANSWER Y OR N.".
024600*_________________________________________________________________________
024700 
024800 BUILD-AND-WRITE-SUBSCRIPTION.
024900 
025000     ADD 1 TO W-HIGHEST-SUB-ID.
025100     MOVE W-HIGHEST-SUB-ID TO W-NEW-SUB-ID.
025200 
025300     MOVE SPACES            TO SUBSCRIPTION-RECORD.
025400     MOVE W-NEW-SUB-ID      TO SUB-ID.
025500     MOVE W-ENTER-USER-ID   TO SUB-USER-ID.
025600     MOVE W-ENTER-PLAN-ID   TO SUB-PLAN-ID.
025700     MOVE "ACTIVE"          TO SUB-STATUS.
025800     MOVE TODAY-DATE        TO SUB-START-DATE.
025900 
026000     MOVE TODAY-DATE           TO MDC-IN-DATE-1.
026100     MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD.
026200     PERFORM ADD-MONTHS-TO-DATE.
026300     MOVE MDC-OUT-DATE         TO SUB-END-DATE.
026400     MOVE MDC-OUT-DATE         TO SUB-NEXT-BILLING-DATE.
026500 
026600     MOVE PT-PRICE(PT-IDX)     TO SUB-PAID-AMOUNT.
026700     MOVE W-ENTER-AUTO-RENEWAL TO SUB-AUTO-RENEWAL.
026800     MOVE ZEROS                TO SUB-CANCELLED-DATE.
026900     MOVE SPACES                TO SUB-CANCEL-REASON.
027000 
027100     MOVE W-NEW-SUB-ID TO SUB-REL-KEY.
027200     WRITE SUBSCRIPTION-RECORD.
027300 
027400     DISPLAY "SUBSCRIPTION " W-NEW-SUB-ID " CREATED - STATUS ACTIVE.".
027500*_________________________________________________________________________
027600 
027700 COPY "PLGENERAL.CBL".
027800 COPY "PLMOCALC.CBL".
027900 COPY "PL-LOAD-MASTER-TABLES.CBL".
028000 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
028100 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
028200 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
