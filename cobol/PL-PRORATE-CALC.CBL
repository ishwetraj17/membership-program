000100*
000200*    PL-PRORATE-CALC.CBL
000300*    PRO-RATED BILLING ADJUSTMENT FOR A MID-TERM PLAN CHANGE.
000400*    CALLER LOADS PRO-CURRENT-PRICE, PRO-NEW-PRICE, PRO-START-
000500*    DATE, PRO-OLD-END-DATE AND PRO-TODAY-DATE, THEN PERFORMS
000600*    CALC-PRORATED-AMOUNT.  ANSWER COMES BACK IN PRO-RATED-AMOUNT
000700*    (POSITIVE = ADDITIONAL CHARGE, NEGATIVE = CREDIT).  NEEDS
000800*    PLMOCALC.CBL AND WSDATCLC.CBL COPIED INTO THE SAME PROGRAM.
000900*
001000 CALC-PRORATED-AMOUNT.
001100 
001200     MOVE PRO-START-DATE     TO MDC-IN-DATE-1.
001300     MOVE PRO-OLD-END-DATE   TO MDC-IN-DATE-2.
001400     PERFORM CALC-DAYS-BETWEEN-DATES.
001500     MOVE MDC-OUT-DAYS-BETWEEN TO PRO-TOTAL-DAYS.
001600 
001700     MOVE PRO-TODAY-DATE     TO MDC-IN-DATE-1.
001800     MOVE PRO-OLD-END-DATE   TO MDC-IN-DATE-2.
001900     PERFORM CALC-DAYS-BETWEEN-DATES.
002000     MOVE MDC-OUT-DAYS-BETWEEN TO PRO-REMAINING-DAYS.
002100 
002200     IF PRO-REMAINING-DAYS NOT > 0
002300        MOVE PRO-NEW-PRICE TO PRO-RATED-AMOUNT
002400     ELSE
002500        COMPUTE PRO-UNUSED-CURRENT-VALUE ROUNDED =
002600                PRO-CURRENT-PRICE * PRO-REMAINING-DAYS / PRO-TOTAL-DAYS
002700        COMPUTE PRO-NEW-PROPORTIONAL-COST ROUNDED =
002800                PRO-NEW-PRICE * PRO-REMAINING-DAYS / PRO-TOTAL-DAYS
002900        COMPUTE PRO-RATED-AMOUNT =
003000                PRO-NEW-PROPORTIONAL-COST - PRO-UNUSED-CURRENT-VALUE.
003100*_________________________________________________________________________
