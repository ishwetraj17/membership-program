000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-TIER-PLAN-SEED.
000300 AUTHOR. R. DESAI.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/02/89  RD    ORIGINAL PROGRAM - ONE-SHOT SEED OF THE TIER
001200*                     AND PLAN MASTER FILES (SILVER/GOLD/PLATINUM,
001300*                     3 PLANS EACH).  CR-1002.
001400*    03/08/89  RD    ADDED THE "ALREADY SEEDED" CHECK SO THIS CAN
001500*                     BE RUN MORE THAN ONCE WITHOUT DUPLICATING
001600*                     TIER-FILE. CR-1005.
001700*    09/14/90  KI    CORRECTED QUARTERLY/YEARLY DISCOUNT FACTORS
001800*                     TO MATCH THE PRICING COMMITTEE'S REVISED
001900*                     SCHEDULE (.95 / .85). CR-1091.
002000*    11/14/91  SR    TIER BENEFIT FLAGS AND MAX-COUPONS ADDED TO
002100*                     TIER-RECORD LAYOUT, SEEDING LOGIC UPDATED TO
002200*                     MATCH. CR-1188.
002300*    02/20/92  SR    TIER AND PRICE WORK AREAS REGROUPED WITH
002400*                     ALTERNATE BYTE-STRING REDEFINITIONS SO THE
002500*                     DUMP UTILITY CAN BE POINTED AT ONE FIELD
002600*                     INSTEAD OF FIVE WHEN TRACING A BAD SEED RUN.
002700*                     CR-1211.
002800*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - NO DATE
002900*                     FIELDS ARE WRITTEN BY THIS PROGRAM. NO CHANGE
003000*                     REQUIRED. CR-1341.
003100*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
003200*                     CR-1403.
003300*    03/11/03  TN    READ-TIER-FOR-CHECK AND COUNT-TIER-FOR-CHECK
003400*                     COMBINED INTO ONE NUMBERED 1500-COUNT-EXISTING-
003500*                     TIERS PARAGRAPH RANGE, LOOPING BY GO TO BACK TO
003600*                     ITS OWN TOP AND DROPPING OUT THROUGH THE RANGE
003700*                     EXIT AT END - SAME COUNT, ONE FEWER PARAGRAPH.
003800*                     CR-1493.
003900*    03/14/03  TN    STS-BASE-PRICE/STS-MONTHLY-PRICE/STS-QUARTERLY-
004000*                     PRICE/STS-YEARLY-PRICE CHANGED TO COMP-3 TO
004100*                     MATCH PLAN-PRICE ON PLAN-FILE, WHICH THESE
004200*                     FIELDS ARE MOVED INTO.  STS-PRICE-WORK-ALT BYTE
004300*                     REDEFINES SHRUNK FROM X(40) TO X(24) TO MATCH
004400*                     THE PACKED WIDTH. CR-1495.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200 
005300     COPY "SLTIER.CBL".
005400     COPY "SLPLAN.CBL".
005500 
005600 DATA DIVISION.
005700 FILE SECTION.
005800 
005900     COPY "FDTIER.CBL".
006000     COPY "FDPLAN.CBL".
006100 
006200 WORKING-STORAGE SECTION.
006300 
006400     01  W-SEED-TIER-COUNT           PIC 9(02) COMP.
006500         88  TIER-FILE-ALREADY-SEEDED    VALUE 1 THROUGH 99.
006600 
006700     01  W-TIER-LEVEL-SUB            PIC 9(01) COMP.
006800 
006900     01  STS-TIER-WORK.
007000         05  STS-TIER-ID              PIC 9(04).
007100         05  STS-TIER-NAME            PIC X(10).
007200         05  STS-TIER-LEVEL           PIC 9(01).
007300     01  STS-TIER-WORK-ALT REDEFINES STS-TIER-WORK.
007400         05  STS-TIER-WORK-BYTES      PIC X(15).
007500 
007600     01  STS-PRICE-WORK.
007700         05  STS-BASE-PRICE           PIC S9(8)V9(2) COMP-3.
007800         05  STS-MONTHLY-PRICE        PIC S9(8)V9(2) COMP-3.
007900         05  STS-QUARTERLY-PRICE      PIC S9(8)V9(2) COMP-3.
008000         05  STS-YEARLY-PRICE         PIC S9(8)V9(2) COMP-3.
008100     01  STS-PRICE-WORK-ALT REDEFINES STS-PRICE-WORK.
008200         05  STS-PRICE-WORK-BYTES     PIC X(24).
008300 
008400     01  STS-NEXT-PLAN-ID           PIC 9(04) COMP.
008500     01  STS-NEXT-PLAN-ID-ALT REDEFINES STS-NEXT-PLAN-ID.
008600         05  STS-NEXT-PLAN-BYTES      PIC X(02).
008700 
008800     77  FILLER                      PIC X(01).
008900*_________________________________________________________________________
009000 
009100 PROCEDURE DIVISION.
009200 
009300     PERFORM CHECK-IF-ALREADY-SEEDED.
009400 
009500     IF TIER-FILE-ALREADY-SEEDED
009600        DISPLAY "TIER/PLAN MASTER FILES ALREADY SEEDED - NO ACTION."
009700     ELSE
009800        PERFORM SEED-TIER-AND-PLAN-FILES.
009900 
010000     STOP RUN.
010100*_________________________________________________________________________
010200 
010300 CHECK-IF-ALREADY-SEEDED.
010400 
010500     MOVE 0 TO W-SEED-TIER-COUNT.
010600 
010700     OPEN INPUT TIER-FILE.
010800     PERFORM 1500-COUNT-EXISTING-TIERS THRU 1500-COUNT-EXISTING-TIERS-EXIT.
010900     CLOSE TIER-FILE.
011000*_________________________________________________________________________
011100 
011200*    1500-COUNT-EXISTING-TIERS READS TIER-FILE TO THE END, COUNTING
011300*    RECORDS ALREADY ON FILE.  LOOPS BY BRANCHING BACK TO ITS OWN
011400*    TOP RATHER THAN A PERFORM ... UNTIL, SO AT END CAN DROP STRAIGHT
011500*    OUT THROUGH THE RANGE'S EXIT LINE.
011600 
011700 1500-COUNT-EXISTING-TIERS.
011800 
011900     READ TIER-FILE
012000         AT END GO TO 1500-COUNT-EXISTING-TIERS-EXIT.
012100 
012200     ADD 1 TO W-SEED-TIER-COUNT.
012300     GO TO 1500-COUNT-EXISTING-TIERS.
012400 
012500 1500-COUNT-EXISTING-TIERS-EXIT.
012600     EXIT.
012700*_________________________________________________________________________
012800 
012900 SEED-TIER-AND-PLAN-FILES.
013000 
013100     OPEN OUTPUT TIER-FILE.
013200     OPEN OUTPUT PLAN-FILE.
013300     MOVE 100 TO STS-NEXT-PLAN-ID.
013400 
013500     PERFORM SEED-ONE-TIER
013600             VARYING W-TIER-LEVEL-SUB FROM 1 BY 1
013700             UNTIL W-TIER-LEVEL-SUB > 3.
013800 
013900     CLOSE TIER-FILE.
014000     CLOSE PLAN-FILE.
014100 
014200     DISPLAY "TIER/PLAN MASTER FILES SEEDED - 3 TIERS, 9 PLANS.".
014300*_________________________________________________________________________
014400 
014500 SEED-ONE-TIER.
014600 
014700     MOVE SPACES           TO TIER-RECORD.
014800     MOVE W-TIER-LEVEL-SUB TO STS-TIER-LEVEL.
014900     COMPUTE STS-TIER-ID = 100 + W-TIER-LEVEL-SUB.
015000 
015100     PERFORM SET-TIER-NAME-AND-BENEFITS.
015200     PERFORM WRITE-TIER-RECORD.
015300 
015400     PERFORM CALC-BASE-PRICE-FOR-TIER.
015500     PERFORM CALC-QUARTERLY-PRICE.
015600     PERFORM CALC-YEARLY-PRICE.
015700     PERFORM SEED-PLAN-RECORDS-FOR-TIER.
015800*_________________________________________________________________________
015900 
016000 SET-TIER-NAME-AND-BENEFITS.
016100 
016200     EVALUATE W-TIER-LEVEL-SUB
016300         WHEN 1
016400              MOVE "SILVER"    TO STS-TIER-NAME
016500              MOVE    5.00     TO TIER-DISCOUNT-PCT
016600              MOVE "N"         TO TIER-FREE-DELIVERY
016700              MOVE "N"         TO TIER-EXCLUSIVE-DEALS
016800              MOVE "N"         TO TIER-EARLY-ACCESS
016900              MOVE "N"         TO TIER-PRIORITY-SUPPORT
017000              MOVE   2         TO TIER-MAX-COUPONS
017100              MOVE   5         TO TIER-DELIVERY-DAYS
017200              MOVE "BASIC MEMBER BENEFITS." TO TIER-ADDL-BENEFITS
017300         WHEN 2
017400              MOVE "GOLD"      TO STS-TIER-NAME
017500              MOVE   10.00     TO TIER-DISCOUNT-PCT
017600              MOVE "Y"         TO TIER-FREE-DELIVERY
017700              MOVE "N"         TO TIER-EXCLUSIVE-DEALS
017800              MOVE "Y"         TO TIER-EARLY-ACCESS
017900              MOVE "N"         TO TIER-PRIORITY-SUPPORT
018000              MOVE   5         TO TIER-MAX-COUPONS
018100              MOVE   3         TO TIER-DELIVERY-DAYS
018200              MOVE "FREE DELIVERY AND EARLY ACCESS TO SALES."
018300                               TO TIER-ADDL-BENEFITS
018400         WHEN 3
018500              MOVE "PLATINUM"  TO STS-TIER-NAME
018600              MOVE   15.00     TO TIER-DISCOUNT-PCT
018700              MOVE "Y"         TO TIER-FREE-DELIVERY
018800              MOVE "Y"         TO TIER-EXCLUSIVE-DEALS
018900              MOVE "Y"         TO TIER-EARLY-ACCESS
019000              MOVE "Y"         TO TIER-PRIORITY-SUPPORT
019100              MOVE  10         TO TIER-MAX-COUPONS
019200              MOVE   1         TO TIER-DELIVERY-DAYS
019300              MOVE "FREE DELIVERY, EXCLUSIVE DEALS, EARLY ACCESS, PRIORITY SVC."
019400                               TO TIER-ADDL-BENEFITS.
019500*_________________________________________________________________________
019600 
019700 WRITE-TIER-RECORD.
019800 
019900     MOVE STS-TIER-ID         TO TIER-ID.
020000     MOVE STS-TIER-NAME       TO TIER-NAME.
020100     MOVE STS-TIER-LEVEL      TO TIER-LEVEL.
020200     WRITE TIER-RECORD.
020300*_________________________________________________________________________
020400 
020500 CALC-BASE-PRICE-FOR-TIER.
020600 
020700     EVALUATE W-TIER-LEVEL-SUB
020800         WHEN 1   MOVE  299.00 TO STS-BASE-PRICE
020900         WHEN 2   MOVE  499.00 TO STS-BASE-PRICE
021000         WHEN 3   MOVE  799.00 TO STS-BASE-PRICE
021100         WHEN OTHER
021200                  MOVE  299.00 TO STS-BASE-PRICE.
021300 
021400     MOVE STS-BASE-PRICE TO STS-MONTHLY-PRICE.
021500*_________________________________________________________________________
021600 
021700 CALC-QUARTERLY-PRICE.
021800 
021900     COMPUTE STS-QUARTERLY-PRICE ROUNDED =
022000             STS-BASE-PRICE * 3 * 0.95.
022100*_________________________________________________________________________
022200 
022300 CALC-YEARLY-PRICE.
022400 
022500     COMPUTE STS-YEARLY-PRICE ROUNDED =
022600             STS-BASE-PRICE * 12 * 0.85.
022700*_________________________________________________________________________
022800 
022900 SEED-PLAN-RECORDS-FOR-TIER.
023000 
023100     MOVE SPACES               TO PLAN-RECORD.
023200     MOVE STS-NEXT-PLAN-ID     TO PLAN-ID.
023300     STRING STS-TIER-NAME DELIMITED BY SPACE
023400            " MONTHLY"         DELIMITED BY SIZE
023500            INTO PLAN-NAME.
023600     MOVE "MONTHLY"            TO PLAN-TYPE.
023700     MOVE STS-MONTHLY-PRICE    TO PLAN-PRICE.
023800     MOVE 1                    TO PLAN-DURATION-MONTHS.
023900     MOVE STS-TIER-ID          TO PLAN-TIER-ID.
024000     MOVE "Y"                  TO PLAN-ACTIVE.
024100     WRITE PLAN-RECORD.
024200     ADD 1 TO STS-NEXT-PLAN-ID.
024300 
024400     MOVE SPACES               TO PLAN-RECORD.
024500     MOVE STS-NEXT-PLAN-ID     TO PLAN-ID.
024600     STRING STS-TIER-NAME DELIMITED BY SPACE
024700            " QUARTERLY"       DELIMITED BY SIZE
024800            INTO PLAN-NAME.
024900     MOVE "QUARTERLY"          TO PLAN-TYPE.
025000     MOVE STS-QUARTERLY-PRICE  TO PLAN-PRICE.
025100     MOVE 3                    TO PLAN-DURATION-MONTHS.
025200     MOVE STS-TIER-ID          TO PLAN-TIER-ID.
025300     MOVE "Y"                  TO PLAN-ACTIVE.
025400     WRITE PLAN-RECORD.
025500     ADD 1 TO STS-NEXT-PLAN-ID.
025600 
025700     MOVE SPACES               TO PLAN-RECORD.
025800     MOVE STS-NEXT-PLAN-ID     TO PLAN-ID.
025900     STRING STS-TIER-NAME DELIMITED BY SPACE
026000            " YEARLY"          DELIMITED BY SIZE
026100            INTO PLAN-NAME.
026200     MOVE "YEARLY"             TO PLAN-TYPE.
026300     MOVE STS-YEARLY-PRICE     TO PLAN-PRICE.
026400     MOVE 12                   TO PLAN-DURATION-MONTHS.
026500     MOVE STS-TIER-ID          TO PLAN-TIER-ID.
026600     MOVE "Y"                  TO PLAN-ACTIVE.
026700     WRITE PLAN-RECORD.
026800     ADD 1 TO STS-NEXT-PLAN-ID.
026900*_________________________________________________________________________
