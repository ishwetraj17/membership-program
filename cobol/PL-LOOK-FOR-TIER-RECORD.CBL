000100*
000200*    PL-LOOK-FOR-TIER-RECORD.CBL
000300*    SEARCHES TIER-TABLE (LOADED BY PL-LOAD-MASTER-TABLES.CBL)
000400*    FOR WS-SEARCH-TIER-LEVEL.  TIER-ID AND TIER-LEVEL ARE THE
000500*    SAME 1/2/3 VALUE IN THIS SYSTEM, SO SEARCHING BY LEVEL ALSO
000600*    LOCATES THE TIER BY ITS ID.  ON A HIT, TT-IDX POINTS AT THE
000700*    MATCHING TIER-TABLE ENTRY.
000800*
000900 LOOK-FOR-TIER-RECORD.
001000 
001100     MOVE "N" TO W-FOUND-TIER-RECORD.
001200     SET TT-IDX TO 1.
001300     SEARCH ALL TIER-TABLE
001400         AT END
001500            MOVE "N" TO W-FOUND-TIER-RECORD
001600         WHEN TT-LEVEL(TT-IDX) = WS-SEARCH-TIER-LEVEL
001700            MOVE "Y" TO W-FOUND-TIER-RECORD.
001800*_________________________________________________________________________
