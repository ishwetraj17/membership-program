000100*
000200*    FDTIER.CBL
000300*    RECORD LAYOUT FOR THE MEMBERSHIP TIER MASTER FILE.
000400*    ONE ROW PER TIER (SILVER/GOLD/PLATINUM).  LOADED ENTIRELY
000500*    INTO WSTABTIR AT PROGRAM START -- SEE PL-LOAD-MASTER-TABLES.
000600*
000700    FD  TIER-FILE
000800        LABEL RECORDS ARE STANDARD.
000900 
001000    01  TIER-RECORD.
001100        05  TIER-ID                  PIC 9(04).
001200        05  TIER-NAME                PIC X(10).
001300        05  TIER-LEVEL               PIC 9(01).
001400        05  TIER-DISCOUNT-PCT        PIC S9(3)V9(2).
001500        05  TIER-FREE-DELIVERY       PIC X(01).
001600            88  TIER-HAS-FREE-DELIVERY      VALUE "Y".
001700        05  TIER-EXCLUSIVE-DEALS     PIC X(01).
001800            88  TIER-HAS-EXCLUSIVE-DEALS    VALUE "Y".
001900        05  TIER-EARLY-ACCESS        PIC X(01).
002000            88  TIER-HAS-EARLY-ACCESS       VALUE "Y".
002100        05  TIER-PRIORITY-SUPPORT    PIC X(01).
002200            88  TIER-HAS-PRIORITY-SUPPORT   VALUE "Y".
002300        05  TIER-MAX-COUPONS         PIC 9(02).
002400        05  TIER-DELIVERY-DAYS       PIC 9(02).
002500        05  TIER-ADDL-BENEFITS       PIC X(60).
002600        05  FILLER                   PIC X(12).
