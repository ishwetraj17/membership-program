000100*
000200*    FDUSERM.CBL
000300*    RECORD LAYOUT FOR THE MEMBER (USER) MASTER FILE.  ONE ROW
000400*    PER MEMBER.  USER-EMAIL IS UNIQUE ACROSS THE FILE BUT THERE
000500*    IS NO ALTERNATE KEY -- THE LOAD PARAGRAPH CHECKS UNIQUENESS
000600*    WHILE BUILDING WSTABUSR.
000700*
000800    FD  USER-FILE
000900        LABEL RECORDS ARE STANDARD.
001000 
001100    01  USER-RECORD.
001200        05  USER-ID                  PIC 9(06).
001300        05  USER-NAME                PIC X(40).
001400        05  USER-EMAIL               PIC X(50).
001500        05  USER-PHONE               PIC X(10).
001600        05  USER-ADDRESS             PIC X(60).
001700        05  USER-CITY                PIC X(30).
001800        05  USER-STATE               PIC X(30).
001900        05  USER-PINCODE             PIC X(06).
002000        05  USER-STATUS              PIC X(09).
002100            88  USER-IS-ACTIVE       VALUE "ACTIVE".
002200            88  USER-IS-INACTIVE     VALUE "INACTIVE".
002300            88  USER-IS-SUSPENDED    VALUE "SUSPENDED".
002400        05  FILLER                   PIC X(15).
