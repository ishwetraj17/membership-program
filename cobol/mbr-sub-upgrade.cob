000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SUB-UPGRADE.
000300 AUTHOR. S. RAO.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 04/04/1990.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    04/04/90  SR    ORIGINAL PROGRAM - UPGRADES AN ACTIVE
001200*                     SUBSCRIPTION TO A HIGHER TIER, OR A LONGER
001300*                     PLAN WITHIN THE SAME TIER, CHARGING THE
001400*                     FULL PRICE DIFFERENCE. CR-1078.
001500*    11/20/91  SR    VALIDATES UPGRADE DIRECTION AGAINST TIER
001600*                     LEVEL AND DURATION BEFORE BILLING. CR-1193.
001700*    06/14/93  KI    CORRECTED SUB-PAID-AMOUNT ACCUMULATION - WAS
001800*                     REPLACING INSTEAD OF ADDING THE PRICE
001900*                     DIFFERENCE. CR-1255.
002000*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - NO DATE
002100*                     ARITHMETIC IN THIS PROGRAM. NO CHANGE
002200*                     REQUIRED. CR-1345.
002300*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002400*                     CR-1407.
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200 
003300     COPY "SLTIER.CBL".
003400     COPY "SLPLAN.CBL".
003500     COPY "SLUSERM.CBL".
003600     COPY "SLSUBS.CBL".
003700 
003800 DATA DIVISION.
003900 FILE SECTION.
004000 
004100     COPY "FDTIER.CBL".
004200     COPY "FDPLAN.CBL".
004300     COPY "FDUSERM.CBL".
004400     COPY "FDSUBS.CBL".
004500 
004600 WORKING-STORAGE SECTION.
004700 
004800     COPY "WSTABTIR.CBL".
004900     COPY "WSTABPLN.CBL".
005000     COPY "WSTABUSR.CBL".
005100     COPY "WSLOADFL.CBL".
005200     COPY "WSLOOKUP.CBL".
005300     COPY "WSSUBKEY.CBL".
005400 
005500     01  W-VALID-ANSWER               PIC X(01).
005600         88  VALID-ANSWER                 VALUE "Y","N".
005700 
005800     01  W-ENTER-SUB-ID               PIC 9(06).
005900     01  W-ENTER-NEW-PLAN-ID          PIC 9(04).
006000     01  W-FOUND-SUB-RECORD           PIC X(01).
006100         88  FOUND-SUB-RECORD             VALUE "Y".
006200     01  W-VALID-UPGRADE-FLAG         PIC X(01).
006300         88  VALID-UPGRADE-DIRECTION      VALUE "Y".
006400 
006500     01  W-CURRENT-PLAN-IDX           PIC 9(04) COMP.
006600     01  W-CURRENT-TIER-LEVEL         PIC 9(01).
006700     01  W-NEW-TIER-LEVEL             PIC 9(01).
006800 
006900     77  MSG-CONFIRMATION             PIC X(40).
007000     77  DUMMY                        PIC X(01).
007100*_________________________________________________________________________
007200 
007300 PROCEDURE DIVISION.
007400 
007500     PERFORM LOAD-MASTER-TABLES.
007600 
007700     OPEN I-O SUBSCRIPTION-FILE.
007800 
007900     PERFORM UPGRADE-ONE-SUBSCRIPTION.
008000     PERFORM UPGRADE-ONE-SUBSCRIPTION UNTIL W-ENTER-SUB-ID EQUAL ZEROS.
008100 
008200     CLOSE SUBSCRIPTION-FILE.
008300 
008400     STOP RUN.
008500*_________________________________________________________________________
008600 
008700 UPGRADE-ONE-SUBSCRIPTION.
008800 
008900     MOVE ZEROS TO W-ENTER-NEW-PLAN-ID.
009000     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.
009100 
009200     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
009300        PERFORM VALIDATE-ACTIVE-STATUS
009400        IF FOUND-SUB-RECORD
009500           PERFORM GET-NEW-PLAN-ID
009600                           UNTIL (W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
009700                                                 AND
009800                                              FOUND-PLAN-RECORD)
009900                              OR W-ENTER-NEW-PLAN-ID EQUAL ZEROS
010000           IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
010100              PERFORM VALIDATE-UPGRADE-DIRECTION
010200              IF VALID-UPGRADE-DIRECTION
010300                 PERFORM APPLY-UPGRADE-BILLING
010400              ELSE
010500                 DISPLAY "*** INVALID_UPGRADE - NOT A VALID UPGRADE ***".
010600*_________________________________________________________________________
010700 
010800 GET-AN-EXISTANT-SUBSCRIPTION.
010900 
011000     PERFORM GET-SUB-ID-AND-SEARCH.
011100     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
011200                                       W-ENTER-SUB-ID EQUAL ZEROS
011300                                    OR FOUND-SUB-RECORD.
011400*_________________________________________________________________________
011500 
011600 GET-SUB-ID-AND-SEARCH.
011700 
011800     DISPLAY "SUBSCRIPTION ID TO UPGRADE - ZERO TO RETURN: ".
011900     ACCEPT W-ENTER-SUB-ID.
012000 
012100     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
012200        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
012300        READ SUBSCRIPTION-FILE
012400             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
012500             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
012600        IF NOT FOUND-SUB-RECORD
012700           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
012800*_________________________________________________________________________
012900 
013000 VALIDATE-ACTIVE-STATUS.
013100 
013200     IF NOT SUB-STAT-ACTIVE
013300        DISPLAY "*** INVALID_SUBSCRIPTION_STATUS - NOT ACTIVE ***"
013400        DISPLAY "    <ENTER> TO CONTINUE"
013500        ACCEPT DUMMY
013600        MOVE "N" TO W-FOUND-SUB-RECORD.
013700*_________________________________________________________________________
013800 
013900 GET-NEW-PLAN-ID.
014000 
014100     DISPLAY "NEW (UPGRADE) PLAN ID - ZERO TO CANCEL: ".
014200     ACCEPT W-ENTER-NEW-PLAN-ID.
014300 
014400     IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
014500        MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID
014600        PERFORM LOOK-FOR-PLAN-RECORD
014700        IF NOT FOUND-PLAN-RECORD
014800           DISPLAY "*** PLAN_NOT_FOUND ***".
014900*_________________________________________________________________________
015000 
015100 VALIDATE-UPGRADE-DIRECTION.
015200 
015300     PERFORM DETERMINE-TIER-LEVEL-OF-CURRENT-PLAN.
015400     PERFORM DETERMINE-TIER-LEVEL-OF-NEW-PLAN.
015500 
015600     MOVE "N" TO W-VALID-UPGRADE-FLAG.
015700 
015800     IF W-NEW-TIER-LEVEL > W-CURRENT-TIER-LEVEL
015900        MOVE "Y" TO W-VALID-UPGRADE-FLAG
016000     ELSE
016100        IF W-NEW-TIER-LEVEL EQUAL W-CURRENT-TIER-LEVEL
016200           AND PT-DURATION-MONTHS(PT-IDX) >
016300                       PT-DURATION-MONTHS(W-CURRENT-PLAN-IDX)
016400              MOVE "Y" TO W-VALID-UPGRADE-FLAG.
016500*_________________________________________________________________________
016600 
016700 DETERMINE-TIER-LEVEL-OF-CURRENT-PLAN.
016800 
016900*    PLAN-TIER-ID (1/2/3 RANGE IN THIS SYSTEM) ALSO SERVES AS
017000*    THE TIER-LEVEL SEARCH ARGUMENT -- SEE TIER-TABLE NOTE.
017100     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
017200     PERFORM LOOK-FOR-PLAN-RECORD.
017300     SET W-CURRENT-PLAN-IDX TO PT-IDX.
017400     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
017500     PERFORM LOOK-FOR-TIER-RECORD.
017600     MOVE TT-LEVEL(TT-IDX) TO W-CURRENT-TIER-LEVEL.
017700*_________________________________________________________________________
017800 
017900 DETERMINE-TIER-LEVEL-OF-NEW-PLAN.
018000 
018100     MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
018200     PERFORM LOOK-FOR-PLAN-RECORD.
018300     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
018400     PERFORM LOOK-FOR-TIER-RECORD.
018500     MOVE TT-LEVEL(TT-IDX) TO W-NEW-TIER-LEVEL.
018600*_________________________________________________________________________
018700 
018800 APPLY-UPGRADE-BILLING.
018900 
019000     MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
019100     PERFORM LOOK-FOR-PLAN-RECORD.
019200 
019300     COMPUTE SUB-PAID-AMOUNT =
019400             SUB-PAID-AMOUNT +
019500             PT-PRICE(PT-IDX) - PT-PRICE(W-CURRENT-PLAN-IDX).
019600     MOVE W-ENTER-NEW-PLAN-ID TO SUB-PLAN-ID.
019700 
019800     REWRITE SUBSCRIPTION-RECORD.
019900 
020000     DISPLAY "SUBSCRIPTION " SUB-ID " UPGRADED TO PLAN "
020100             W-ENTER-NEW-PLAN-ID ".".
020200*_________________________________________________________________________
020300 
020400 COPY "PL-LOAD-MASTER-TABLES.CBL".
020500 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
020600 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
020700 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
