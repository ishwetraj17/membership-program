000100*
000200*    PL-VALIDATE-TRANSITION.CBL
000300*    SUBSCRIPTION STATUS TRANSITION MATRIX.  CALLER LOADS
000400*    VTX-CURRENT-STATUS AND VTX-NEW-STATUS AND PERFORMS
000500*    VALIDATE-STATUS-TRANSITION; VTX-TRANSITION-VALID COMES
000600*    BACK "Y" OR "N".  CANCELLED IS TERMINAL -- NO TRANSITION
000700*    OUT OF IT IS EVER VALID.
000800*
000900 VALIDATE-STATUS-TRANSITION.
001000 
001100     MOVE "N" TO VTX-VALID-FLAG.
001200 
001300     IF VTX-CURRENT-STATUS = "ACTIVE"
001400        IF VTX-NEW-STATUS = "CANCELLED" OR
001500           VTX-NEW-STATUS = "SUSPENDED" OR
001600           VTX-NEW-STATUS = "EXPIRED"
001700              MOVE "Y" TO VTX-VALID-FLAG.
001800 
001900     IF VTX-CURRENT-STATUS = "PENDING"
002000        IF VTX-NEW-STATUS = "ACTIVE" OR
002100           VTX-NEW-STATUS = "CANCELLED"
002200              MOVE "Y" TO VTX-VALID-FLAG.
002300 
002400     IF VTX-CURRENT-STATUS = "SUSPENDED"
002500        IF VTX-NEW-STATUS = "ACTIVE" OR
002600           VTX-NEW-STATUS = "CANCELLED"
002700              MOVE "Y" TO VTX-VALID-FLAG.
002800 
002900     IF VTX-CURRENT-STATUS = "EXPIRED"
003000        IF VTX-NEW-STATUS = "ACTIVE"
003100              MOVE "Y" TO VTX-VALID-FLAG.
003200*_________________________________________________________________________
