000100*
000200*    SLTIER.CBL -- FILE-CONTROL ENTRY FOR TIER-FILE.
000300*
000400     SELECT TIER-FILE ASSIGN TO "TIERFILE"
000500            ORGANIZATION IS LINE SEQUENTIAL.
