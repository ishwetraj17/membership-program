000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SUB-MAINTAIN.
000300 AUTHOR. R. DESAI.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/09/89  RD    ORIGINAL PROGRAM - SUBSCRIPTION MAINTENANCE
001200*                     SUBMENU. CR-1003.
001300*    03/16/89  KI    ADDED OPTIONS 2 (CANCEL) AND 3 (RENEW).
001400*                     CR-1010.
001500*    04/04/90  SR    ADDED OPTIONS 4 (UPGRADE) AND 5 (DOWNGRADE).
001600*                     CR-1078.
001700*    06/02/90  RD    ADDED OPTION 6 (INQUIRY/STATUS DISPLAY).
001800*                     CR-1082.
001900*    02/18/92  SR    RUN DATE AND TIME NOW DISPLAYED IN THE MENU
002000*                     HEADER SO OPERATORS CAN CONFIRM WHICH NIGHT'S
002100*                     JOB STREAM THEY ARE SITTING AT. CR-1209.
002200*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - THE RUN-DATE
002300*                     FIELD ACCEPTED FROM DATE YYYYMMDD IS ALREADY
002400*                     CCYY-AWARE. NO CHANGE REQUIRED. CR-1347.
002500*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002600*                     CR-1409.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 
003500     01  W-SUB-MENU-OPTION           PIC 9.
003600         88  VALID-SUB-MENU-OPTION       VALUE 0 THROUGH 6.
003700 
003800     01  W-RUN-DATE                  PIC 9(08).
003900     01  W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
004000         05  W-RUN-CCYY               PIC 9(04).
004100         05  W-RUN-MM                 PIC 9(02).
004200         05  W-RUN-DD                 PIC 9(02).
004300 
004400     01  W-RUN-TIME                  PIC 9(08).
004500     01  W-RUN-TIME-PARTS REDEFINES W-RUN-TIME.
004600         05  W-RUN-HH                 PIC 9(02).
004700         05  W-RUN-MINS               PIC 9(02).
004800         05  W-RUN-SECS               PIC 9(02).
004900         05  W-RUN-HSECS              PIC 9(02).
005000 
005100     01  W-MENU-PASS-COUNT           PIC 9(04) COMP.
005200     01  W-MENU-PASS-ALT REDEFINES W-MENU-PASS-COUNT.
005300         05  W-MENU-PASS-BYTES        PIC X(02).
005400 
005500     77  DUMMY                       PIC X.
005600*_________________________________________________________________________
005700 
005800 PROCEDURE DIVISION.
005900 
006000     PERFORM GET-MENU-OPTION.
006100     PERFORM GET-MENU-OPTION UNTIL
006200                                 W-SUB-MENU-OPTION EQUAL ZERO
006300                              OR VALID-SUB-MENU-OPTION.
006400 
006500     PERFORM DO-OPTIONS UNTIL W-SUB-MENU-OPTION EQUAL ZERO.
006600 
006700     EXIT PROGRAM.
006800 
006900     STOP RUN.
007000*_________________________________________________________________________
007100 
007200 GET-MENU-OPTION.
007300 
007400         ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
007500         ACCEPT W-RUN-TIME FROM TIME.
007600         ADD 1 TO W-MENU-PASS-COUNT.
007700 
007800         DISPLAY " ".
007900         DISPLAY "                    SUBSCRIPTION MAINTENANCE".
008000         DISPLAY "                    RUN DATE: " W-RUN-MM "/" W-RUN-DD "/"
008100                 W-RUN-CCYY "   RUN TIME: " W-RUN-HH ":" W-RUN-MINS.
008200         DISPLAY " ".
008300         DISPLAY "                 -----------------------------------------".
008400         DISPLAY "                 | 1 - CREATE SUBSCRIPTION               |".
008500         DISPLAY "                 | 2 - CANCEL SUBSCRIPTION                |".
008600         DISPLAY "                 | 3 - RENEW SUBSCRIPTION (MANUAL)        |".
008700         DISPLAY "                 | 4 - UPGRADE SUBSCRIPTION               |".
008800         DISPLAY "                 | 5 - DOWNGRADE SUBSCRIPTION             |".
008900         DISPLAY "                 | 6 - INQUIRY / STATUS DISPLAY           |".
009000         DISPLAY "                 | 0 - RETURN TO MAIN MENU                |".
009100         DISPLAY "                 -----------------------------------------".
009200         DISPLAY " ".
009300         DISPLAY "                 - CHOOSE AN OPTION FROM MENU: ".
009400         ACCEPT W-SUB-MENU-OPTION.
009500 
009600        IF W-SUB-MENU-OPTION EQUAL ZERO
009700           DISPLAY "RETURNING TO MAIN MENU !"
009800        ELSE
009900           IF NOT VALID-SUB-MENU-OPTION
010000              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010100              ACCEPT DUMMY.
010200*_________________________________________________________________________
010300 
010400 DO-OPTIONS.
010500 
010600     IF W-SUB-MENU-OPTION = 1
010700        CALL "MBR-SUB-CREATE".
010800 
010900     IF W-SUB-MENU-OPTION = 2
011000        CALL "MBR-SUB-CANCEL".
011100 
011200     IF W-SUB-MENU-OPTION = 3
011300        CALL "MBR-SUB-RENEW".
011400 
011500     IF W-SUB-MENU-OPTION = 4
011600        CALL "MBR-SUB-UPGRADE".
011700 
011800     IF W-SUB-MENU-OPTION = 5
011900        CALL "MBR-SUB-DOWNGRADE".
012000 
012100     IF W-SUB-MENU-OPTION = 6
012200        CALL "MBR-SUB-INQUIRY".
012300 
012400     PERFORM GET-MENU-OPTION.
012500     PERFORM GET-MENU-OPTION UNTIL
012600                                 W-SUB-MENU-OPTION EQUAL ZERO
012700                              OR VALID-SUB-MENU-OPTION.
012800*_________________________________________________________________________
