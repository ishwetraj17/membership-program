000100*
000200*    SLSUBS.CBL -- FILE-CONTROL ENTRY FOR SUBSCRIPTION-FILE.
000300*    RELATIVE ORGANIZATION KEYED BY SUB-REL-KEY (DECLARED IN
000400*    WSSUBKEY.CBL) SO A SUBSCRIPTION CAN BE READ, REWRITTEN OR
000500*    ADDED DIRECTLY BY SUB-ID WITHOUT A SEPARATE INDEX FILE.
000600*
000700     SELECT SUBSCRIPTION-FILE ASSIGN TO "SUBSFILE"
000800            ORGANIZATION IS RELATIVE
000900            ACCESS MODE IS DYNAMIC
001000            RELATIVE KEY IS SUB-REL-KEY
001100            FILE STATUS IS WS-SUBS-FILE-STATUS.
