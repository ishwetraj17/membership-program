000100*
000200*    PL-LOOK-FOR-PLAN-RECORD.CBL
000300*    SEARCHES PLAN-TABLE (LOADED BY PL-LOAD-MASTER-TABLES.CBL)
000400*    FOR WS-SEARCH-PLAN-ID.  ON A HIT, PT-IDX POINTS AT THE
000500*    MATCHING PLAN-TABLE ENTRY.
000600*
000700 LOOK-FOR-PLAN-RECORD.
000800 
000900     MOVE "N" TO W-FOUND-PLAN-RECORD.
001000     SET PT-IDX TO 1.
001100     SEARCH ALL PLAN-TABLE
001200         AT END
001300            MOVE "N" TO W-FOUND-PLAN-RECORD
001400         WHEN PT-ID(PT-IDX) = WS-SEARCH-PLAN-ID
001500            MOVE "Y" TO W-FOUND-PLAN-RECORD.
001600*_________________________________________________________________________
