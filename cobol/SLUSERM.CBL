000100*
000200*    SLUSERM.CBL -- FILE-CONTROL ENTRY FOR USER-FILE.
000300*
000400     SELECT USER-FILE ASSIGN TO "USERFILE"
000500            ORGANIZATION IS LINE SEQUENTIAL.
