000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SUB-INQUIRY.
000300 AUTHOR. R. DESAI.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 06/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    06/02/90  RD    ORIGINAL PROGRAM - LOOKS UP A SUBSCRIPTION BY
001200*                     ID AND DISPLAYS ITS STATUS, INCLUDING WHETHER
001300*                     IT IS CURRENTLY ACTIVE, EXPIRED, AND THE
001400*                     NUMBER OF DAYS REMAINING ON THE CURRENT TERM.
001500*                     CR-1082.
001600*    11/20/91  SR    DAYS-REMAINING IS NOW SHOWN AS ZERO (NOT A
001700*                     NEGATIVE NUMBER) ONCE THE END DATE HAS
001800*                     PASSED. CR-1195.
001900*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - DATE MATH
002000*                     IS PERFORMED BY PLMOCALC.CBL, WHICH IS
002100*                     ALREADY CCYY-AWARE. NO CHANGE REQUIRED.
002200*                     CR-1348.
002300*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002400*                     CR-1410.
002500*    03/11/03  TN    ACTIVE-FLAG TEST WAS NOT < (I.E. ON-OR-AFTER),
002600*                     SO A SUBSCRIPTION WAS STILL SHOWN ACTIVE ON
002700*                     ITS OWN END DATE. TIGHTENED TO STRICT > TO
002800*                     MATCH THE PARAGRAPH'S OWN COMMENT AND THE
002900*                     EXPIRED-FLAG TEST BELOW IT. CR-1491.
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700 
003800     COPY "SLSUBS.CBL".
003900 
004000 DATA DIVISION.
004100 FILE SECTION.
004200 
004300     COPY "FDSUBS.CBL".
004400 
004500 WORKING-STORAGE SECTION.
004600 
004700     COPY "WSSUBKEY.CBL".
004800     COPY "WSTODAY.CBL".
004900     COPY "WSDATCLC.CBL".
005000 
005100     01  W-FOUND-RECORD              PIC X(01).
005200         88  FOUND-RECORD                VALUE "Y".
005300 
005400     01  W-IS-ACTIVE-FLAG            PIC X(03).
005500     01  W-IS-EXPIRED-FLAG           PIC X(03).
005600     01  W-DAYS-REMAINING            PIC S9(06).
005700     01  W-DAYS-REMAINING-EDIT       PIC -(5)9.
005800 
005900     77  ENTRY-SUB-ID                PIC 9(06).
006000     77  DUMMY                       PIC X(01).
006100*_________________________________________________________________________
006200 
006300 PROCEDURE DIVISION.
006400 
006500     PERFORM GET-TODAYS-DATE.
006600 
006700     OPEN INPUT SUBSCRIPTION-FILE.
006800 
006900     PERFORM GET-SUB-ID-AND-SEARCH.
007000     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
007100                                       ENTRY-SUB-ID EQUAL ZEROS
007200                                    OR FOUND-RECORD.
007300 
007400     PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
007500                                       ENTRY-SUB-ID EQUAL ZEROS.
007600 
007700     CLOSE SUBSCRIPTION-FILE.
007800 
007900     EXIT PROGRAM.
008000 
008100     STOP RUN.
008200*_________________________________________________________________________
008300 
008400 GET-SUB-ID-AND-SEARCH.
008500 
008600     MOVE ZEROS TO ENTRY-SUB-ID.
008700     DISPLAY "SUBSCRIPTION ID TO INQUIRE (<ENTER> TO QUIT): ".
008800     ACCEPT ENTRY-SUB-ID.
008900 
009000     IF ENTRY-SUB-ID EQUAL ZEROS
009100        DISPLAY "PROGRAM TERMINATED !"
009200     ELSE
009300        MOVE ENTRY-SUB-ID TO SUB-REL-KEY
009400        READ SUBSCRIPTION-FILE
009500             INVALID KEY
009600                   MOVE "N" TO W-FOUND-RECORD
009700                   DISPLAY "SUBSCRIPTION NOT FOUND ! "
009800             NOT INVALID KEY
009900                   MOVE "Y" TO W-FOUND-RECORD.
010000*_________________________________________________________________________
010100 
010200 GET-RECORD-SHOW-AND-GET-ANOTHER.
010300 
010400     PERFORM DETERMINE-ACTIVE-AND-EXPIRED-FLAGS.
010500     PERFORM DETERMINE-DAYS-REMAINING.
010600     PERFORM DISPLAY-THE-RECORD.
010700 
010800     DISPLAY "<ENTER> TO CONTINUE".
010900     ACCEPT DUMMY.
011000 
011100     PERFORM GET-SUB-ID-AND-SEARCH.
011200     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
011300                                       ENTRY-SUB-ID EQUAL ZEROS
011400                                    OR FOUND-RECORD.
011500*_________________________________________________________________________
011600 
011700 DETERMINE-ACTIVE-AND-EXPIRED-FLAGS.
011800 
011900*    ACTIVE MEANS STATUS IS "ACTIVE" AND THE END DATE HAS NOT
012000*    YET BEEN REACHED.  EXPIRED MEANS STATUS IS "EXPIRED", OR
012100*    THE STATUS IS STILL "ACTIVE" BUT THE END DATE HAS PASSED
012200*    (NOT YET SWEPT BY MBR-EXP-SWEEP).
012300     MOVE "NO " TO W-IS-ACTIVE-FLAG.
012400     MOVE "NO " TO W-IS-EXPIRED-FLAG.
012500 
012600     IF SUB-STAT-ACTIVE AND SUB-END-DATE > TODAY-DATE
012700        MOVE "YES" TO W-IS-ACTIVE-FLAG.
012800 
012900     IF SUB-STAT-EXPIRED
013000        MOVE "YES" TO W-IS-EXPIRED-FLAG
013100     ELSE
013200        IF SUB-STAT-ACTIVE AND SUB-END-DATE < TODAY-DATE
013300           MOVE "YES" TO W-IS-EXPIRED-FLAG.
013400*_________________________________________________________________________
013500 
013600 DETERMINE-DAYS-REMAINING.
013700 
013800     MOVE TODAY-DATE TO MDC-IN-DATE-1.
013900     MOVE SUB-END-DATE TO MDC-IN-DATE-2.
014000     PERFORM CALC-DAYS-BETWEEN-DATES.
014100 
014200     IF SUB-END-DATE < TODAY-DATE
014300        MOVE ZERO TO W-DAYS-REMAINING
014400     ELSE
014500        MOVE MDC-OUT-DAYS-BETWEEN TO W-DAYS-REMAINING.
014600 
014700     MOVE W-DAYS-REMAINING TO W-DAYS-REMAINING-EDIT.
014800*_________________________________________________________________________
014900 
015000 DISPLAY-THE-RECORD.
015100 
015200     DISPLAY "SUBSCRIPTION........: " SUB-ID.
015300     DISPLAY "1) USER ID..........: " SUB-USER-ID.
015400     DISPLAY "2) PLAN ID..........: " SUB-PLAN-ID.
015500     DISPLAY "3) STATUS...........: " SUB-STATUS.
015600     DISPLAY "4) START DATE.......: " SUB-START-DATE.
015700     DISPLAY "5) END DATE.........: " SUB-END-DATE.
015800     DISPLAY "6) NEXT BILLING DATE: " SUB-NEXT-BILLING-DATE.
015900     DISPLAY "7) PAID AMOUNT......: " SUB-PAID-AMOUNT.
016000     DISPLAY "8) AUTO-RENEWAL.....: " SUB-AUTO-RENEWAL.
016100     DISPLAY "9) IS ACTIVE........: " W-IS-ACTIVE-FLAG.
016200     DISPLAY "10) IS EXPIRED......: " W-IS-EXPIRED-FLAG.
016300     DISPLAY "11) DAYS REMAINING..: " W-DAYS-REMAINING-EDIT.
016400*_________________________________________________________________________
016500 
016600 COPY "PLGENERAL.CBL".
016700 COPY "PLMOCALC.CBL".
