000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-UPD-BATCH.
000300 AUTHOR. K. IYER.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/21/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/21/89  KI    ORIGINAL PROGRAM - APPLIES A BATCH OF UPDATE
001200*                     TRANSACTIONS (AUTO-RENEWAL FLIP, PLAN CHANGE,
001300*                     STATUS CHANGE) AGAINST THE SUBSCRIPTION
001400*                     MASTER. CR-1012.
001500*    11/20/91  SR    PLAN-CHANGE TRANSACTIONS NOW PRO-RATE THE
001600*                     BILLING ADJUSTMENT INSTEAD OF CHARGING THE
001700*                     FULL NEW PRICE. CR-1196.
001800*    11/20/91  SR    STATUS-CHANGE TRANSACTIONS ARE NOW CHECKED
001900*                     AGAINST THE TRANSITION MATRIX BEFORE BEING
002000*                     APPLIED. CR-1196.
002100*    06/14/93  KI    REWRITE IS NOW SKIPPED WHEN A TRANSACTION
002200*                     CHANGES NOTHING (WAS REWRITING EVERY INPUT
002300*                     RECORD REGARDLESS). CR-1256.
002400*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - DATE MATH
002500*                     IS PERFORMED BY PLMOCALC.CBL, WHICH IS
002600*                     ALREADY CCYY-AWARE. NO CHANGE REQUIRED.
002700*                     CR-1349.
002800*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002900*                     CR-1411.
003000*    03/11/03  TN    PROCESS-ONE-TRANSACTION AND REWRITE-IF-CHANGED
003100*                     COLLAPSED INTO ONE NUMBERED 2100-APPLY-
003200*                     TRANSACTION PARAGRAPH RANGE. THE NO-CHANGE CASE
003300*                     NOW BRANCHES STRAIGHT TO THE RANGE'S OWN EXIT
003400*                     LINE INSTEAD OF FALLING THROUGH A SEPARATE
003500*                     PARAGRAPH - SAME BEHAVIOR, ONE FEWER PERFORM.
003600*                     CR-1492.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400 
004500     COPY "SLUPDTXN.CBL".
004600     COPY "SLSUBS.CBL".
004700     COPY "SLTIER.CBL".
004800     COPY "SLPLAN.CBL".
004900     COPY "SLUSERM.CBL".
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400     COPY "FDUPDTXN.CBL".
005500     COPY "FDSUBS.CBL".
005600     COPY "FDTIER.CBL".
005700     COPY "FDPLAN.CBL".
005800     COPY "FDUSERM.CBL".
005900 
006000 WORKING-STORAGE SECTION.
006100 
006200     COPY "WSTABTIR.CBL".
006300     COPY "WSTABPLN.CBL".
006400     COPY "WSTABUSR.CBL".
006500     COPY "WSLOADFL.CBL".
006600     COPY "WSSUBKEY.CBL".
006700     COPY "WSLOOKUP.CBL".
006800     COPY "WSTODAY.CBL".
006900     COPY "WSDATCLC.CBL".
007000     COPY "WSPRORAT.CBL".
007100     COPY "WSTRANS.CBL".
007200 
007300     01  W-END-OF-TXN-FILE           PIC X(01).
007400         88  END-OF-TXN-FILE             VALUE "Y".
007500 
007600     01  W-FOUND-SUB-RECORD          PIC X(01).
007700         88  FOUND-SUB-RECORD            VALUE "Y".
007800 
007900     01  W-RECORD-CHANGED-FLAG       PIC X(01).
008000         88  RECORD-CHANGED              VALUE "Y".
008100 
008200     01  W-APPLIED-COUNT             PIC 9(06) COMP.
008300     01  W-REJECTED-COUNT            PIC 9(06) COMP.
008400 
008500     77  DUMMY                       PIC X(01).
008600*_________________________________________________________________________
008700 
008800 PROCEDURE DIVISION.
008900 
009000     PERFORM GET-TODAYS-DATE.
009100     PERFORM LOAD-MASTER-TABLES.
009200 
009300     MOVE ZERO TO W-APPLIED-COUNT.
009400     MOVE ZERO TO W-REJECTED-COUNT.
009500     MOVE "N"  TO W-END-OF-TXN-FILE.
009600 
009700     OPEN INPUT UPDATE-TRANSACTION-FILE.
009800     OPEN I-O SUBSCRIPTION-FILE.
009900 
010000     PERFORM READ-NEXT-TRANSACTION.
010100     PERFORM PROCESS-ONE-TRANSACTION UNTIL END-OF-TXN-FILE.
010200 
010300     CLOSE UPDATE-TRANSACTION-FILE.
010400     CLOSE SUBSCRIPTION-FILE.
010500 
010600     DISPLAY "TRANSACTIONS APPLIED.....: " W-APPLIED-COUNT.
010700     DISPLAY "TRANSACTIONS REJECTED....: " W-REJECTED-COUNT.
010800 
010900     STOP RUN.
011000*_________________________________________________________________________
011100 
011200 READ-NEXT-TRANSACTION.
011300 
011400     READ UPDATE-TRANSACTION-FILE
011500          AT END MOVE "Y" TO W-END-OF-TXN-FILE.
011600*_________________________________________________________________________
011700 
011800 PROCESS-ONE-TRANSACTION.
011900 
012000     MOVE "N" TO W-RECORD-CHANGED-FLAG.
012100     MOVE UPD-SUB-ID TO SUB-REL-KEY.
012200     READ SUBSCRIPTION-FILE
012300          INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
012400          NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD.
012500 
012600     IF FOUND-SUB-RECORD
012700        PERFORM 2100-APPLY-TRANSACTION THRU 2100-APPLY-TRANSACTION-EXIT
012800     ELSE
012900        DISPLAY "*** SUBSCRIPTION_NOT_FOUND - " UPD-SUB-ID " ***"
013000        ADD 1 TO W-REJECTED-COUNT.
013100 
013200     PERFORM READ-NEXT-TRANSACTION.
013300*_________________________________________________________________________
013400 
013500*    2100-APPLY-TRANSACTION APPLIES THE THREE TRANSACTION FIELDS TO
013600*    THE SUBSCRIPTION ALREADY READ BY PROCESS-ONE-TRANSACTION.  WHEN
013700*    NONE OF THE THREE CHANGED ANYTHING THE REWRITE IS SKIPPED BY
013800*    BRANCHING DIRECTLY TO THE EXIT LINE. CR-1256.
013900 
014000 2100-APPLY-TRANSACTION.
014100 
014200     PERFORM APPLY-AUTO-RENEWAL-CHANGE.
014300     PERFORM APPLY-PLAN-CHANGE.
014400     PERFORM APPLY-STATUS-CHANGE.
014500 
014600     IF NOT RECORD-CHANGED
014700        ADD 1 TO W-REJECTED-COUNT
014800        GO TO 2100-APPLY-TRANSACTION-EXIT.
014900 
015000     REWRITE SUBSCRIPTION-RECORD.
015100     ADD 1 TO W-APPLIED-COUNT.
015200     DISPLAY "SUBSCRIPTION " SUB-ID " UPDATED.".
015300 
015400 2100-APPLY-TRANSACTION-EXIT.
015500     EXIT.
015600*_________________________________________________________________________
015700 
015800 APPLY-AUTO-RENEWAL-CHANGE.
015900 
016000     IF UPD-AUTO-RENEWAL = "Y" OR UPD-AUTO-RENEWAL = "N"
016100        IF UPD-AUTO-RENEWAL NOT = SUB-AUTO-RENEWAL
016200           MOVE UPD-AUTO-RENEWAL TO SUB-AUTO-RENEWAL
016300           MOVE "Y" TO W-RECORD-CHANGED-FLAG.
016400*_________________________________________________________________________
016500 
016600 APPLY-PLAN-CHANGE.
016700 
016800     IF UPD-NEW-PLAN-ID NOT EQUAL ZEROS
016900        AND UPD-NEW-PLAN-ID NOT EQUAL SUB-PLAN-ID
017000           MOVE UPD-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID
017100           PERFORM LOOK-FOR-PLAN-RECORD
017200           IF NOT FOUND-PLAN-RECORD
017300              DISPLAY "*** PLAN_NOT_FOUND - " UPD-NEW-PLAN-ID " ***"
017400           ELSE
017500              IF PT-ACTIVE(PT-IDX) NOT EQUAL "Y"
017600                 DISPLAY "*** INACTIVE_PLAN - " UPD-NEW-PLAN-ID " ***"
017700              ELSE
017800                 PERFORM APPLY-PLAN-CHANGE-BILLING.
017900*_________________________________________________________________________
018000 
018100 APPLY-PLAN-CHANGE-BILLING.
018200 
018300     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
018400     PERFORM LOOK-FOR-PLAN-RECORD.
018500     MOVE PT-PRICE(PT-IDX) TO PRO-CURRENT-PRICE.
018600 
018700     MOVE SUB-START-DATE  TO PRO-START-DATE.
018800     MOVE SUB-END-DATE    TO PRO-OLD-END-DATE.
018900     MOVE TODAY-DATE      TO PRO-TODAY-DATE.
019000 
019100     MOVE UPD-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
019200     PERFORM LOOK-FOR-PLAN-RECORD.
019300     MOVE PT-PRICE(PT-IDX)            TO PRO-NEW-PRICE.
019400 
019500     PERFORM CALC-PRORATED-AMOUNT.
019600 
019700     MOVE SUB-START-DATE             TO MDC-IN-DATE-1.
019800     MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD.
019900     PERFORM ADD-MONTHS-TO-DATE.
020000     MOVE MDC-OUT-DATE               TO SUB-END-DATE.
020100     MOVE MDC-OUT-DATE               TO SUB-NEXT-BILLING-DATE.
020200 
020300     COMPUTE SUB-PAID-AMOUNT = SUB-PAID-AMOUNT + PRO-RATED-AMOUNT.
020400     MOVE UPD-NEW-PLAN-ID TO SUB-PLAN-ID.
020500     MOVE "Y" TO W-RECORD-CHANGED-FLAG.
020600*_________________________________________________________________________
020700 
020800 APPLY-STATUS-CHANGE.
020900 
021000     IF UPD-NEW-STATUS NOT EQUAL SPACES
021100        AND UPD-NEW-STATUS NOT EQUAL SUB-STATUS
021200           MOVE SUB-STATUS     TO VTX-CURRENT-STATUS
021300           MOVE UPD-NEW-STATUS TO VTX-NEW-STATUS
021400           PERFORM VALIDATE-STATUS-TRANSITION
021500           IF NOT VTX-TRANSITION-VALID
021600              DISPLAY "*** INVALID_STATUS_TRANSITION - " SUB-ID " ***"
021700           ELSE
021800              PERFORM APPLY-STATUS-CHANGE-FIELDS.
021900*_________________________________________________________________________
022000 
022100 APPLY-STATUS-CHANGE-FIELDS.
022200 
022300     MOVE UPD-NEW-STATUS TO SUB-STATUS.
022400 
022500     IF SUB-STAT-CANCELLED
022600        MOVE TODAY-DATE TO SUB-CANCELLED-DATE
022700        PERFORM SET-CANCEL-REASON
022800        MOVE "N" TO SUB-AUTO-RENEWAL.
022900 
023000     MOVE "Y" TO W-RECORD-CHANGED-FLAG.
023100*_________________________________________________________________________
023200 
023300 SET-CANCEL-REASON.
023400 
023500     IF UPD-REASON EQUAL SPACES
023600        MOVE "UPDATED VIA API" TO SUB-CANCEL-REASON
023700     ELSE
023800        MOVE UPD-REASON TO SUB-CANCEL-REASON.
023900*_________________________________________________________________________
024000 
024100 COPY "PLGENERAL.CBL".
024200 COPY "PLMOCALC.CBL".
024300 COPY "PL-PRORATE-CALC.CBL".
024400 COPY "PL-VALIDATE-TRANSITION.CBL".
024500 COPY "PL-LOAD-MASTER-TABLES.CBL".
024600 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
024700 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
024800 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
