000100*
000200*    WSTABTIR.CBL -- IN-MEMORY TIER MASTER TABLE.  LOADED ONCE
000300*    FROM TIER-FILE BY PL-LOAD-MASTER-TABLES.CBL, KEPT IN
000400*    TIER-LEVEL ORDER SO SEARCH ALL CAN BE USED BY
000500*    PL-LOOK-FOR-TIER-RECORD.CBL.
000600*
000700     01  TIER-TABLE-AREA.
000800         05  TIER-TABLE-COUNT         PIC 9(04) COMP.
000900         05  TIER-TABLE OCCURS 3 TIMES
001000                 ASCENDING KEY IS TT-LEVEL
001100                 INDEXED BY TT-IDX.
001200             10  TT-ID                PIC 9(04).
001300             10  TT-NAME              PIC X(10).
001400             10  TT-LEVEL             PIC 9(01).
001500             10  TT-DISCOUNT-PCT      PIC S9(3)V9(2).
001600             10  TT-FREE-DELIVERY     PIC X(01).
001700             10  TT-EXCLUSIVE-DEALS   PIC X(01).
001800             10  TT-EARLY-ACCESS      PIC X(01).
001900             10  TT-PRIORITY-SUPPORT  PIC X(01).
002000             10  TT-MAX-COUPONS       PIC 9(02).
002100             10  TT-DELIVERY-DAYS     PIC 9(02).
002200             10  TT-ADDL-BENEFITS     PIC X(60).
