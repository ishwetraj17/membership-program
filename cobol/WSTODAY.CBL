000100*
000200*    WSTODAY.CBL -- TODAY'S DATE, REFRESHED ONCE AT PROGRAM
000300*    START BY PLGENERAL.CBL'S GET-TODAYS-DATE PARAGRAPH.
000400*
000500     77  TODAY-DATE                  PIC 9(08).
000600     77  TODAY-DATE-COMP             PIC 9(08) COMP.
