000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-REN-SWEEP.
000300 AUTHOR. R. DESAI.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/24/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/24/89  RD    ORIGINAL PROGRAM - NIGHTLY SWEEP THAT EXTENDS
001200*                     AN ACTIVE, AUTO-RENEWING SUBSCRIPTION WHOSE
001300*                     NEXT BILLING DATE HAS ARRIVED (OR ARRIVES
001400*                     TOMORROW) BY ONE PLAN TERM. CR-1015.
001500*    11/20/91  SR    A RECORD WHOSE PLAN CANNOT BE FOUND NO LONGER
001600*                     ABORTS THE SWEEP - IT IS LOGGED AND SKIPPED,
001700*                     AND THE SWEEP CONTINUES WITH THE NEXT
001800*                     SUBSCRIPTION. CR-1197.
001900*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - DATE MATH
002000*                     IS PERFORMED BY PLMOCALC.CBL, WHICH IS
002100*                     ALREADY CCYY-AWARE. NO CHANGE REQUIRED.
002200*                     CR-1351.
002300*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002400*                     CR-1414.
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200 
003300     COPY "SLSUBS.CBL".
003400     COPY "SLTIER.CBL".
003500     COPY "SLPLAN.CBL".
003600     COPY "SLUSERM.CBL".
003700 
003800 DATA DIVISION.
003900 FILE SECTION.
004000 
004100     COPY "FDSUBS.CBL".
004200     COPY "FDTIER.CBL".
004300     COPY "FDPLAN.CBL".
004400     COPY "FDUSERM.CBL".
004500 
004600 WORKING-STORAGE SECTION.
004700 
004800     COPY "WSTABTIR.CBL".
004900     COPY "WSTABPLN.CBL".
005000     COPY "WSTABUSR.CBL".
005100     COPY "WSLOADFL.CBL".
005200     COPY "WSSUBKEY.CBL".
005300     COPY "WSLOOKUP.CBL".
005400     COPY "WSTODAY.CBL".
005500     COPY "WSDATCLC.CBL".
005600 
005700     01  W-END-OF-SUBS-FILE          PIC X(01).
005800         88  END-OF-SUBS-FILE            VALUE "Y".
005900 
006000     01  W-DAYS-TO-NEXT-BILLING      PIC S9(08) COMP.
006100 
006200     01  W-RENEWED-COUNT             PIC 9(06).
006300 
006400     77  DUMMY                       PIC X(01).
006500*_________________________________________________________________________
006600 
006700 PROCEDURE DIVISION.
006800 
006900     PERFORM GET-TODAYS-DATE.
007000     PERFORM LOAD-MASTER-TABLES.
007100 
007200     MOVE ZERO TO W-RENEWED-COUNT.
007300     MOVE "N"  TO W-END-OF-SUBS-FILE.
007400 
007500     OPEN I-O SUBSCRIPTION-FILE.
007600 
007700     MOVE 1 TO SUB-REL-KEY.
007800     START SUBSCRIPTION-FILE KEY NOT LESS THAN SUB-REL-KEY
007900           INVALID KEY MOVE "Y" TO W-END-OF-SUBS-FILE.
008000 
008100     PERFORM SCAN-ELIGIBLE-SUBSCRIPTIONS UNTIL END-OF-SUBS-FILE.
008200 
008300     CLOSE SUBSCRIPTION-FILE.
008400 
008500     DISPLAY "SUBSCRIPTIONS RENEWED: " W-RENEWED-COUNT.
008600 
008700     STOP RUN.
008800*_________________________________________________________________________
008900 
009000 SCAN-ELIGIBLE-SUBSCRIPTIONS.
009100 
009200     READ SUBSCRIPTION-FILE NEXT RECORD
009300          AT END MOVE "Y" TO W-END-OF-SUBS-FILE.
009400 
009500     IF NOT END-OF-SUBS-FILE
009600        IF SUB-STAT-ACTIVE AND SUB-AUTO-RENEWAL-ON
009700           PERFORM CHECK-NEXT-BILLING-DUE
009800           IF W-DAYS-TO-NEXT-BILLING NOT > 1
009900              PERFORM EXTEND-SUBSCRIPTION.
010000*_________________________________________________________________________
010100 
010200 CHECK-NEXT-BILLING-DUE.
010300 
010400*    ELIGIBLE WHEN NEXT-BILLING-DATE FALLS ON OR BEFORE TOMORROW,
010500*    I.E. NO MORE THAN ONE DAY AHEAD OF TODAY'S DATE.
010600     MOVE TODAY-DATE           TO MDC-IN-DATE-1.
010700     MOVE SUB-NEXT-BILLING-DATE TO MDC-IN-DATE-2.
010800     PERFORM CALC-DAYS-BETWEEN-DATES.
010900     MOVE MDC-OUT-DAYS-BETWEEN TO W-DAYS-TO-NEXT-BILLING.
011000*_________________________________________________________________________
011100 
011200 EXTEND-SUBSCRIPTION.
011300 
011400     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
011500     PERFORM LOOK-FOR-PLAN-RECORD.
011600 
011700     IF NOT FOUND-PLAN-RECORD
011800        DISPLAY "*** PLAN_NOT_FOUND - SUBSCRIPTION " SUB-ID " SKIPPED ***"
011900     ELSE
012000        MOVE SUB-END-DATE               TO MDC-IN-DATE-1
012100        MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD
012200        PERFORM ADD-MONTHS-TO-DATE
012300        MOVE MDC-OUT-DATE               TO SUB-END-DATE
012400        MOVE MDC-OUT-DATE               TO SUB-NEXT-BILLING-DATE
012500        REWRITE SUBSCRIPTION-RECORD
012600        ADD 1 TO W-RENEWED-COUNT.
012700*_________________________________________________________________________
012800 
012900 COPY "PLGENERAL.CBL".
013000 COPY "PLMOCALC.CBL".
013100 COPY "PL-LOAD-MASTER-TABLES.CBL".
013200 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
013300 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
013400 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
