000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-EXP-SWEEP.
000300 AUTHOR. R. DESAI.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/23/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/23/89  RD    ORIGINAL PROGRAM - NIGHTLY SWEEP THAT EXPIRES
001200*                     ANY ACTIVE SUBSCRIPTION WHOSE END DATE HAS
001300*                     PASSED. CR-1014.
001400*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - END DATE
001500*                     AND TODAY'S DATE ARE BOTH CCYYMMDD ALREADY.
001600*                     NO CHANGE REQUIRED. CR-1350.
001700*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
001800*                     CR-1413.
001900*
002000 ENVIRONMENT DIVISION.
002100 CONFIGURATION SECTION.
002200 SPECIAL-NAMES.
002300     C01 IS TOP-OF-FORM.
002400 INPUT-OUTPUT SECTION.
002500 FILE-CONTROL.
002600 
002700     COPY "SLSUBS.CBL".
002800 
002900 DATA DIVISION.
003000 FILE SECTION.
003100 
003200     COPY "FDSUBS.CBL".
003300 
003400 WORKING-STORAGE SECTION.
003500 
003600     COPY "WSSUBKEY.CBL".
003700     COPY "WSTODAY.CBL".
003800 
003900     01  W-END-OF-SUBS-FILE          PIC X(01).
004000         88  END-OF-SUBS-FILE            VALUE "Y".
004100 
004200     01  W-EXPIRED-COUNT             PIC 9(06).
004300 
004400     77  DUMMY                       PIC X(01).
004500*_________________________________________________________________________
004600 
004700 PROCEDURE DIVISION.
004800 
004900     PERFORM GET-TODAYS-DATE.
005000 
005100     MOVE ZERO TO W-EXPIRED-COUNT.
005200     MOVE "N"  TO W-END-OF-SUBS-FILE.
005300 
005400     OPEN I-O SUBSCRIPTION-FILE.
005500 
005600     MOVE 1 TO SUB-REL-KEY.
005700     START SUBSCRIPTION-FILE KEY NOT LESS THAN SUB-REL-KEY
005800           INVALID KEY MOVE "Y" TO W-END-OF-SUBS-FILE.
005900 
006000     PERFORM SCAN-ACTIVE-SUBSCRIPTIONS UNTIL END-OF-SUBS-FILE.
006100 
006200     CLOSE SUBSCRIPTION-FILE.
006300 
006400     DISPLAY "SUBSCRIPTIONS EXPIRED: " W-EXPIRED-COUNT.
006500 
006600     STOP RUN.
006700*_________________________________________________________________________
006800 
006900 SCAN-ACTIVE-SUBSCRIPTIONS.
007000 
007100     READ SUBSCRIPTION-FILE NEXT RECORD
007200          AT END MOVE "Y" TO W-END-OF-SUBS-FILE.
007300 
007400     IF NOT END-OF-SUBS-FILE
007500        IF SUB-STAT-ACTIVE
007600           PERFORM EXPIRE-IF-PAST-END-DATE.
007700*_________________________________________________________________________
007800 
007900 EXPIRE-IF-PAST-END-DATE.
008000 
008100     IF SUB-END-DATE < TODAY-DATE
008200        MOVE "EXPIRED" TO SUB-STATUS
008300        REWRITE SUBSCRIPTION-RECORD
008400        ADD 1 TO W-EXPIRED-COUNT.
008500*_________________________________________________________________________
008600 
008700 COPY "PLGENERAL.CBL".
