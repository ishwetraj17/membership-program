000100*
000200*    FDPLAN.CBL
000300*    RECORD LAYOUT FOR THE MEMBERSHIP PLAN MASTER FILE.
000400*    ONE ROW PER PLAN (MONTHLY/QUARTERLY/YEARLY WITHIN A TIER).
000500*    FK PLAN-TIER-ID POINTS BACK TO TIER-ID ON TIER-FILE.
000600*
000700    FD  PLAN-FILE
000800        LABEL RECORDS ARE STANDARD.
000900 
001000    01  PLAN-RECORD.
001100        05  PLAN-ID                  PIC 9(04).
001200        05  PLAN-NAME                PIC X(30).
001300        05  PLAN-TYPE                PIC X(09).
001400            88  PLAN-IS-MONTHLY      VALUE "MONTHLY".
001500            88  PLAN-IS-QUARTERLY    VALUE "QUARTERLY".
001600            88  PLAN-IS-YEARLY       VALUE "YEARLY".
001700        05  PLAN-PRICE               PIC S9(8)V9(2) COMP-3.
001800        05  PLAN-DURATION-MONTHS     PIC 9(02).
001900        05  PLAN-TIER-ID             PIC 9(04).
002000        05  PLAN-ACTIVE              PIC X(01).
002100            88  PLAN-IS-ACTIVE       VALUE "Y".
002200        05  FILLER                   PIC X(20).
