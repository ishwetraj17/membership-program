000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-BATCH-SYSTEM.
000300 AUTHOR. R. DESAI.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/02/89  RD    ORIGINAL PROGRAM - TOP MENU FOR THE NEW
001200*                     MEMBERSHIP TIER/PLAN/SUBSCRIPTION SUBSYSTEM.
001300*                     CR-1001.
001400*    03/02/89  RD    ADDED OPTION 1 (TIER/PLAN SEED).
001500*    03/09/89  RD    ADDED OPTION 2 (SUBSCRIPTION MAINTENANCE).
001600*    03/21/89  KI    ADDED OPTION 3 (UPDATE TRANSACTION STEP),
001700*                     CR-1014.
001800*    04/02/89  KI    ADDED OPTION 4 (NIGHTLY SWEEP SUBMENU),
001900*                     CR-1019.
002000*    11/14/91  SR    MENU BOX WIDENED FOR 4-LINE TITLE, NO LOGIC
002100*                     CHANGE. CR-1187.
002200*    02/18/92  SR    RUN DATE AND TIME NOW DISPLAYED IN THE MENU
002300*                     HEADER SO OPERATORS CAN CONFIRM WHICH NIGHT'S
002400*                     JOB STREAM THEY ARE SITTING AT. CR-1209.
002500*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - ALL DATE
002600*                     FIELDS IN THIS PROGRAM ARE ALREADY CCYYMMDD.
002700*                     NO CHANGE REQUIRED. CR-1340.
002800*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002900*                     CR-1402.
003000*    08/04/02  TN     ADDED OPTION 3 WORDING CLARIFICATION ON THE
003100*                     MENU SCREEN PER HELP-DESK REQUEST. CR-1486.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 
004000     01  W-MAIN-MENU-OPTION          PIC 9.
004100         88  VALID-MAIN-MENU-OPTION      VALUE 0 THROUGH 4.
004200 
004300     01  W-RUN-DATE                  PIC 9(08).
004400     01  W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
004500         05  W-RUN-CCYY               PIC 9(04).
004600         05  W-RUN-MM                 PIC 9(02).
004700         05  W-RUN-DD                 PIC 9(02).
004800 
004900     01  W-RUN-TIME                  PIC 9(08).
005000     01  W-RUN-TIME-PARTS REDEFINES W-RUN-TIME.
005100         05  W-RUN-HH                 PIC 9(02).
005200         05  W-RUN-MINS               PIC 9(02).
005300         05  W-RUN-SECS               PIC 9(02).
005400         05  W-RUN-HSECS              PIC 9(02).
005500 
005600     01  W-MENU-PASS-COUNT           PIC 9(04) COMP.
005700     01  W-MENU-PASS-ALT REDEFINES W-MENU-PASS-COUNT.
005800         05  W-MENU-PASS-BYTES        PIC X(02).
005900 
006000     77  DUMMY                       PIC X.
006100*_________________________________________________________________________
006200 
006300 PROCEDURE DIVISION.
006400 
006500     PERFORM GET-MENU-OPTION.
006600     PERFORM GET-MENU-OPTION UNTIL
006700                                 W-MAIN-MENU-OPTION EQUAL ZERO
006800                              OR VALID-MAIN-MENU-OPTION.
006900 
007000     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
007100 
007200     STOP RUN.
007300*_________________________________________________________________________
007400 
007500 GET-MENU-OPTION.
007600 
007700         ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
007800         ACCEPT W-RUN-TIME FROM TIME.
007900         ADD 1 TO W-MENU-PASS-COUNT.
008000 
008100         DISPLAY " ".
008200         DISPLAY "                    MEMBERSHIP BATCH SUBSYSTEM".
008300         DISPLAY "                    RUN DATE: " W-RUN-MM "/" W-RUN-DD "/"
008400                 W-RUN-CCYY "   RUN TIME: " W-RUN-HH ":" W-RUN-MINS.
008500         DISPLAY " ".
008600         DISPLAY "                 -----------------------------------------".
008700         DISPLAY "                 | 1 - TIER/PLAN MASTER FILE SEED        |".
008800         DISPLAY "                 | 2 - SUBSCRIPTION MAINTENANCE          |".
008900         DISPLAY "                 | 3 - UPDATE TRANSACTION PROCESSING     |".
009000         DISPLAY "                 | 4 - NIGHTLY SWEEP PROCESSING          |".
009100         DISPLAY "                 | 0 - EXIT                              |".
009200         DISPLAY "                 -----------------------------------------".
009300         DISPLAY " ".
009400         DISPLAY "                 - CHOOSE AN OPTION FROM MENU: ".
009500         ACCEPT W-MAIN-MENU-OPTION.
009600 
009700        IF W-MAIN-MENU-OPTION EQUAL ZERO
009800           DISPLAY "PROGRAM TERMINATED !"
009900        ELSE
010000           IF NOT VALID-MAIN-MENU-OPTION
010100              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010200              ACCEPT DUMMY.
010300*_________________________________________________________________________
010400 
010500 DO-OPTIONS.
010600 
010700     IF W-MAIN-MENU-OPTION = 1
010800        CALL "MBR-TIER-PLAN-SEED".
010900 
011000     IF W-MAIN-MENU-OPTION = 2
011100        CALL "MBR-SUB-MAINTAIN".
011200 
011300     IF W-MAIN-MENU-OPTION = 3
011400        CALL "MBR-UPD-BATCH".
011500 
011600     IF W-MAIN-MENU-OPTION = 4
011700        CALL "MBR-SWEEP-MENU".
011800 
011900     PERFORM GET-MENU-OPTION.
012000     PERFORM GET-MENU-OPTION UNTIL
012100                                 W-MAIN-MENU-OPTION EQUAL ZERO
012200                              OR VALID-MAIN-MENU-OPTION.
012300*_________________________________________________________________________
