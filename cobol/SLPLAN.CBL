000100*
000200*    SLPLAN.CBL -- FILE-CONTROL ENTRY FOR PLAN-FILE.
000300*
000400     SELECT PLAN-FILE ASSIGN TO "PLANFILE"
000500            ORGANIZATION IS LINE SEQUENTIAL.
