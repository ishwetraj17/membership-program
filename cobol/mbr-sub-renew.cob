000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MBR-SUB-RENEW.
000300 AUTHOR. K. IYER.
000400 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
000500 DATE-WRITTEN. 03/17/1989.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
000800*
000900*    CHANGE LOG
001000*    ----------
001100*    03/17/89  KI    ORIGINAL PROGRAM - MANUALLY RENEWS AN EXPIRED
001200*                     SUBSCRIPTION, RESETTING THE START DATE TO
001300*                     TODAY. CR-1011.
001400*    06/02/90  RD    REJECTS NON-EXPIRED SUBSCRIPTIONS INSTEAD OF
001500*                     RENEWING SILENTLY. CR-1081.
001600*    11/20/91  SR    PLAN DURATION NOW LOOKED UP FROM PLAN-TABLE
001700*                     RATHER THAN RE-KEYED BY THE OPERATOR.
001800*                     CR-1192.
001900*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - START/END
002000*                     DATES ARE CCYYMMDD ALREADY. NO CHANGE
002100*                     REQUIRED. CR-1344.
002200*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
002300*                     CR-1406.
002400*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100 
003200     COPY "SLTIER.CBL".
003300     COPY "SLPLAN.CBL".
003400     COPY "SLUSERM.CBL".
003500     COPY "SLSUBS.CBL".
003600 
003700 DATA DIVISION.
003800 FILE SECTION.
003900 
004000     COPY "FDTIER.CBL".
004100     COPY "FDPLAN.CBL".
004200     COPY "FDUSERM.CBL".
004300     COPY "FDSUBS.CBL".
004400 
004500 WORKING-STORAGE SECTION.
004600 
004700     COPY "WSTABTIR.CBL".
004800     COPY "WSTABPLN.CBL".
004900     COPY "WSTABUSR.CBL".
005000     COPY "WSLOADFL.CBL".
005100     COPY "WSLOOKUP.CBL".
005200     COPY "WSSUBKEY.CBL".
005300     COPY "WSDATCLC.CBL".
005400     COPY "WSTODAY.CBL".
005500 
005600     01  W-VALID-ANSWER               PIC X(01).
005700         88  VALID-ANSWER                 VALUE "Y","N".
005800 
005900     01  W-ENTER-SUB-ID               PIC 9(06).
006000     01  W-FOUND-SUB-RECORD           PIC X(01).
006100         88  FOUND-SUB-RECORD             VALUE "Y".
006200 
006300     77  MSG-CONFIRMATION             PIC X(40).
006400     77  DUMMY                        PIC X(01).
006500*_________________________________________________________________________
006600 
006700 PROCEDURE DIVISION.
006800 
006900     PERFORM GET-TODAYS-DATE.
007000     PERFORM LOAD-MASTER-TABLES.
007100 
007200     OPEN I-O SUBSCRIPTION-FILE.
007300 
007400     PERFORM RENEW-ONE-SUBSCRIPTION.
007500     PERFORM RENEW-ONE-SUBSCRIPTION UNTIL W-ENTER-SUB-ID EQUAL ZEROS.
007600 
007700     CLOSE SUBSCRIPTION-FILE.
007800 
007900     STOP RUN.
008000*_________________________________________________________________________
008100 
008200 RENEW-ONE-SUBSCRIPTION.
008300 
008400     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.
008500 
008600     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
008700        PERFORM VALIDATE-EXPIRED-STATUS
008800        IF FOUND-SUB-RECORD
008900           PERFORM RENEW-AND-REWRITE.
009000*_________________________________________________________________________
009100 
009200 GET-AN-EXISTANT-SUBSCRIPTION.
009300 
009400     PERFORM GET-SUB-ID-AND-SEARCH.
009500     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
009600                                       W-ENTER-SUB-ID EQUAL ZEROS
009700                                    OR FOUND-SUB-RECORD.
009800*_________________________________________________________________________
009900 
010000 GET-SUB-ID-AND-SEARCH.
010100 
010200     DISPLAY "SUBSCRIPTION ID TO RENEW - ZERO TO RETURN: ".
010300     ACCEPT W-ENTER-SUB-ID.
010400 
010500     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
010600        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
010700        READ SUBSCRIPTION-FILE
010800             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
010900             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
011000        IF NOT FOUND-SUB-RECORD
011100           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
011200*_________________________________________________________________________
011300 
011400 VALIDATE-EXPIRED-STATUS.
011500 
011600     IF NOT SUB-STAT-EXPIRED
011700        DISPLAY "*** INVALID_SUBSCRIPTION_STATUS - NOT EXPIRED ***"
011800        DISPLAY "    <ENTER> TO CONTINUE"
011900        ACCEPT DUMMY
012000        MOVE "N" TO W-FOUND-SUB-RECORD.
012100*_________________________________________________________________________
012200 
012300 RENEW-AND-REWRITE.
012400 
012500     MOVE SUB-PLAN-ID    TO WS-SEARCH-PLAN-ID.
012600     PERFORM LOOK-FOR-PLAN-RECORD.
012700 
012800     MOVE TODAY-DATE     TO SUB-START-DATE.
012900     MOVE TODAY-DATE     TO MDC-IN-DATE-1.
013000     MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD.
013100     PERFORM ADD-MONTHS-TO-DATE.
013200     MOVE MDC-OUT-DATE   TO SUB-END-DATE.
013300     MOVE MDC-OUT-DATE   TO SUB-NEXT-BILLING-DATE.
013400     MOVE "ACTIVE"       TO SUB-STATUS.
013500 
013600     REWRITE SUBSCRIPTION-RECORD.
013700 
013800     DISPLAY "SUBSCRIPTION " SUB-ID " RENEWED - STATUS ACTIVE.".
013900*_________________________________________________________________________
014000 
014100 COPY "PLGENERAL.CBL".
014200 COPY "PLMOCALC.CBL".
014300 COPY "PL-LOAD-MASTER-TABLES.CBL".
014400 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
014500 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
014600 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
