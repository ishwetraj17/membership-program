000100*
000200*    WSTABUSR.CBL -- IN-MEMORY MEMBER (USER) MASTER TABLE.
000300*    LOADED ONCE FROM USER-FILE BY PL-LOAD-MASTER-TABLES.CBL,
000400*    KEPT IN USER-ID ORDER SO SEARCH ALL CAN BE USED BY
000500*    PL-LOOK-FOR-USER-RECORD.CBL.
000600*
000700     01  USER-TABLE-AREA.
000800         05  USER-TABLE-COUNT         PIC 9(06) COMP.
000900         05  USER-TABLE OCCURS 1 TO 500 TIMES
001000                 DEPENDING ON USER-TABLE-COUNT
001100                 ASCENDING KEY IS UT-ID
001200                 INDEXED BY UT-IDX.
001300             10  UT-ID                PIC 9(06).
001400             10  UT-NAME              PIC X(40).
001500             10  UT-EMAIL             PIC X(50).
001600             10  UT-PHONE             PIC X(10).
001700             10  UT-ADDRESS           PIC X(60).
001800             10  UT-CITY              PIC X(30).
001900             10  UT-STATE             PIC X(30).
002000             10  UT-PINCODE           PIC X(06).
002100             10  UT-STATUS            PIC X(09).
