000100*
000200*    WSTABPLN.CBL -- IN-MEMORY PLAN MASTER TABLE.  LOADED ONCE
000300*    FROM PLAN-FILE BY PL-LOAD-MASTER-TABLES.CBL, KEPT IN
000400*    PLAN-ID ORDER SO SEARCH ALL CAN BE USED BY
000500*    PL-LOOK-FOR-PLAN-RECORD.CBL.
000600*
000700     01  PLAN-TABLE-AREA.
000800         05  PLAN-TABLE-COUNT         PIC 9(04) COMP.
000900         05  PLAN-TABLE OCCURS 1 TO 50 TIMES
001000                 DEPENDING ON PLAN-TABLE-COUNT
001100                 ASCENDING KEY IS PT-ID
001200                 INDEXED BY PT-IDX.
001300             10  PT-ID                PIC 9(04).
001400             10  PT-NAME              PIC X(30).
001500             10  PT-TYPE              PIC X(09).
001600             10  PT-PRICE             PIC S9(8)V9(2) COMP-3.
001700             10  PT-DURATION-MONTHS   PIC 9(02).
001800             10  PT-TIER-ID           PIC 9(04).
001900             10  PT-ACTIVE            PIC X(01).
