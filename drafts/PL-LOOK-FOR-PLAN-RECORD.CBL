*
*    PL-LOOK-FOR-PLAN-RECORD.CBL
*    SEARCHES PLAN-TABLE (LOADED BY PL-LOAD-MASTER-TABLES.CBL)
*    FOR WS-SEARCH-PLAN-ID.  ON A HIT, PT-IDX POINTS AT THE
*    MATCHING PLAN-TABLE ENTRY.
*
 LOOK-FOR-PLAN-RECORD.

     MOVE "N" TO W-FOUND-PLAN-RECORD.
     SET PT-IDX TO 1.
     SEARCH ALL PLAN-TABLE
         AT END
            MOVE "N" TO W-FOUND-PLAN-RECORD
         WHEN PT-ID(PT-IDX) = WS-SEARCH-PLAN-ID
            MOVE "Y" TO W-FOUND-PLAN-RECORD.
*_________________________________________________________________________
