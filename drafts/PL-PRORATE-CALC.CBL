*
*    PL-PRORATE-CALC.CBL
*    PRO-RATED BILLING ADJUSTMENT FOR A MID-TERM PLAN CHANGE.
*    CALLER LOADS PRO-CURRENT-PRICE, PRO-NEW-PRICE, PRO-START-
*    DATE, PRO-OLD-END-DATE AND PRO-TODAY-DATE, THEN PERFORMS
*    CALC-PRORATED-AMOUNT.  ANSWER COMES BACK IN PRO-RATED-AMOUNT
*    (POSITIVE = ADDITIONAL CHARGE, NEGATIVE = CREDIT).  NEEDS
*    PLMOCALC.CBL AND WSDATCLC.CBL COPIED INTO THE SAME PROGRAM.
*
 CALC-PRORATED-AMOUNT.

     MOVE PRO-START-DATE     TO MDC-IN-DATE-1.
     MOVE PRO-OLD-END-DATE   TO MDC-IN-DATE-2.
     PERFORM CALC-DAYS-BETWEEN-DATES.
     MOVE MDC-OUT-DAYS-BETWEEN TO PRO-TOTAL-DAYS.

     MOVE PRO-TODAY-DATE     TO MDC-IN-DATE-1.
     MOVE PRO-OLD-END-DATE   TO MDC-IN-DATE-2.
     PERFORM CALC-DAYS-BETWEEN-DATES.
     MOVE MDC-OUT-DAYS-BETWEEN TO PRO-REMAINING-DAYS.

     IF PRO-REMAINING-DAYS NOT > 0
        MOVE PRO-NEW-PRICE TO PRO-RATED-AMOUNT
     ELSE
        COMPUTE PRO-UNUSED-CURRENT-VALUE ROUNDED =
                PRO-CURRENT-PRICE * PRO-REMAINING-DAYS / PRO-TOTAL-DAYS
        COMPUTE PRO-NEW-PROPORTIONAL-COST ROUNDED =
                PRO-NEW-PRICE * PRO-REMAINING-DAYS / PRO-TOTAL-DAYS
        COMPUTE PRO-RATED-AMOUNT =
                PRO-NEW-PROPORTIONAL-COST - PRO-UNUSED-CURRENT-VALUE.
*_________________________________________________________________________
