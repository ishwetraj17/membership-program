*
*    PL-VALIDATE-TRANSITION.CBL
*    SUBSCRIPTION STATUS TRANSITION MATRIX.  CALLER LOADS
*    VTX-CURRENT-STATUS AND VTX-NEW-STATUS AND PERFORMS
*    VALIDATE-STATUS-TRANSITION; VTX-TRANSITION-VALID COMES
*    BACK "Y" OR "N".  CANCELLED IS TERMINAL -- NO TRANSITION
*    OUT OF IT IS EVER VALID.
*
 VALIDATE-STATUS-TRANSITION.

     MOVE "N" TO VTX-VALID-FLAG.

     IF VTX-CURRENT-STATUS = "ACTIVE"
        IF VTX-NEW-STATUS = "CANCELLED" OR
           VTX-NEW-STATUS = "SUSPENDED" OR
           VTX-NEW-STATUS = "EXPIRED"
              MOVE "Y" TO VTX-VALID-FLAG.

     IF VTX-CURRENT-STATUS = "PENDING"
        IF VTX-NEW-STATUS = "ACTIVE" OR
           VTX-NEW-STATUS = "CANCELLED"
              MOVE "Y" TO VTX-VALID-FLAG.

     IF VTX-CURRENT-STATUS = "SUSPENDED"
        IF VTX-NEW-STATUS = "ACTIVE" OR
           VTX-NEW-STATUS = "CANCELLED"
              MOVE "Y" TO VTX-VALID-FLAG.

     IF VTX-CURRENT-STATUS = "EXPIRED"
        IF VTX-NEW-STATUS = "ACTIVE"
              MOVE "Y" TO VTX-VALID-FLAG.
*_________________________________________________________________________
