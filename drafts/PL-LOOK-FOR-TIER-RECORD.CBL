*
*    PL-LOOK-FOR-TIER-RECORD.CBL
*    SEARCHES TIER-TABLE (LOADED BY PL-LOAD-MASTER-TABLES.CBL)
*    FOR WS-SEARCH-TIER-LEVEL.  TIER-ID AND TIER-LEVEL ARE THE
*    SAME 1/2/3 VALUE IN THIS SYSTEM, SO SEARCHING BY LEVEL ALSO
*    LOCATES THE TIER BY ITS ID.  ON A HIT, TT-IDX POINTS AT THE
*    MATCHING TIER-TABLE ENTRY.
*
 LOOK-FOR-TIER-RECORD.

     MOVE "N" TO W-FOUND-TIER-RECORD.
     SET TT-IDX TO 1.
     SEARCH ALL TIER-TABLE
         AT END
            MOVE "N" TO W-FOUND-TIER-RECORD
         WHEN TT-LEVEL(TT-IDX) = WS-SEARCH-TIER-LEVEL
            MOVE "Y" TO W-FOUND-TIER-RECORD.
*_________________________________________________________________________
