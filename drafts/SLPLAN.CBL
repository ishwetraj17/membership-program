*
*    SLPLAN.CBL -- FILE-CONTROL ENTRY FOR PLAN-FILE.
*
     SELECT PLAN-FILE ASSIGN TO "PLANFILE"
            ORGANIZATION IS LINE SEQUENTIAL.
