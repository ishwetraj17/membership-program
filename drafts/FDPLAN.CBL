*
*    FDPLAN.CBL
*    RECORD LAYOUT FOR THE MEMBERSHIP PLAN MASTER FILE.
*    ONE ROW PER PLAN (MONTHLY/QUARTERLY/YEARLY WITHIN A TIER).
*    FK PLAN-TIER-ID POINTS BACK TO TIER-ID ON TIER-FILE.
*
    FD  PLAN-FILE
        LABEL RECORDS ARE STANDARD.

    01  PLAN-RECORD.
        05  PLAN-ID                  PIC 9(04).
        05  PLAN-NAME                PIC X(30).
        05  PLAN-TYPE                PIC X(09).
            88  PLAN-IS-MONTHLY      VALUE "MONTHLY".
            88  PLAN-IS-QUARTERLY    VALUE "QUARTERLY".
            88  PLAN-IS-YEARLY       VALUE "YEARLY".
        05  PLAN-PRICE               PIC S9(8)V9(2) COMP-3.
        05  PLAN-DURATION-MONTHS     PIC 9(02).
        05  PLAN-TIER-ID             PIC 9(04).
        05  PLAN-ACTIVE              PIC X(01).
            88  PLAN-IS-ACTIVE       VALUE "Y".
        05  FILLER                   PIC X(20).
