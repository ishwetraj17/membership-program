*
*    WSDATCLC.CBL
*    WORKING-STORAGE FOR THE CALENDAR-MONTH AND WHOLE-DAY
*    ARITHMETIC USED THROUGHOUT THE MEMBERSHIP SUBSYSTEM
*    (END-DATE PROJECTION, PRO-RATION, SWEEP AGING).  DESCENDS
*    FROM THE OLD wsdate.cbl GDTV- DATE WORK AREA; RENAMED MDC-
*    (MEMBERSHIP DATE CALC) FOR THIS SYSTEM.
*
*    PARAMETERS PASSED TO PLMOCALC.CBL PARAGRAPHS ARE CARRIED IN
*    THE MDC-IN-xxx / MDC-OUT-xxx FIELDS BELOW, THE SAME WAY THE
*    SHOP HAS ALWAYS PASSED VALUES BETWEEN COPYBOOK PARAGRAPHS.
*
     01  MDC-MONTH-DAYS-LIST.
         05  FILLER                   PIC 9(02) VALUE 31.
         05  FILLER                   PIC 9(02) VALUE 28.
         05  FILLER                   PIC 9(02) VALUE 31.
         05  FILLER                   PIC 9(02) VALUE 30.
         05  FILLER                   PIC 9(02) VALUE 31.
         05  FILLER                   PIC 9(02) VALUE 30.
         05  FILLER                   PIC 9(02) VALUE 31.
         05  FILLER                   PIC 9(02) VALUE 31.
         05  FILLER                   PIC 9(02) VALUE 30.
         05  FILLER                   PIC 9(02) VALUE 31.
         05  FILLER                   PIC 9(02) VALUE 30.
         05  FILLER                   PIC 9(02) VALUE 31.

     01  MDC-MONTH-DAYS REDEFINES MDC-MONTH-DAYS-LIST.
         05  MDC-MONTH-DAYS-TAB OCCURS 12 TIMES   PIC 9(02).

     77  MDC-IN-DATE-1             PIC 9(08).
     77  MDC-IN-DATE-2             PIC 9(08).
     77  MDC-IN-MONTHS-TO-ADD      PIC 9(02) COMP.
     77  MDC-OUT-DATE              PIC 9(08).
     77  MDC-OUT-DAYS-BETWEEN      PIC S9(08) COMP.

*    MDC-WORK-DATE MUST STAY DISPLAY (NOT COMP) SO ITS CCYY/MM/DD
*    REDEFINES BELOW OVERLAYS ACTUAL DECIMAL DIGITS, THE SAME WAY
*    THE OLD wsdate.cbl GDTV-DATE-MM-DD-CCYY WORK AREA DOES.
     01  MDC-WORK-DATE             PIC 9(08).
     01  MDC-WORK-DATE-PARTS REDEFINES MDC-WORK-DATE.
         05  MDC-WORK-CCYY         PIC 9(04).
         05  MDC-WORK-MM           PIC 9(02).
         05  MDC-WORK-DD           PIC 9(02).

     77  MDC-WORK-TOTAL-MONTHS     PIC 9(06) COMP.
     77  MDC-WORK-TARGET-CCYY      PIC 9(04) COMP.
     77  MDC-WORK-TARGET-MM        PIC 9(02) COMP.
     77  MDC-WORK-LAST-DAY-IN-MM   PIC 9(02) COMP.

     77  MDC-ABS-DAYS-1            PIC 9(08) COMP.
     77  MDC-ABS-DAYS-2            PIC 9(08) COMP.
     77  MDC-ABS-DAYS-RESULT       PIC 9(08) COMP.
     77  MDC-REMAINDER-4           PIC 9(04) COMP.
     77  MDC-REMAINDER-100         PIC 9(04) COMP.
     77  MDC-REMAINDER-400         PIC 9(04) COMP.
     77  MDC-QUOT-4                PIC 9(06) COMP.
     77  MDC-QUOT-100              PIC 9(06) COMP.
     77  MDC-QUOT-400              PIC 9(06) COMP.
     77  MDC-CUM-MONTH-DAYS        PIC 9(04) COMP.
     77  MDC-MONTH-IDX             PIC 9(02) COMP.

     01  MDC-LEAP-YEAR-FLAG        PIC X(01).
         88  MDC-IS-LEAP-YEAR          VALUE "Y".
