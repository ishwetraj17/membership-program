 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SUB-CANCEL.
 AUTHOR. K. IYER.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/16/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/16/89  KI    ORIGINAL PROGRAM - CANCELS AN ACTIVE
*                     SUBSCRIPTION AND TURNS OFF AUTO-RENEWAL.
*                     CR-1010.
*    06/02/90  RD    ADDED THE CANCEL REASON PROMPT (WAS A FIXED
*                     LITERAL). CR-1080.
*    11/20/91  SR    REJECTS NON-ACTIVE SUBSCRIPTIONS INSTEAD OF
*                     CANCELLING SILENTLY. CR-1191.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - CANCEL
*                     DATE IS CCYYMMDD ALREADY. NO CHANGE
*                     REQUIRED. CR-1343.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1405.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLSUBS.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDSUBS.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSSUBKEY.CBL".
     COPY "WSTODAY.CBL".

     01  W-ENTER-SUB-ID               PIC 9(06).
     01  W-FOUND-SUB-RECORD           PIC X(01).
         88  FOUND-SUB-RECORD             VALUE "Y".

     01  W-VALID-ANSWER               PIC X(01).
         88  VALID-ANSWER                 VALUE "Y","N".

     01  W-ENTER-REASON               PIC X(40).

     77  MSG-CONFIRMATION             PIC X(40).
     77  DUMMY                        PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-TODAYS-DATE.

     OPEN I-O SUBSCRIPTION-FILE.

     PERFORM CANCEL-ONE-SUBSCRIPTION.
     PERFORM CANCEL-ONE-SUBSCRIPTION UNTIL W-ENTER-SUB-ID EQUAL ZEROS.

     CLOSE SUBSCRIPTION-FILE.

     STOP RUN.
*_________________________________________________________________________

 CANCEL-ONE-SUBSCRIPTION.

     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        PERFORM VALIDATE-ACTIVE-STATUS
        IF FOUND-SUB-RECORD
           PERFORM GET-CANCEL-REASON
           PERFORM CANCEL-AND-REWRITE.
*_________________________________________________________________________

 GET-AN-EXISTANT-SUBSCRIPTION.

     PERFORM GET-SUB-ID-AND-SEARCH.
     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
                                       W-ENTER-SUB-ID EQUAL ZEROS
                                    OR FOUND-SUB-RECORD.
*_________________________________________________________________________

 GET-SUB-ID-AND-SEARCH.

     DISPLAY "SUBSCRIPTION ID TO CANCEL - ZERO TO RETURN: ".
     ACCEPT W-ENTER-SUB-ID.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
        READ SUBSCRIPTION-FILE
             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
        IF NOT FOUND-SUB-RECORD
           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
*_________________________________________________________________________

 VALIDATE-ACTIVE-STATUS.

     IF NOT SUB-STAT-ACTIVE
        DISPLAY "*** INVALID_SUBSCRIPTION_STATUS - NOT ACTIVE ***"
        DISPLAY "    <ENTER> TO CONTINUE"
        ACCEPT DUMMY
        MOVE "N" TO W-FOUND-SUB-RECORD.
*_________________________________________________________________________

 GET-CANCEL-REASON.

     MOVE SPACES TO W-ENTER-REASON.
     DISPLAY "REASON FOR CANCELLATION (<ENTER> FOR DEFAULT): ".
     ACCEPT W-ENTER-REASON.

     IF W-ENTER-REASON EQUAL SPACES
        MOVE "UPDATED VIA API" TO W-ENTER-REASON.
*_________________________________________________________________________

 CANCEL-AND-REWRITE.

     MOVE "CANCELLED"       TO SUB-STATUS.
     MOVE TODAY-DATE        TO SUB-CANCELLED-DATE.
     MOVE W-ENTER-REASON    TO SUB-CANCEL-REASON.
     MOVE "N"               TO SUB-AUTO-RENEWAL.

     REWRITE SUBSCRIPTION-RECORD.

     DISPLAY "SUBSCRIPTION " SUB-ID " CANCELLED.".
*_________________________________________________________________________

 COPY "PLGENERAL.CBL".
