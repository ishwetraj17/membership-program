 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SUB-UPGRADE.
 AUTHOR. S. RAO.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 04/04/1990.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    04/04/90  SR    ORIGINAL PROGRAM - UPGRADES AN ACTIVE
*                     SUBSCRIPTION TO A HIGHER TIER, OR A LONGER
*                     PLAN WITHIN THE SAME TIER, CHARGING THE
*                     FULL PRICE DIFFERENCE. CR-1078.
*    11/20/91  SR    VALIDATES UPGRADE DIRECTION AGAINST TIER
*                     LEVEL AND DURATION BEFORE BILLING. CR-1193.
*    06/14/93  KI    CORRECTED SUB-PAID-AMOUNT ACCUMULATION - WAS
*                     REPLACING INSTEAD OF ADDING THE PRICE
*                     DIFFERENCE. CR-1255.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - NO DATE
*                     ARITHMETIC IN THIS PROGRAM. NO CHANGE
*                     REQUIRED. CR-1345.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1407.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLTIER.CBL".
     COPY "SLPLAN.CBL".
     COPY "SLUSERM.CBL".
     COPY "SLSUBS.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDTIER.CBL".
     COPY "FDPLAN.CBL".
     COPY "FDUSERM.CBL".
     COPY "FDSUBS.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSTABTIR.CBL".
     COPY "WSTABPLN.CBL".
     COPY "WSTABUSR.CBL".
     COPY "WSLOADFL.CBL".
     COPY "WSLOOKUP.CBL".
     COPY "WSSUBKEY.CBL".

     01  W-VALID-ANSWER               PIC X(01).
         88  VALID-ANSWER                 VALUE "Y","N".

     01  W-ENTER-SUB-ID               PIC 9(06).
     01  W-ENTER-NEW-PLAN-ID          PIC 9(04).
     01  W-FOUND-SUB-RECORD           PIC X(01).
         88  FOUND-SUB-RECORD             VALUE "Y".
     01  W-VALID-UPGRADE-FLAG         PIC X(01).
         88  VALID-UPGRADE-DIRECTION      VALUE "Y".

     01  W-CURRENT-PLAN-IDX           PIC 9(04) COMP.
     01  W-CURRENT-TIER-LEVEL         PIC 9(01).
     01  W-NEW-TIER-LEVEL             PIC 9(01).

     77  MSG-CONFIRMATION             PIC X(40).
     77  DUMMY                        PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM LOAD-MASTER-TABLES.

     OPEN I-O SUBSCRIPTION-FILE.

     PERFORM UPGRADE-ONE-SUBSCRIPTION.
     PERFORM UPGRADE-ONE-SUBSCRIPTION UNTIL W-ENTER-SUB-ID EQUAL ZEROS.

     CLOSE SUBSCRIPTION-FILE.

     STOP RUN.
*_________________________________________________________________________

 UPGRADE-ONE-SUBSCRIPTION.

     MOVE ZEROS TO W-ENTER-NEW-PLAN-ID.
     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        PERFORM VALIDATE-ACTIVE-STATUS
        IF FOUND-SUB-RECORD
           PERFORM GET-NEW-PLAN-ID
                           UNTIL (W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
                                                 AND
                                              FOUND-PLAN-RECORD)
                              OR W-ENTER-NEW-PLAN-ID EQUAL ZEROS
           IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
              PERFORM VALIDATE-UPGRADE-DIRECTION
              IF VALID-UPGRADE-DIRECTION
                 PERFORM APPLY-UPGRADE-BILLING
              ELSE
                 DISPLAY "*** INVALID_UPGRADE - NOT A VALID UPGRADE ***".
*_________________________________________________________________________

 GET-AN-EXISTANT-SUBSCRIPTION.

     PERFORM GET-SUB-ID-AND-SEARCH.
     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
                                       W-ENTER-SUB-ID EQUAL ZEROS
                                    OR FOUND-SUB-RECORD.
*_________________________________________________________________________

 GET-SUB-ID-AND-SEARCH.

     DISPLAY "SUBSCRIPTION ID TO UPGRADE - ZERO TO RETURN: ".
     ACCEPT W-ENTER-SUB-ID.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
        READ SUBSCRIPTION-FILE
             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
        IF NOT FOUND-SUB-RECORD
           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
*_________________________________________________________________________

 VALIDATE-ACTIVE-STATUS.

     IF NOT SUB-STAT-ACTIVE
        DISPLAY "*** INVALID_SUBSCRIPTION_STATUS - NOT ACTIVE ***"
        DISPLAY "    <ENTER> TO CONTINUE"
        ACCEPT DUMMY
        MOVE "N" TO W-FOUND-SUB-RECORD.
*_________________________________________________________________________

 GET-NEW-PLAN-ID.

     DISPLAY "NEW (UPGRADE) PLAN ID - ZERO TO CANCEL: ".
     ACCEPT W-ENTER-NEW-PLAN-ID.

     IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
        MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID
        PERFORM LOOK-FOR-PLAN-RECORD
        IF NOT FOUND-PLAN-RECORD
           DISPLAY "*** PLAN_NOT_FOUND ***".
*_________________________________________________________________________

 VALIDATE-UPGRADE-DIRECTION.

     PERFORM DETERMINE-TIER-LEVEL-OF-CURRENT-PLAN.
     PERFORM DETERMINE-TIER-LEVEL-OF-NEW-PLAN.

     MOVE "N" TO W-VALID-UPGRADE-FLAG.

     IF W-NEW-TIER-LEVEL > W-CURRENT-TIER-LEVEL
        MOVE "Y" TO W-VALID-UPGRADE-FLAG
     ELSE
        IF W-NEW-TIER-LEVEL EQUAL W-CURRENT-TIER-LEVEL
           AND PT-DURATION-MONTHS(PT-IDX) >
                       PT-DURATION-MONTHS(W-CURRENT-PLAN-IDX)
              MOVE "Y" TO W-VALID-UPGRADE-FLAG.
*_________________________________________________________________________

 DETERMINE-TIER-LEVEL-OF-CURRENT-PLAN.

*    PLAN-TIER-ID (1/2/3 RANGE IN THIS SYSTEM) ALSO SERVES AS
*    THE TIER-LEVEL SEARCH ARGUMENT -- SEE TIER-TABLE NOTE.
     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.
     SET W-CURRENT-PLAN-IDX TO PT-IDX.
     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
     PERFORM LOOK-FOR-TIER-RECORD.
     MOVE TT-LEVEL(TT-IDX) TO W-CURRENT-TIER-LEVEL.
*_________________________________________________________________________

 DETERMINE-TIER-LEVEL-OF-NEW-PLAN.

     MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.
     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
     PERFORM LOOK-FOR-TIER-RECORD.
     MOVE TT-LEVEL(TT-IDX) TO W-NEW-TIER-LEVEL.
*_________________________________________________________________________

 APPLY-UPGRADE-BILLING.

     MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.

     COMPUTE SUB-PAID-AMOUNT =
             SUB-PAID-AMOUNT +
             PT-PRICE(PT-IDX) - PT-PRICE(W-CURRENT-PLAN-IDX).
     MOVE W-ENTER-NEW-PLAN-ID TO SUB-PLAN-ID.

     REWRITE SUBSCRIPTION-RECORD.

     DISPLAY "SUBSCRIPTION " SUB-ID " UPGRADED TO PLAN "
             W-ENTER-NEW-PLAN-ID ".".
*_________________________________________________________________________

 COPY "PL-LOAD-MASTER-TABLES.CBL".
 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
