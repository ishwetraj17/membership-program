 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SUB-RENEW.
 AUTHOR. K. IYER.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/17/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/17/89  KI    ORIGINAL PROGRAM - MANUALLY RENEWS AN EXPIRED
*                     SUBSCRIPTION, RESETTING THE START DATE TO
*                     TODAY. CR-1011.
*    06/02/90  RD    REJECTS NON-EXPIRED SUBSCRIPTIONS INSTEAD OF
*                     RENEWING SILENTLY. CR-1081.
*    11/20/91  SR    PLAN DURATION NOW LOOKED UP FROM PLAN-TABLE
*                     RATHER THAN RE-KEYED BY THE OPERATOR.
*                     CR-1192.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - START/END
*                     DATES ARE CCYYMMDD ALREADY. NO CHANGE
*                     REQUIRED. CR-1344.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1406.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLTIER.CBL".
     COPY "SLPLAN.CBL".
     COPY "SLUSERM.CBL".
     COPY "SLSUBS.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDTIER.CBL".
     COPY "FDPLAN.CBL".
     COPY "FDUSERM.CBL".
     COPY "FDSUBS.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSTABTIR.CBL".
     COPY "WSTABPLN.CBL".
     COPY "WSTABUSR.CBL".
     COPY "WSLOADFL.CBL".
     COPY "WSLOOKUP.CBL".
     COPY "WSSUBKEY.CBL".
     COPY "WSDATCLC.CBL".
     COPY "WSTODAY.CBL".

     01  W-VALID-ANSWER               PIC X(01).
         88  VALID-ANSWER                 VALUE "Y","N".

     01  W-ENTER-SUB-ID               PIC 9(06).
     01  W-FOUND-SUB-RECORD           PIC X(01).
         88  FOUND-SUB-RECORD             VALUE "Y".

     77  MSG-CONFIRMATION             PIC X(40).
     77  DUMMY                        PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-TODAYS-DATE.
     PERFORM LOAD-MASTER-TABLES.

     OPEN I-O SUBSCRIPTION-FILE.

     PERFORM RENEW-ONE-SUBSCRIPTION.
     PERFORM RENEW-ONE-SUBSCRIPTION UNTIL W-ENTER-SUB-ID EQUAL ZEROS.

     CLOSE SUBSCRIPTION-FILE.

     STOP RUN.
*_________________________________________________________________________

 RENEW-ONE-SUBSCRIPTION.

     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        PERFORM VALIDATE-EXPIRED-STATUS
        IF FOUND-SUB-RECORD
           PERFORM RENEW-AND-REWRITE.
*_________________________________________________________________________

 GET-AN-EXISTANT-SUBSCRIPTION.

     PERFORM GET-SUB-ID-AND-SEARCH.
     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
                                       W-ENTER-SUB-ID EQUAL ZEROS
                                    OR FOUND-SUB-RECORD.
*_________________________________________________________________________

 GET-SUB-ID-AND-SEARCH.

     DISPLAY "SUBSCRIPTION ID TO RENEW - ZERO TO RETURN: ".
     ACCEPT W-ENTER-SUB-ID.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
        READ SUBSCRIPTION-FILE
             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
        IF NOT FOUND-SUB-RECORD
           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
*_________________________________________________________________________

 VALIDATE-EXPIRED-STATUS.

     IF NOT SUB-STAT-EXPIRED
        DISPLAY "*** INVALID_SUBSCRIPTION_STATUS - NOT EXPIRED ***"
        DISPLAY "    <ENTER> TO CONTINUE"
        ACCEPT DUMMY
        MOVE "N" TO W-FOUND-SUB-RECORD.
*_________________________________________________________________________

 RENEW-AND-REWRITE.

     MOVE SUB-PLAN-ID    TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.

     MOVE TODAY-DATE     TO SUB-START-DATE.
     MOVE TODAY-DATE     TO MDC-IN-DATE-1.
     MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD.
     PERFORM ADD-MONTHS-TO-DATE.
     MOVE MDC-OUT-DATE   TO SUB-END-DATE.
     MOVE MDC-OUT-DATE   TO SUB-NEXT-BILLING-DATE.
     MOVE "ACTIVE"       TO SUB-STATUS.

     REWRITE SUBSCRIPTION-RECORD.

     DISPLAY "SUBSCRIPTION " SUB-ID " RENEWED - STATUS ACTIVE.".
*_________________________________________________________________________

 COPY "PLGENERAL.CBL".
 COPY "PLMOCALC.CBL".
 COPY "PL-LOAD-MASTER-TABLES.CBL".
 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
