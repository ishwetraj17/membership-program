 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SUB-DOWNGRADE.
 AUTHOR. S. RAO.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 04/05/1990.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    04/05/90  SR    ORIGINAL PROGRAM - SWAPS A SUBSCRIPTION TO A
*                     STRICTLY LOWER TIER PLAN.  NO BILLING
*                     ADJUSTMENT IS MADE ON DOWNGRADE. CR-1079.
*    11/20/91  SR    NO LONGER REQUIRES THE SUBSCRIPTION TO BE
*                     ACTIVE (UNLIKE UPGRADE). CR-1194.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - NO DATE
*                     ARITHMETIC IN THIS PROGRAM. NO CHANGE
*                     REQUIRED. CR-1346.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1408.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLTIER.CBL".
     COPY "SLPLAN.CBL".
     COPY "SLUSERM.CBL".
     COPY "SLSUBS.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDTIER.CBL".
     COPY "FDPLAN.CBL".
     COPY "FDUSERM.CBL".
     COPY "FDSUBS.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSTABTIR.CBL".
     COPY "WSTABPLN.CBL".
     COPY "WSTABUSR.CBL".
     COPY "WSLOADFL.CBL".
     COPY "WSLOOKUP.CBL".
     COPY "WSSUBKEY.CBL".

     01  W-VALID-ANSWER               PIC X(01).
         88  VALID-ANSWER                 VALUE "Y","N".

     01  W-ENTER-SUB-ID               PIC 9(06).
     01  W-ENTER-NEW-PLAN-ID          PIC 9(04).
     01  W-FOUND-SUB-RECORD           PIC X(01).
         88  FOUND-SUB-RECORD             VALUE "Y".
     01  W-VALID-DOWNGRADE-FLAG       PIC X(01).
         88  VALID-DOWNGRADE-DIRECTION    VALUE "Y".

     01  W-CURRENT-TIER-LEVEL         PIC 9(01).
     01  W-NEW-TIER-LEVEL             PIC 9(01).

     77  MSG-CONFIRMATION             PIC X(40).
     77  DUMMY                        PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM LOAD-MASTER-TABLES.

     OPEN I-O SUBSCRIPTION-FILE.

     PERFORM DOWNGRADE-ONE-SUBSCRIPTION.
     PERFORM DOWNGRADE-ONE-SUBSCRIPTION UNTIL
                                         W-ENTER-SUB-ID EQUAL ZEROS.

     CLOSE SUBSCRIPTION-FILE.

     STOP RUN.
*_________________________________________________________________________

 DOWNGRADE-ONE-SUBSCRIPTION.

     MOVE ZEROS TO W-ENTER-NEW-PLAN-ID.
     PERFORM GET-AN-EXISTANT-SUBSCRIPTION.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        PERFORM GET-NEW-PLAN-ID
                        UNTIL (W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
                                              AND
                                           FOUND-PLAN-RECORD)
                           OR W-ENTER-NEW-PLAN-ID EQUAL ZEROS
        IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
           PERFORM VALIDATE-DOWNGRADE-DIRECTION
           IF VALID-DOWNGRADE-DIRECTION
              PERFORM APPLY-DOWNGRADE-PLAN-SWAP
           ELSE
              DISPLAY "*** INVALID_DOWNGRADE - NOT A VALID DOWNGRADE ***".
*_________________________________________________________________________

 GET-AN-EXISTANT-SUBSCRIPTION.

     PERFORM GET-SUB-ID-AND-SEARCH.
     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
                                       W-ENTER-SUB-ID EQUAL ZEROS
                                    OR FOUND-SUB-RECORD.
*_________________________________________________________________________

 GET-SUB-ID-AND-SEARCH.

     DISPLAY "SUBSCRIPTION ID TO DOWNGRADE - ZERO TO RETURN: ".
     ACCEPT W-ENTER-SUB-ID.

     IF W-ENTER-SUB-ID NOT EQUAL ZEROS
        MOVE W-ENTER-SUB-ID TO SUB-REL-KEY
        READ SUBSCRIPTION-FILE
             INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
             NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD
        IF NOT FOUND-SUB-RECORD
           DISPLAY "SUBSCRIPTION NOT FOUND ! ".
*_________________________________________________________________________

 GET-NEW-PLAN-ID.

     DISPLAY "NEW (DOWNGRADE) PLAN ID - ZERO TO CANCEL: ".
     ACCEPT W-ENTER-NEW-PLAN-ID.

     IF W-ENTER-NEW-PLAN-ID NOT EQUAL ZEROS
        MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID
        PERFORM LOOK-FOR-PLAN-RECORD
        IF NOT FOUND-PLAN-RECORD
           DISPLAY "*** PLAN_NOT_FOUND ***".
*_________________________________________________________________________

 VALIDATE-DOWNGRADE-DIRECTION.

     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.
     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
     PERFORM LOOK-FOR-TIER-RECORD.
     MOVE TT-LEVEL(TT-IDX) TO W-CURRENT-TIER-LEVEL.

     MOVE W-ENTER-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.
     MOVE PT-TIER-ID(PT-IDX) TO WS-SEARCH-TIER-LEVEL.
     PERFORM LOOK-FOR-TIER-RECORD.
     MOVE TT-LEVEL(TT-IDX) TO W-NEW-TIER-LEVEL.

     MOVE "N" TO W-VALID-DOWNGRADE-FLAG.
     IF W-NEW-TIER-LEVEL < W-CURRENT-TIER-LEVEL
        MOVE "Y" TO W-VALID-DOWNGRADE-FLAG.
*_________________________________________________________________________

 APPLY-DOWNGRADE-PLAN-SWAP.

     MOVE W-ENTER-NEW-PLAN-ID TO SUB-PLAN-ID.
     REWRITE SUBSCRIPTION-RECORD.

     DISPLAY "SUBSCRIPTION " SUB-ID " DOWNGRADED TO PLAN "
             W-ENTER-NEW-PLAN-ID ".".
*_________________________________________________________________________

 COPY "PL-LOAD-MASTER-TABLES.CBL".
 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
