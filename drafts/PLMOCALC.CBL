*
*    PLMOCALC.CBL
*    SHARED CALENDAR-MONTH AND WHOLE-DAY ARITHMETIC PARAGRAPHS.
*    CALLERS MOVE THEIR ARGUMENTS INTO THE MDC-IN-xxx FIELDS OF
*    WSDATCLC.CBL, PERFORM THE PARAGRAPH, AND PICK THE ANSWER
*    BACK UP FROM MDC-OUT-xxx -- THE SAME PASS-BY-SHARED-STORAGE
*    CONVENTION THE SHOP HAS USED SINCE THE wsdate.cbl DAYS.
*
 ADD-MONTHS-TO-DATE.
*   ADDS MDC-IN-MONTHS-TO-ADD WHOLE MONTHS TO MDC-IN-DATE-1,
*   CLIPPING TO THE LAST DAY OF THE TARGET MONTH (JAN 31 + 1
*   MONTH GIVES FEB 28 OR FEB 29).  ANSWER IN MDC-OUT-DATE.

     MOVE MDC-IN-DATE-1 TO MDC-WORK-DATE.
     COMPUTE MDC-WORK-TOTAL-MONTHS =
             (MDC-WORK-CCYY * 12) + MDC-WORK-MM - 1 +
             MDC-IN-MONTHS-TO-ADD.
     DIVIDE MDC-WORK-TOTAL-MONTHS BY 12
             GIVING MDC-WORK-TARGET-CCYY
             REMAINDER MDC-WORK-TARGET-MM.
     ADD 1 TO MDC-WORK-TARGET-MM.
     MOVE MDC-WORK-TARGET-CCYY TO MDC-WORK-CCYY.
     MOVE MDC-WORK-TARGET-MM TO MDC-WORK-MM.
     PERFORM DETERMINE-LAST-DAY-IN-TARGET-MONTH.
     IF MDC-WORK-DD > MDC-WORK-LAST-DAY-IN-MM
        MOVE MDC-WORK-LAST-DAY-IN-MM TO MDC-WORK-DD.
     MOVE MDC-WORK-DATE TO MDC-OUT-DATE.
*_________________________________________________________________________

 DETERMINE-LAST-DAY-IN-TARGET-MONTH.
*   MDC-WORK-CCYY/MDC-WORK-MM MUST ALREADY HOLD THE TARGET
*   YEAR AND MONTH ON ENTRY.

     MOVE MDC-MONTH-DAYS-TAB(MDC-WORK-MM) TO MDC-WORK-LAST-DAY-IN-MM.
     IF MDC-WORK-MM = 2
        PERFORM DETERMINE-LEAP-YEAR
        IF MDC-IS-LEAP-YEAR
           MOVE 29 TO MDC-WORK-LAST-DAY-IN-MM.
*_________________________________________________________________________

 DETERMINE-LEAP-YEAR.
*   MDC-WORK-CCYY MUST ALREADY HOLD THE CANDIDATE YEAR.

     MOVE "N" TO MDC-LEAP-YEAR-FLAG.
     DIVIDE MDC-WORK-CCYY BY 4 GIVING MDC-QUOT-4
            REMAINDER MDC-REMAINDER-4.
     IF MDC-REMAINDER-4 = 0
        MOVE "Y" TO MDC-LEAP-YEAR-FLAG
        DIVIDE MDC-WORK-CCYY BY 100 GIVING MDC-QUOT-100
               REMAINDER MDC-REMAINDER-100
        IF MDC-REMAINDER-100 = 0
           MOVE "N" TO MDC-LEAP-YEAR-FLAG
           DIVIDE MDC-WORK-CCYY BY 400 GIVING MDC-QUOT-400
                  REMAINDER MDC-REMAINDER-400
           IF MDC-REMAINDER-400 = 0
              MOVE "Y" TO MDC-LEAP-YEAR-FLAG.
*_________________________________________________________________________

 CALC-DAYS-BETWEEN-DATES.
*   WHOLE DAYS FROM MDC-IN-DATE-1 TO MDC-IN-DATE-2.  ANSWER
*   (POSSIBLY NEGATIVE) IN MDC-OUT-DAYS-BETWEEN.

     MOVE MDC-IN-DATE-1 TO MDC-WORK-DATE.
     PERFORM CALC-ABSOLUTE-DAY-NUMBER.
     MOVE MDC-ABS-DAYS-RESULT TO MDC-ABS-DAYS-1.
     MOVE MDC-IN-DATE-2 TO MDC-WORK-DATE.
     PERFORM CALC-ABSOLUTE-DAY-NUMBER.
     MOVE MDC-ABS-DAYS-RESULT TO MDC-ABS-DAYS-2.
     COMPUTE MDC-OUT-DAYS-BETWEEN = MDC-ABS-DAYS-2 - MDC-ABS-DAYS-1.
*_________________________________________________________________________

 CALC-ABSOLUTE-DAY-NUMBER.
*   CONVERTS MDC-WORK-DATE (CCYYMMDD) TO A DAY NUMBER COUNTED
*   FROM A FIXED EPOCH, FOR SUBTRACTING ONE DATE FROM ANOTHER.

     PERFORM DETERMINE-LEAP-YEAR.
     DIVIDE MDC-WORK-CCYY - 1 BY 4 GIVING MDC-QUOT-4.
     DIVIDE MDC-WORK-CCYY - 1 BY 100 GIVING MDC-QUOT-100.
     DIVIDE MDC-WORK-CCYY - 1 BY 400 GIVING MDC-QUOT-400.
     COMPUTE MDC-ABS-DAYS-RESULT =
             (MDC-WORK-CCYY - 1) * 365
           + MDC-QUOT-4 - MDC-QUOT-100 + MDC-QUOT-400.
     MOVE 0 TO MDC-CUM-MONTH-DAYS.
     IF MDC-WORK-MM > 1
        PERFORM ACCUMULATE-MONTH-DAYS
                VARYING MDC-MONTH-IDX FROM 1 BY 1
                UNTIL MDC-MONTH-IDX > MDC-WORK-MM - 1.
     IF MDC-IS-LEAP-YEAR AND MDC-WORK-MM > 2
        ADD 1 TO MDC-CUM-MONTH-DAYS.
     ADD MDC-CUM-MONTH-DAYS MDC-WORK-DD TO MDC-ABS-DAYS-RESULT.
*_________________________________________________________________________

 ACCUMULATE-MONTH-DAYS.
     ADD MDC-MONTH-DAYS-TAB(MDC-MONTH-IDX) TO MDC-CUM-MONTH-DAYS.
*_________________________________________________________________________
