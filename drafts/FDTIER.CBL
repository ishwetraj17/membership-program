*
*    FDTIER.CBL
*    RECORD LAYOUT FOR THE MEMBERSHIP TIER MASTER FILE.
*    ONE ROW PER TIER (SILVER/GOLD/PLATINUM).  LOADED ENTIRELY
*    INTO WSTABTIR AT PROGRAM START -- SEE PL-LOAD-MASTER-TABLES.
*
    FD  TIER-FILE
        LABEL RECORDS ARE STANDARD.

    01  TIER-RECORD.
        05  TIER-ID                  PIC 9(04).
        05  TIER-NAME                PIC X(10).
        05  TIER-LEVEL               PIC 9(01).
        05  TIER-DISCOUNT-PCT        PIC S9(3)V9(2).
        05  TIER-FREE-DELIVERY       PIC X(01).
            88  TIER-HAS-FREE-DELIVERY      VALUE "Y".
        05  TIER-EXCLUSIVE-DEALS     PIC X(01).
            88  TIER-HAS-EXCLUSIVE-DEALS    VALUE "Y".
        05  TIER-EARLY-ACCESS        PIC X(01).
            88  TIER-HAS-EARLY-ACCESS       VALUE "Y".
        05  TIER-PRIORITY-SUPPORT    PIC X(01).
            88  TIER-HAS-PRIORITY-SUPPORT   VALUE "Y".
        05  TIER-MAX-COUPONS         PIC 9(02).
        05  TIER-DELIVERY-DAYS       PIC 9(02).
        05  TIER-ADDL-BENEFITS       PIC X(60).
        05  FILLER                   PIC X(12).
