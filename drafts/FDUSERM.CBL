*
*    FDUSERM.CBL
*    RECORD LAYOUT FOR THE MEMBER (USER) MASTER FILE.  ONE ROW
*    PER MEMBER.  USER-EMAIL IS UNIQUE ACROSS THE FILE BUT THERE
*    IS NO ALTERNATE KEY -- THE LOAD PARAGRAPH CHECKS UNIQUENESS
*    WHILE BUILDING WSTABUSR.
*
    FD  USER-FILE
        LABEL RECORDS ARE STANDARD.

    01  USER-RECORD.
        05  USER-ID                  PIC 9(06).
        05  USER-NAME                PIC X(40).
        05  USER-EMAIL               PIC X(50).
        05  USER-PHONE               PIC X(10).
        05  USER-ADDRESS             PIC X(60).
        05  USER-CITY                PIC X(30).
        05  USER-STATE               PIC X(30).
        05  USER-PINCODE             PIC X(06).
        05  USER-STATUS              PIC X(09).
            88  USER-IS-ACTIVE       VALUE "ACTIVE".
            88  USER-IS-INACTIVE     VALUE "INACTIVE".
            88  USER-IS-SUSPENDED    VALUE "SUSPENDED".
        05  FILLER                   PIC X(15).
