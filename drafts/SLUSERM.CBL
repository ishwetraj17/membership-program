*
*    SLUSERM.CBL -- FILE-CONTROL ENTRY FOR USER-FILE.
*
     SELECT USER-FILE ASSIGN TO "USERFILE"
            ORGANIZATION IS LINE SEQUENTIAL.
