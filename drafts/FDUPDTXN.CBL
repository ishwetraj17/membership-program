*
*    FDUPDTXN.CBL
*    RECORD LAYOUT FOR THE SUBSCRIPTION UPDATE TRANSACTION FILE.
*    ONE ROW PER UPDATE REQUEST (AUTO-RENEWAL FLIP, PLAN CHANGE,
*    STATUS CHANGE) FED TO MBR-UPD-BATCH.
*
    FD  UPDATE-TRANSACTION-FILE
        LABEL RECORDS ARE STANDARD.

    01  UPD-TRANSACTION-RECORD.
        05  UPD-SUB-ID                   PIC 9(06).
        05  UPD-AUTO-RENEWAL             PIC X(01).
        05  UPD-NEW-PLAN-ID              PIC 9(04).
        05  UPD-NEW-STATUS               PIC X(09).
        05  UPD-REASON                   PIC X(40).
        05  FILLER                       PIC X(10).
