*
*    WSTABTIR.CBL -- IN-MEMORY TIER MASTER TABLE.  LOADED ONCE
*    FROM TIER-FILE BY PL-LOAD-MASTER-TABLES.CBL, KEPT IN
*    TIER-LEVEL ORDER SO SEARCH ALL CAN BE USED BY
*    PL-LOOK-FOR-TIER-RECORD.CBL.
*
     01  TIER-TABLE-AREA.
         05  TIER-TABLE-COUNT         PIC 9(04) COMP.
         05  TIER-TABLE OCCURS 3 TIMES
                 ASCENDING KEY IS TT-LEVEL
                 INDEXED BY TT-IDX.
             10  TT-ID                PIC 9(04).
             10  TT-NAME              PIC X(10).
             10  TT-LEVEL             PIC 9(01).
             10  TT-DISCOUNT-PCT      PIC S9(3)V9(2).
             10  TT-FREE-DELIVERY     PIC X(01).
             10  TT-EXCLUSIVE-DEALS   PIC X(01).
             10  TT-EARLY-ACCESS      PIC X(01).
             10  TT-PRIORITY-SUPPORT  PIC X(01).
             10  TT-MAX-COUPONS       PIC 9(02).
             10  TT-DELIVERY-DAYS     PIC 9(02).
             10  TT-ADDL-BENEFITS     PIC X(60).
