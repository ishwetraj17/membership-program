*
*    SLTIER.CBL -- FILE-CONTROL ENTRY FOR TIER-FILE.
*
     SELECT TIER-FILE ASSIGN TO "TIERFILE"
            ORGANIZATION IS LINE SEQUENTIAL.
