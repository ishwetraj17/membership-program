*
*    WSLOADFL.CBL -- END-OF-FILE SWITCHES FOR THE MASTER-TABLE
*    LOAD PARAGRAPHS IN PL-LOAD-MASTER-TABLES.CBL.
*
     01  WS-EOF-TIER-FLAG            PIC X(01).
         88  EOF-TIER                    VALUE "Y".
     01  WS-EOF-PLAN-FLAG            PIC X(01).
         88  EOF-PLAN                    VALUE "Y".
     01  WS-EOF-USER-FLAG            PIC X(01).
         88  EOF-USER                    VALUE "Y".
