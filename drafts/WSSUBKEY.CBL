*
*    WSSUBKEY.CBL -- RELATIVE KEY AND FILE STATUS FOR
*    SUBSCRIPTION-FILE.  COPY THIS ALONGSIDE SLSUBS.CBL/FDSUBS.CBL
*    IN EVERY PROGRAM THAT OPENS SUBSCRIPTION-FILE.
*
     77  SUB-REL-KEY              PIC 9(06) COMP.
     77  WS-SUBS-FILE-STATUS      PIC X(02).
         88  SUBS-FILE-OK             VALUE "00".
         88  SUBS-FILE-NOT-FOUND      VALUE "23".
         88  SUBS-FILE-END            VALUE "10".
