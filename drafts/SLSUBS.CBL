*
*    SLSUBS.CBL -- FILE-CONTROL ENTRY FOR SUBSCRIPTION-FILE.
*    RELATIVE ORGANIZATION KEYED BY SUB-REL-KEY (DECLARED IN
*    WSSUBKEY.CBL) SO A SUBSCRIPTION CAN BE READ, REWRITTEN OR
*    ADDED DIRECTLY BY SUB-ID WITHOUT A SEPARATE INDEX FILE.
*
     SELECT SUBSCRIPTION-FILE ASSIGN TO "SUBSFILE"
            ORGANIZATION IS RELATIVE
            ACCESS MODE IS DYNAMIC
            RELATIVE KEY IS SUB-REL-KEY
            FILE STATUS IS WS-SUBS-FILE-STATUS.
