 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-EXP-SWEEP.
 AUTHOR. R. DESAI.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/23/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/23/89  RD    ORIGINAL PROGRAM - NIGHTLY SWEEP THAT EXPIRES
*                     ANY ACTIVE SUBSCRIPTION WHOSE END DATE HAS
*                     PASSED. CR-1014.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - END DATE
*                     AND TODAY'S DATE ARE BOTH CCYYMMDD ALREADY.
*                     NO CHANGE REQUIRED. CR-1350.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1413.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLSUBS.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDSUBS.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSSUBKEY.CBL".
     COPY "WSTODAY.CBL".

     01  W-END-OF-SUBS-FILE          PIC X(01).
         88  END-OF-SUBS-FILE            VALUE "Y".

     01  W-EXPIRED-COUNT             PIC 9(06).

     77  DUMMY                       PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-TODAYS-DATE.

     MOVE ZERO TO W-EXPIRED-COUNT.
     MOVE "N"  TO W-END-OF-SUBS-FILE.

     OPEN I-O SUBSCRIPTION-FILE.

     MOVE 1 TO SUB-REL-KEY.
     START SUBSCRIPTION-FILE KEY NOT LESS THAN SUB-REL-KEY
           INVALID KEY MOVE "Y" TO W-END-OF-SUBS-FILE.

     PERFORM SCAN-ACTIVE-SUBSCRIPTIONS UNTIL END-OF-SUBS-FILE.

     CLOSE SUBSCRIPTION-FILE.

     DISPLAY "SUBSCRIPTIONS EXPIRED: " W-EXPIRED-COUNT.

     STOP RUN.
*_________________________________________________________________________

 SCAN-ACTIVE-SUBSCRIPTIONS.

     READ SUBSCRIPTION-FILE NEXT RECORD
          AT END MOVE "Y" TO W-END-OF-SUBS-FILE.

     IF NOT END-OF-SUBS-FILE
        IF SUB-STAT-ACTIVE
           PERFORM EXPIRE-IF-PAST-END-DATE.
*_________________________________________________________________________

 EXPIRE-IF-PAST-END-DATE.

     IF SUB-END-DATE < TODAY-DATE
        MOVE "EXPIRED" TO SUB-STATUS
        REWRITE SUBSCRIPTION-RECORD
        ADD 1 TO W-EXPIRED-COUNT.
*_________________________________________________________________________

 COPY "PLGENERAL.CBL".
