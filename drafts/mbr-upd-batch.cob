 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-UPD-BATCH.
 AUTHOR. K. IYER.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/21/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/21/89  KI    ORIGINAL PROGRAM - APPLIES A BATCH OF UPDATE
*                     TRANSACTIONS (AUTO-RENEWAL FLIP, PLAN CHANGE,
*                     STATUS CHANGE) AGAINST THE SUBSCRIPTION
*                     MASTER. CR-1012.
*    11/20/91  SR    PLAN-CHANGE TRANSACTIONS NOW PRO-RATE THE
*                     BILLING ADJUSTMENT INSTEAD OF CHARGING THE
*                     FULL NEW PRICE. CR-1196.
*    11/20/91  SR    STATUS-CHANGE TRANSACTIONS ARE NOW CHECKED
*                     AGAINST THE TRANSITION MATRIX BEFORE BEING
*                     APPLIED. CR-1196.
*    06/14/93  KI    REWRITE IS NOW SKIPPED WHEN A TRANSACTION
*                     CHANGES NOTHING (WAS REWRITING EVERY INPUT
*                     RECORD REGARDLESS). CR-1256.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - DATE MATH
*                     IS PERFORMED BY PLMOCALC.CBL, WHICH IS
*                     ALREADY CCYY-AWARE. NO CHANGE REQUIRED.
*                     CR-1349.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1411.
*    03/11/03  TN    PROCESS-ONE-TRANSACTION AND REWRITE-IF-CHANGED
*                     COLLAPSED INTO ONE NUMBERED 2100-APPLY-
*                     TRANSACTION PARAGRAPH RANGE. THE NO-CHANGE CASE
*                     NOW BRANCHES STRAIGHT TO THE RANGE'S OWN EXIT
*                     LINE INSTEAD OF FALLING THROUGH A SEPARATE
*                     PARAGRAPH - SAME BEHAVIOR, ONE FEWER PERFORM.
*                     CR-1492.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLUPDTXN.CBL".
     COPY "SLSUBS.CBL".
     COPY "SLTIER.CBL".
     COPY "SLPLAN.CBL".
     COPY "SLUSERM.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDUPDTXN.CBL".
     COPY "FDSUBS.CBL".
     COPY "FDTIER.CBL".
     COPY "FDPLAN.CBL".
     COPY "FDUSERM.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSTABTIR.CBL".
     COPY "WSTABPLN.CBL".
     COPY "WSTABUSR.CBL".
     COPY "WSLOADFL.CBL".
     COPY "WSSUBKEY.CBL".
     COPY "WSLOOKUP.CBL".
     COPY "WSTODAY.CBL".
     COPY "WSDATCLC.CBL".
     COPY "WSPRORAT.CBL".
     COPY "WSTRANS.CBL".

     01  W-END-OF-TXN-FILE           PIC X(01).
         88  END-OF-TXN-FILE             VALUE "Y".

     01  W-FOUND-SUB-RECORD          PIC X(01).
         88  FOUND-SUB-RECORD            VALUE "Y".

     01  W-RECORD-CHANGED-FLAG       PIC X(01).
         88  RECORD-CHANGED              VALUE "Y".

     01  W-APPLIED-COUNT             PIC 9(06) COMP.
     01  W-REJECTED-COUNT            PIC 9(06) COMP.

     77  DUMMY                       PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-TODAYS-DATE.
     PERFORM LOAD-MASTER-TABLES.

     MOVE ZERO TO W-APPLIED-COUNT.
     MOVE ZERO TO W-REJECTED-COUNT.
     MOVE "N"  TO W-END-OF-TXN-FILE.

     OPEN INPUT UPDATE-TRANSACTION-FILE.
     OPEN I-O SUBSCRIPTION-FILE.

     PERFORM READ-NEXT-TRANSACTION.
     PERFORM PROCESS-ONE-TRANSACTION UNTIL END-OF-TXN-FILE.

     CLOSE UPDATE-TRANSACTION-FILE.
     CLOSE SUBSCRIPTION-FILE.

     DISPLAY "TRANSACTIONS APPLIED.....: " W-APPLIED-COUNT.
     DISPLAY "TRANSACTIONS REJECTED....: " W-REJECTED-COUNT.

     STOP RUN.
*_________________________________________________________________________

 READ-NEXT-TRANSACTION.

     READ UPDATE-TRANSACTION-FILE
          AT END MOVE "Y" TO W-END-OF-TXN-FILE.
*_________________________________________________________________________

 PROCESS-ONE-TRANSACTION.

     MOVE "N" TO W-RECORD-CHANGED-FLAG.
     MOVE UPD-SUB-ID TO SUB-REL-KEY.
     READ SUBSCRIPTION-FILE
          INVALID KEY MOVE "N" TO W-FOUND-SUB-RECORD
          NOT INVALID KEY MOVE "Y" TO W-FOUND-SUB-RECORD.

     IF FOUND-SUB-RECORD
        PERFORM 2100-APPLY-TRANSACTION THRU 2100-APPLY-TRANSACTION-EXIT
     ELSE
        DISPLAY "*** SUBSCRIPTION_NOT_FOUND - " UPD-SUB-ID " ***"
        ADD 1 TO W-REJECTED-COUNT.

     PERFORM READ-NEXT-TRANSACTION.
*_________________________________________________________________________

*    2100-APPLY-TRANSACTION APPLIES THE THREE TRANSACTION FIELDS TO
*    THE SUBSCRIPTION ALREADY READ BY PROCESS-ONE-TRANSACTION.  WHEN
*    NONE OF THE THREE CHANGED ANYTHING THE REWRITE IS SKIPPED BY
*    BRANCHING DIRECTLY TO THE EXIT LINE. CR-1256.

 2100-APPLY-TRANSACTION.

     PERFORM APPLY-AUTO-RENEWAL-CHANGE.
     PERFORM APPLY-PLAN-CHANGE.
     PERFORM APPLY-STATUS-CHANGE.

     IF NOT RECORD-CHANGED
        ADD 1 TO W-REJECTED-COUNT
        GO TO 2100-APPLY-TRANSACTION-EXIT.

     REWRITE SUBSCRIPTION-RECORD.
     ADD 1 TO W-APPLIED-COUNT.
     DISPLAY "SUBSCRIPTION " SUB-ID " UPDATED.".

 2100-APPLY-TRANSACTION-EXIT.
     EXIT.
*_________________________________________________________________________

 APPLY-AUTO-RENEWAL-CHANGE.

     IF UPD-AUTO-RENEWAL = "Y" OR UPD-AUTO-RENEWAL = "N"
        IF UPD-AUTO-RENEWAL NOT = SUB-AUTO-RENEWAL
           MOVE UPD-AUTO-RENEWAL TO SUB-AUTO-RENEWAL
           MOVE "Y" TO W-RECORD-CHANGED-FLAG.
*_________________________________________________________________________

 APPLY-PLAN-CHANGE.

     IF UPD-NEW-PLAN-ID NOT EQUAL ZEROS
        AND UPD-NEW-PLAN-ID NOT EQUAL SUB-PLAN-ID
           MOVE UPD-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID
           PERFORM LOOK-FOR-PLAN-RECORD
           IF NOT FOUND-PLAN-RECORD
              DISPLAY "*** PLAN_NOT_FOUND - " UPD-NEW-PLAN-ID " ***"
           ELSE
              IF PT-ACTIVE(PT-IDX) NOT EQUAL "Y"
                 DISPLAY "*** INACTIVE_PLAN - " UPD-NEW-PLAN-ID " ***"
              ELSE
                 PERFORM APPLY-PLAN-CHANGE-BILLING.
*_________________________________________________________________________

 APPLY-PLAN-CHANGE-BILLING.

     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.
     MOVE PT-PRICE(PT-IDX) TO PRO-CURRENT-PRICE.

     MOVE SUB-START-DATE  TO PRO-START-DATE.
     MOVE SUB-END-DATE    TO PRO-OLD-END-DATE.
     MOVE TODAY-DATE      TO PRO-TODAY-DATE.

     MOVE UPD-NEW-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.
     MOVE PT-PRICE(PT-IDX)            TO PRO-NEW-PRICE.

     PERFORM CALC-PRORATED-AMOUNT.

     MOVE SUB-START-DATE             TO MDC-IN-DATE-1.
     MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD.
     PERFORM ADD-MONTHS-TO-DATE.
     MOVE MDC-OUT-DATE               TO SUB-END-DATE.
     MOVE MDC-OUT-DATE               TO SUB-NEXT-BILLING-DATE.

     COMPUTE SUB-PAID-AMOUNT = SUB-PAID-AMOUNT + PRO-RATED-AMOUNT.
     MOVE UPD-NEW-PLAN-ID TO SUB-PLAN-ID.
     MOVE "Y" TO W-RECORD-CHANGED-FLAG.
*_________________________________________________________________________

 APPLY-STATUS-CHANGE.

     IF UPD-NEW-STATUS NOT EQUAL SPACES
        AND UPD-NEW-STATUS NOT EQUAL SUB-STATUS
           MOVE SUB-STATUS     TO VTX-CURRENT-STATUS
           MOVE UPD-NEW-STATUS TO VTX-NEW-STATUS
           PERFORM VALIDATE-STATUS-TRANSITION
           IF NOT VTX-TRANSITION-VALID
              DISPLAY "*** INVALID_STATUS_TRANSITION - " SUB-ID " ***"
           ELSE
              PERFORM APPLY-STATUS-CHANGE-FIELDS.
*_________________________________________________________________________

 APPLY-STATUS-CHANGE-FIELDS.

     MOVE UPD-NEW-STATUS TO SUB-STATUS.

     IF SUB-STAT-CANCELLED
        MOVE TODAY-DATE TO SUB-CANCELLED-DATE
        PERFORM SET-CANCEL-REASON
        MOVE "N" TO SUB-AUTO-RENEWAL.

     MOVE "Y" TO W-RECORD-CHANGED-FLAG.
*_________________________________________________________________________

 SET-CANCEL-REASON.

     IF UPD-REASON EQUAL SPACES
        MOVE "UPDATED VIA API" TO SUB-CANCEL-REASON
     ELSE
        MOVE UPD-REASON TO SUB-CANCEL-REASON.
*_________________________________________________________________________

 COPY "PLGENERAL.CBL".
 COPY "PLMOCALC.CBL".
 COPY "PL-PRORATE-CALC.CBL".
 COPY "PL-VALIDATE-TRANSITION.CBL".
 COPY "PL-LOAD-MASTER-TABLES.CBL".
 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
