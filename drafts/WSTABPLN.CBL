*
*    WSTABPLN.CBL -- IN-MEMORY PLAN MASTER TABLE.  LOADED ONCE
*    FROM PLAN-FILE BY PL-LOAD-MASTER-TABLES.CBL, KEPT IN
*    PLAN-ID ORDER SO SEARCH ALL CAN BE USED BY
*    PL-LOOK-FOR-PLAN-RECORD.CBL.
*
     01  PLAN-TABLE-AREA.
         05  PLAN-TABLE-COUNT         PIC 9(04) COMP.
         05  PLAN-TABLE OCCURS 1 TO 50 TIMES
                 DEPENDING ON PLAN-TABLE-COUNT
                 ASCENDING KEY IS PT-ID
                 INDEXED BY PT-IDX.
             10  PT-ID                PIC 9(04).
             10  PT-NAME              PIC X(30).
             10  PT-TYPE              PIC X(09).
             10  PT-PRICE             PIC S9(8)V9(2) COMP-3.
             10  PT-DURATION-MONTHS   PIC 9(02).
             10  PT-TIER-ID           PIC 9(04).
             10  PT-ACTIVE            PIC X(01).
