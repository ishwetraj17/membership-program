*
*    PLGENERAL.CBL
*    GENERAL-PURPOSE SCREEN AND CONFIRMATION PARAGRAPHS SHARED
*    BY THE WHOLE MEMBERSHIP SUBSYSTEM -- THE SAME SHOP UTILITY
*    EVERY MAINTENANCE PROGRAM HAS COPIED SINCE THE OLD VENDOR
*    AND VOUCHER PROGRAMS.  CALLING PROGRAM MUST DECLARE
*    MSG-CONFIRMATION AND W-VALID-ANSWER (WITH 88 VALID-ANSWER
*    VALUE "Y","N") IN ITS OWN WORKING-STORAGE.
*
 CLEAR-SCREEN.

     DISPLAY " ".
     PERFORM JUMP-LINE 2 TIMES.
*_________________________________________________________________________

 JUMP-LINE.

     DISPLAY " ".
*_________________________________________________________________________

 GET-TODAYS-DATE.

     ACCEPT TODAY-DATE FROM DATE YYYYMMDD.
     MOVE TODAY-DATE TO TODAY-DATE-COMP.
*_________________________________________________________________________

 ASK-USER-IF-WANT-TO-COMPLETE.

     PERFORM GET-CONFIRMATION-ANSWER.
     PERFORM GET-CONFIRMATION-ANSWER UNTIL VALID-ANSWER.
*_________________________________________________________________________

 GET-CONFIRMATION-ANSWER.

     DISPLAY MSG-CONFIRMATION.
     ACCEPT W-VALID-ANSWER.

     IF NOT VALID-ANSWER
        DISPLAY "INVALID ANSWER ! ANSWER Y OR N.".
*_________________________________________________________________________

 CONFIRM-IF-WANT-TO-QUIT.

     MOVE "DO YOU WANT TO QUIT ? <Y/N>" TO MSG-CONFIRMATION.
     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
*_________________________________________________________________________
