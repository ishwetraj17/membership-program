 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SWEEP-MENU.
 AUTHOR. R. DESAI.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/22/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/22/89  RD    ORIGINAL PROGRAM - NIGHTLY SWEEP JOBS SUBMENU.
*                     CR-1013.
*    02/18/92  SR    RUN DATE AND TIME NOW DISPLAYED IN THE MENU
*                     HEADER SO OPERATORS CAN CONFIRM WHICH NIGHT'S
*                     JOB STREAM THEY ARE SITTING AT. CR-1209.
*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - THE RUN-DATE
*                     FIELD ACCEPTED FROM DATE YYYYMMDD IS ALREADY
*                     CCYY-AWARE. NO CHANGE REQUIRED. CR-1347.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1412.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.

     01  W-SWEEP-MENU-OPTION         PIC 9.
         88  VALID-SWEEP-MENU-OPTION     VALUE 0 THROUGH 2.

     01  W-RUN-DATE                  PIC 9(08).
     01  W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
         05  W-RUN-CCYY               PIC 9(04).
         05  W-RUN-MM                 PIC 9(02).
         05  W-RUN-DD                 PIC 9(02).

     01  W-RUN-TIME                  PIC 9(08).
     01  W-RUN-TIME-PARTS REDEFINES W-RUN-TIME.
         05  W-RUN-HH                 PIC 9(02).
         05  W-RUN-MINS               PIC 9(02).
         05  W-RUN-SECS               PIC 9(02).
         05  W-RUN-HSECS              PIC 9(02).

     01  W-MENU-PASS-COUNT           PIC 9(04) COMP.
     01  W-MENU-PASS-ALT REDEFINES W-MENU-PASS-COUNT.
         05  W-MENU-PASS-BYTES        PIC X(02).

     77  DUMMY                       PIC X.
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-MENU-OPTION.
     PERFORM GET-MENU-OPTION UNTIL
                                 W-SWEEP-MENU-OPTION EQUAL ZERO
                              OR VALID-SWEEP-MENU-OPTION.

     PERFORM DO-OPTIONS UNTIL W-SWEEP-MENU-OPTION EQUAL ZERO.

     EXIT PROGRAM.

     STOP RUN.
*_________________________________________________________________________

 GET-MENU-OPTION.

         ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
         ACCEPT W-RUN-TIME FROM TIME.
         ADD 1 TO W-MENU-PASS-COUNT.

         DISPLAY " ".
         DISPLAY "                    NIGHTLY SWEEP JOBS".
         DISPLAY "                    RUN DATE: " W-RUN-MM "/" W-RUN-DD "/"
                 W-RUN-CCYY "   RUN TIME: " W-RUN-HH ":" W-RUN-MINS.
         DISPLAY " ".
         DISPLAY "                 -----------------------------------------".
         DISPLAY "                 | 1 - RUN EXPIRED-SUBSCRIPTION SWEEP     |".
         DISPLAY "                 | 2 - RUN RENEWAL SWEEP                  |".
         DISPLAY "                 | 0 - RETURN TO MAIN MENU                |".
         DISPLAY "                 -----------------------------------------".
         DISPLAY " ".
         DISPLAY "                 - CHOOSE AN OPTION FROM MENU: ".
         ACCEPT W-SWEEP-MENU-OPTION.

        IF W-SWEEP-MENU-OPTION EQUAL ZERO
           DISPLAY "RETURNING TO MAIN MENU !"
        ELSE
           IF NOT VALID-SWEEP-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*_________________________________________________________________________

 DO-OPTIONS.

     IF W-SWEEP-MENU-OPTION = 1
        CALL "MBR-EXP-SWEEP".

     IF W-SWEEP-MENU-OPTION = 2
        CALL "MBR-REN-SWEEP".

     PERFORM GET-MENU-OPTION.
     PERFORM GET-MENU-OPTION UNTIL
                                 W-SWEEP-MENU-OPTION EQUAL ZERO
                              OR VALID-SWEEP-MENU-OPTION.
*_________________________________________________________________________
