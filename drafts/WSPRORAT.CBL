*
*    WSPRORAT.CBL -- WORKING STORAGE FOR THE PLAN-CHANGE
*    PRO-RATION FORMULA.  COPY ALONGSIDE WSDATCLC.CBL/PLMOCALC.CBL
*    WHEREVER PL-PRORATE-CALC.CBL IS USED.
*
     77  PRO-CURRENT-PRICE           PIC S9(8)V9(2) COMP-3.
     77  PRO-NEW-PRICE               PIC S9(8)V9(2) COMP-3.
     77  PRO-START-DATE              PIC 9(08).
     77  PRO-OLD-END-DATE            PIC 9(08).
     77  PRO-TODAY-DATE              PIC 9(08).
     77  PRO-TOTAL-DAYS              PIC S9(8) COMP.
     77  PRO-REMAINING-DAYS          PIC S9(8) COMP.
     77  PRO-UNUSED-CURRENT-VALUE    PIC S9(8)V9(2) COMP-3.
     77  PRO-NEW-PROPORTIONAL-COST   PIC S9(8)V9(2) COMP-3.
     77  PRO-RATED-AMOUNT            PIC S9(8)V9(2) COMP-3.
