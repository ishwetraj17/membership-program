*
*    FDSUBS.CBL
*    RECORD LAYOUT FOR THE SUBSCRIPTION FILE.  RELATIVE
*    ORGANIZATION, SUB-REL-KEY (SEE SLSUBS.CBL) CARRIES THE
*    RELATIVE RECORD NUMBER SO A GIVEN SUB-ID CAN BE READ,
*    REWRITTEN OR DELETED DIRECTLY WITHOUT A SEPARATE INDEX.
*    THE DATE FIELDS ARE EACH REDEFINED INTO CCYY/MM/DD PARTS
*    FOR THE MONTH-ARITHMETIC PARAGRAPHS IN PLMOCALC.CBL.
*
    FD  SUBSCRIPTION-FILE
        LABEL RECORDS ARE STANDARD.

    01  SUBSCRIPTION-RECORD.
        05  SUB-ID                       PIC 9(06).
        05  SUB-USER-ID                  PIC 9(06).
        05  SUB-PLAN-ID                  PIC 9(04).
        05  SUB-STATUS                   PIC X(09).
            88  SUB-STAT-ACTIVE          VALUE "ACTIVE".
            88  SUB-STAT-EXPIRED         VALUE "EXPIRED".
            88  SUB-STAT-CANCELLED       VALUE "CANCELLED".
            88  SUB-STAT-SUSPENDED       VALUE "SUSPENDED".
            88  SUB-STAT-PENDING         VALUE "PENDING".
        05  SUB-START-DATE               PIC 9(08).
        05  SUB-START-DATE-PARTS REDEFINES SUB-START-DATE.
            10  SUB-START-CCYY           PIC 9(04).
            10  SUB-START-MM             PIC 9(02).
            10  SUB-START-DD             PIC 9(02).
        05  SUB-END-DATE                 PIC 9(08).
        05  SUB-END-DATE-PARTS REDEFINES SUB-END-DATE.
            10  SUB-END-CCYY             PIC 9(04).
            10  SUB-END-MM               PIC 9(02).
            10  SUB-END-DD               PIC 9(02).
        05  SUB-NEXT-BILLING-DATE        PIC 9(08).
        05  SUB-NEXT-BILLING-PARTS REDEFINES SUB-NEXT-BILLING-DATE.
            10  SUB-NEXT-BILL-CCYY       PIC 9(04).
            10  SUB-NEXT-BILL-MM         PIC 9(02).
            10  SUB-NEXT-BILL-DD         PIC 9(02).
        05  SUB-PAID-AMOUNT              PIC S9(8)V9(2) COMP-3.
        05  SUB-AUTO-RENEWAL             PIC X(01).
            88  SUB-AUTO-RENEWAL-ON      VALUE "Y".
        05  SUB-CANCELLED-DATE           PIC 9(08).
        05  SUB-CANCEL-REASON            PIC X(40).
        05  FILLER                       PIC X(10).
