 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SUB-CREATE.
 AUTHOR. K. IYER.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/15/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/15/89  KI    ORIGINAL PROGRAM - ADDS A NEW SUBSCRIPTION
*                     FOR A MEMBER AGAINST A PLAN.  CR-1009.
*    04/02/89  KI    ADDED THE SINGLE-ACTIVE-SUBSCRIPTION-PER-
*                     MEMBER CHECK BEFORE WRITE. CR-1018.
*    05/11/90  RD    ADDED INACTIVE-PLAN REJECT (PLAN-ACTIVE="N")
*                     PER PRICING COMMITTEE REQUEST. CR-1077.
*    11/20/91  SR    AUTO-RENEWAL FLAG NOW ASKED ON ADD INSTEAD
*                     OF DEFAULTING SILENTLY TO "Y". CR-1190.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - START/END
*                     DATES ARE CCYYMMDD ALREADY. NO CHANGE
*                     REQUIRED. CR-1342.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1404.
*    03/11/03  TN    CORRECTED SUB-REL-KEY ASSIGNMENT WHEN
*                     SUBSCRIPTION-FILE IS EMPTY (WAS LEAVING
*                     SUB-REL-KEY AT ZERO ON THE FIRST ADD).
*                     CR-1498.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLTIER.CBL".
     COPY "SLPLAN.CBL".
     COPY "SLUSERM.CBL".
     COPY "SLSUBS.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDTIER.CBL".
     COPY "FDPLAN.CBL".
     COPY "FDUSERM.CBL".
     COPY "FDSUBS.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSTABTIR.CBL".
     COPY "WSTABPLN.CBL".
     COPY "WSTABUSR.CBL".
     COPY "WSLOADFL.CBL".
     COPY "WSLOOKUP.CBL".
     COPY "WSSUBKEY.CBL".
     COPY "WSDATCLC.CBL".
     COPY "WSTODAY.CBL".

     01  W-VALID-ANSWER              PIC X(01).
         88  VALID-ANSWER                VALUE "Y","N".
         88  QUIT-IS-CONFIRMED           VALUE "Y".

     01  W-REJECT-CODE               PIC X(30).
     01  W-NEW-SUB-ID                PIC 9(06) COMP.
     01  W-HIGHEST-SUB-ID            PIC 9(06) COMP.
     01  W-EOF-SUBS-FLAG             PIC X(01).
         88  EOF-SUBS                    VALUE "Y".

     01  W-ENTER-USER-ID             PIC 9(06).
     01  W-ENTER-PLAN-ID             PIC 9(04).
     01  W-ENTER-AUTO-RENEWAL        PIC X(01).

     77  MSG-CONFIRMATION            PIC X(60).
     77  DUMMY                       PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-TODAYS-DATE.
     PERFORM LOAD-MASTER-TABLES.

     OPEN I-O SUBSCRIPTION-FILE.
     PERFORM FIND-HIGHEST-SUBSCRIPTION-ID.

     PERFORM ADD-REC-GET-ANOTHER.
     PERFORM ADD-REC-GET-ANOTHER UNTIL QUIT-IS-CONFIRMED.

     CLOSE SUBSCRIPTION-FILE.

     STOP RUN.
*_________________________________________________________________________

 FIND-HIGHEST-SUBSCRIPTION-ID.

     MOVE 0   TO W-HIGHEST-SUB-ID.
     MOVE 1   TO SUB-REL-KEY.
     MOVE "N" TO W-EOF-SUBS-FLAG.

     PERFORM SCAN-FOR-HIGHEST-SUB-ID.
     PERFORM NEXT-SUB-ID-SCAN UNTIL EOF-SUBS.
*_________________________________________________________________________

 SCAN-FOR-HIGHEST-SUB-ID.

     READ SUBSCRIPTION-FILE
         INVALID KEY MOVE "Y" TO W-EOF-SUBS-FLAG.
*_________________________________________________________________________

 NEXT-SUB-ID-SCAN.

     IF SUB-ID > W-HIGHEST-SUB-ID
        MOVE SUB-ID TO W-HIGHEST-SUB-ID.
     ADD 1 TO SUB-REL-KEY.
     PERFORM SCAN-FOR-HIGHEST-SUB-ID.
*_________________________________________________________________________

 ADD-REC-GET-ANOTHER.

     MOVE "N" TO W-VALID-ANSWER.
     MOVE SPACES TO W-REJECT-CODE.
     MOVE ZEROS  TO W-ENTER-USER-ID.
     MOVE ZEROS  TO W-ENTER-PLAN-ID.
     MOVE "Y"    TO W-ENTER-AUTO-RENEWAL.

     PERFORM GET-CREATE-FIELDS.

     IF W-ENTER-USER-ID NOT EQUAL ZEROS
        PERFORM BUILD-AND-WRITE-SUBSCRIPTION.
*_________________________________________________________________________

 GET-CREATE-FIELDS.

     PERFORM GET-SUB-USER-ID
                       UNTIL (W-ENTER-USER-ID NOT EQUAL ZEROS
                                         AND
                                  FOUND-USER-RECORD)
                          OR QUIT-IS-CONFIRMED.

     IF NOT QUIT-IS-CONFIRMED
        PERFORM GET-SUB-PLAN-ID
                       UNTIL (W-ENTER-PLAN-ID NOT EQUAL ZEROS
                                         AND
                                  FOUND-PLAN-RECORD
                                         AND
                                  PT-ACTIVE(PT-IDX) EQUAL "Y")
                          OR QUIT-IS-CONFIRMED.

     IF NOT QUIT-IS-CONFIRMED
        PERFORM CHECK-NO-ACTIVE-SUBSCRIPTION
                       UNTIL W-REJECT-CODE EQUAL SPACES
                          OR QUIT-IS-CONFIRMED.

     IF NOT QUIT-IS-CONFIRMED
        PERFORM GET-SUB-AUTO-RENEWAL
                       UNTIL W-ENTER-AUTO-RENEWAL EQUAL "Y"
                          OR W-ENTER-AUTO-RENEWAL EQUAL "N"
                          OR QUIT-IS-CONFIRMED.

     IF QUIT-IS-CONFIRMED
        MOVE ZEROS TO W-ENTER-USER-ID.
*_________________________________________________________________________

 GET-SUB-USER-ID.

     DISPLAY "1) MEMBER (USER) ID - ZERO TO CANCEL: ".
     ACCEPT W-ENTER-USER-ID.

     IF W-ENTER-USER-ID EQUAL ZEROS
        MOVE "Y" TO W-VALID-ANSWER
     ELSE
        MOVE W-ENTER-USER-ID TO WS-SEARCH-USER-ID
        PERFORM LOOK-FOR-USER-RECORD
        IF NOT FOUND-USER-RECORD
           DISPLAY "*** INVALID_USER_ID - MEMBER NOT FOUND ***"
           DISPLAY "    <ENTER> TO CONTINUE"
           ACCEPT DUMMY.
*_________________________________________________________________________

 GET-SUB-PLAN-ID.

     DISPLAY "2) PLAN ID - ZERO TO CANCEL: ".
     ACCEPT W-ENTER-PLAN-ID.

     IF W-ENTER-PLAN-ID EQUAL ZEROS
        MOVE "Y" TO W-VALID-ANSWER
     ELSE
        MOVE W-ENTER-PLAN-ID TO WS-SEARCH-PLAN-ID
        PERFORM LOOK-FOR-PLAN-RECORD
        IF NOT FOUND-PLAN-RECORD
           DISPLAY "*** INVALID_PLAN_ID - PLAN NOT FOUND ***"
           DISPLAY "    <ENTER> TO CONTINUE"
           ACCEPT DUMMY
        ELSE
           IF PT-ACTIVE(PT-IDX) NOT EQUAL "Y"
              DISPLAY "*** PLAN_NOT_FOUND - PLAN IS INACTIVE ***"
              DISPLAY "    <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*_________________________________________________________________________

 CHECK-NO-ACTIVE-SUBSCRIPTION.

     MOVE SPACES TO W-REJECT-CODE.
     MOVE 1      TO SUB-REL-KEY.
     MOVE "N"    TO W-EOF-SUBS-FLAG.

     PERFORM SCAN-FOR-ACTIVE-SUBSCRIPTION.
     PERFORM NEXT-ACTIVE-SUBSCRIPTION-SCAN
             UNTIL EOF-SUBS OR W-REJECT-CODE NOT EQUAL SPACES.

     IF W-REJECT-CODE NOT EQUAL SPACES
        DISPLAY "*** ACTIVE_SUBSCRIPTION_EXISTS FOR THIS MEMBER ***"
        DISPLAY "    <ENTER> TO CONTINUE"
        ACCEPT DUMMY
        MOVE ZEROS TO W-ENTER-USER-ID
        MOVE SPACES TO W-REJECT-CODE.
*_________________________________________________________________________

 SCAN-FOR-ACTIVE-SUBSCRIPTION.

     READ SUBSCRIPTION-FILE
         INVALID KEY MOVE "Y" TO W-EOF-SUBS-FLAG
         NOT INVALID KEY
             IF SUB-USER-ID EQUAL W-ENTER-USER-ID
                AND SUB-STAT-ACTIVE
                AND SUB-END-DATE > TODAY-DATE
                   MOVE "ACTIVE_SUBSCRIPTION_EXISTS" TO W-REJECT-CODE.
*_________________________________________________________________________

 NEXT-ACTIVE-SUBSCRIPTION-SCAN.

     ADD 1 TO SUB-REL-KEY.
     IF SUB-REL-KEY > W-HIGHEST-SUB-ID
        MOVE "Y" TO W-EOF-SUBS-FLAG
     ELSE
        PERFORM SCAN-FOR-ACTIVE-SUBSCRIPTION.
*_________________________________________________________________________

 GET-SUB-AUTO-RENEWAL.

     DISPLAY "3) AUTO-RENEWAL (Y/N) - DEFAULT Y: ".
     ACCEPT W-ENTER-AUTO-RENEWAL.

     IF W-ENTER-AUTO-RENEWAL NOT EQUAL "Y" AND NOT EQUAL "N"
        DISPLAY "INVALID ANSWER ! ANSWER Y OR N.".
*_________________________________________________________________________

 BUILD-AND-WRITE-SUBSCRIPTION.

     ADD 1 TO W-HIGHEST-SUB-ID.
     MOVE W-HIGHEST-SUB-ID TO W-NEW-SUB-ID.

     MOVE SPACES            TO SUBSCRIPTION-RECORD.
     MOVE W-NEW-SUB-ID      TO SUB-ID.
     MOVE W-ENTER-USER-ID   TO SUB-USER-ID.
     MOVE W-ENTER-PLAN-ID   TO SUB-PLAN-ID.
     MOVE "ACTIVE"          TO SUB-STATUS.
     MOVE TODAY-DATE        TO SUB-START-DATE.

     MOVE TODAY-DATE           TO MDC-IN-DATE-1.
     MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD.
     PERFORM ADD-MONTHS-TO-DATE.
     MOVE MDC-OUT-DATE         TO SUB-END-DATE.
     MOVE MDC-OUT-DATE         TO SUB-NEXT-BILLING-DATE.

     MOVE PT-PRICE(PT-IDX)     TO SUB-PAID-AMOUNT.
     MOVE W-ENTER-AUTO-RENEWAL TO SUB-AUTO-RENEWAL.
     MOVE ZEROS                TO SUB-CANCELLED-DATE.
     MOVE SPACES                TO SUB-CANCEL-REASON.

     MOVE W-NEW-SUB-ID TO SUB-REL-KEY.
     WRITE SUBSCRIPTION-RECORD.

     DISPLAY "SUBSCRIPTION " W-NEW-SUB-ID " CREATED - STATUS ACTIVE.".
*_________________________________________________________________________

 COPY "PLGENERAL.CBL".
 COPY "PLMOCALC.CBL".
 COPY "PL-LOAD-MASTER-TABLES.CBL".
 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
