 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-REN-SWEEP.
 AUTHOR. R. DESAI.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/24/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/24/89  RD    ORIGINAL PROGRAM - NIGHTLY SWEEP THAT EXTENDS
*                     AN ACTIVE, AUTO-RENEWING SUBSCRIPTION WHOSE
*                     NEXT BILLING DATE HAS ARRIVED (OR ARRIVES
*                     TOMORROW) BY ONE PLAN TERM. CR-1015.
*    11/20/91  SR    A RECORD WHOSE PLAN CANNOT BE FOUND NO LONGER
*                     ABORTS THE SWEEP - IT IS LOGGED AND SKIPPED,
*                     AND THE SWEEP CONTINUES WITH THE NEXT
*                     SUBSCRIPTION. CR-1197.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - DATE MATH
*                     IS PERFORMED BY PLMOCALC.CBL, WHICH IS
*                     ALREADY CCYY-AWARE. NO CHANGE REQUIRED.
*                     CR-1351.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1414.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLSUBS.CBL".
     COPY "SLTIER.CBL".
     COPY "SLPLAN.CBL".
     COPY "SLUSERM.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDSUBS.CBL".
     COPY "FDTIER.CBL".
     COPY "FDPLAN.CBL".
     COPY "FDUSERM.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSTABTIR.CBL".
     COPY "WSTABPLN.CBL".
     COPY "WSTABUSR.CBL".
     COPY "WSLOADFL.CBL".
     COPY "WSSUBKEY.CBL".
     COPY "WSLOOKUP.CBL".
     COPY "WSTODAY.CBL".
     COPY "WSDATCLC.CBL".

     01  W-END-OF-SUBS-FILE          PIC X(01).
         88  END-OF-SUBS-FILE            VALUE "Y".

     01  W-DAYS-TO-NEXT-BILLING      PIC S9(08) COMP.

     01  W-RENEWED-COUNT             PIC 9(06).

     77  DUMMY                       PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-TODAYS-DATE.
     PERFORM LOAD-MASTER-TABLES.

     MOVE ZERO TO W-RENEWED-COUNT.
     MOVE "N"  TO W-END-OF-SUBS-FILE.

     OPEN I-O SUBSCRIPTION-FILE.

     MOVE 1 TO SUB-REL-KEY.
     START SUBSCRIPTION-FILE KEY NOT LESS THAN SUB-REL-KEY
           INVALID KEY MOVE "Y" TO W-END-OF-SUBS-FILE.

     PERFORM SCAN-ELIGIBLE-SUBSCRIPTIONS UNTIL END-OF-SUBS-FILE.

     CLOSE SUBSCRIPTION-FILE.

     DISPLAY "SUBSCRIPTIONS RENEWED: " W-RENEWED-COUNT.

     STOP RUN.
*_________________________________________________________________________

 SCAN-ELIGIBLE-SUBSCRIPTIONS.

     READ SUBSCRIPTION-FILE NEXT RECORD
          AT END MOVE "Y" TO W-END-OF-SUBS-FILE.

     IF NOT END-OF-SUBS-FILE
        IF SUB-STAT-ACTIVE AND SUB-AUTO-RENEWAL-ON
           PERFORM CHECK-NEXT-BILLING-DUE
           IF W-DAYS-TO-NEXT-BILLING NOT > 1
              PERFORM EXTEND-SUBSCRIPTION.
*_________________________________________________________________________

 CHECK-NEXT-BILLING-DUE.

*    ELIGIBLE WHEN NEXT-BILLING-DATE FALLS ON OR BEFORE TOMORROW,
*    I.E. NO MORE THAN ONE DAY AHEAD OF TODAY'S DATE.
     MOVE TODAY-DATE           TO MDC-IN-DATE-1.
     MOVE SUB-NEXT-BILLING-DATE TO MDC-IN-DATE-2.
     PERFORM CALC-DAYS-BETWEEN-DATES.
     MOVE MDC-OUT-DAYS-BETWEEN TO W-DAYS-TO-NEXT-BILLING.
*_________________________________________________________________________

 EXTEND-SUBSCRIPTION.

     MOVE SUB-PLAN-ID TO WS-SEARCH-PLAN-ID.
     PERFORM LOOK-FOR-PLAN-RECORD.

     IF NOT FOUND-PLAN-RECORD
        DISPLAY "*** PLAN_NOT_FOUND - SUBSCRIPTION " SUB-ID " SKIPPED ***"
     ELSE
        MOVE SUB-END-DATE               TO MDC-IN-DATE-1
        MOVE PT-DURATION-MONTHS(PT-IDX) TO MDC-IN-MONTHS-TO-ADD
        PERFORM ADD-MONTHS-TO-DATE
        MOVE MDC-OUT-DATE               TO SUB-END-DATE
        MOVE MDC-OUT-DATE               TO SUB-NEXT-BILLING-DATE
        REWRITE SUBSCRIPTION-RECORD
        ADD 1 TO W-RENEWED-COUNT.
*_________________________________________________________________________

 COPY "PLGENERAL.CBL".
 COPY "PLMOCALC.CBL".
 COPY "PL-LOAD-MASTER-TABLES.CBL".
 COPY "PL-LOOK-FOR-TIER-RECORD.CBL".
 COPY "PL-LOOK-FOR-PLAN-RECORD.CBL".
 COPY "PL-LOOK-FOR-USER-RECORD.CBL".
