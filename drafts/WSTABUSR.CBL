*
*    WSTABUSR.CBL -- IN-MEMORY MEMBER (USER) MASTER TABLE.
*    LOADED ONCE FROM USER-FILE BY PL-LOAD-MASTER-TABLES.CBL,
*    KEPT IN USER-ID ORDER SO SEARCH ALL CAN BE USED BY
*    PL-LOOK-FOR-USER-RECORD.CBL.
*
     01  USER-TABLE-AREA.
         05  USER-TABLE-COUNT         PIC 9(06) COMP.
         05  USER-TABLE OCCURS 1 TO 500 TIMES
                 DEPENDING ON USER-TABLE-COUNT
                 ASCENDING KEY IS UT-ID
                 INDEXED BY UT-IDX.
             10  UT-ID                PIC 9(06).
             10  UT-NAME              PIC X(40).
             10  UT-EMAIL             PIC X(50).
             10  UT-PHONE             PIC X(10).
             10  UT-ADDRESS           PIC X(60).
             10  UT-CITY              PIC X(30).
             10  UT-STATE             PIC X(30).
             10  UT-PINCODE           PIC X(06).
             10  UT-STATUS            PIC X(09).
