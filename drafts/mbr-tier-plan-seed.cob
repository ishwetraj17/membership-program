 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-TIER-PLAN-SEED.
 AUTHOR. R. DESAI.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/02/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/02/89  RD    ORIGINAL PROGRAM - ONE-SHOT SEED OF THE TIER
*                     AND PLAN MASTER FILES (SILVER/GOLD/PLATINUM,
*                     3 PLANS EACH).  CR-1002.
*    03/08/89  RD    ADDED THE "ALREADY SEEDED" CHECK SO THIS CAN
*                     BE RUN MORE THAN ONCE WITHOUT DUPLICATING
*                     TIER-FILE. CR-1005.
*    09/14/90  KI    CORRECTED QUARTERLY/YEARLY DISCOUNT FACTORS
*                     TO MATCH THE PRICING COMMITTEE'S REVISED
*                     SCHEDULE (.95 / .85). CR-1091.
*    11/14/91  SR    TIER BENEFIT FLAGS AND MAX-COUPONS ADDED TO
*                     TIER-RECORD LAYOUT, SEEDING LOGIC UPDATED TO
*                     MATCH. CR-1188.
*    02/20/92  SR    TIER AND PRICE WORK AREAS REGROUPED WITH
*                     ALTERNATE BYTE-STRING REDEFINITIONS SO THE
*                     DUMP UTILITY CAN BE POINTED AT ONE FIELD
*                     INSTEAD OF FIVE WHEN TRACING A BAD SEED RUN.
*                     CR-1211.
*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - NO DATE
*                     FIELDS ARE WRITTEN BY THIS PROGRAM. NO CHANGE
*                     REQUIRED. CR-1341.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1403.
*    03/11/03  TN    READ-TIER-FOR-CHECK AND COUNT-TIER-FOR-CHECK
*                     COMBINED INTO ONE NUMBERED 1500-COUNT-EXISTING-
*                     TIERS PARAGRAPH RANGE, LOOPING BY GO TO BACK TO
*                     ITS OWN TOP AND DROPPING OUT THROUGH THE RANGE
*                     EXIT AT END - SAME COUNT, ONE FEWER PARAGRAPH.
*                     CR-1493.
*    03/14/03  TN    STS-BASE-PRICE/STS-MONTHLY-PRICE/STS-QUARTERLY-
*                     PRICE/STS-YEARLY-PRICE CHANGED TO COMP-3 TO
*                     MATCH PLAN-PRICE ON PLAN-FILE, WHICH THESE
*                     FIELDS ARE MOVED INTO.  STS-PRICE-WORK-ALT BYTE
*                     REDEFINES SHRUNK FROM X(40) TO X(24) TO MATCH
*                     THE PACKED WIDTH. CR-1495.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLTIER.CBL".
     COPY "SLPLAN.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDTIER.CBL".
     COPY "FDPLAN.CBL".

 WORKING-STORAGE SECTION.

     01  W-SEED-TIER-COUNT           PIC 9(02) COMP.
         88  TIER-FILE-ALREADY-SEEDED    VALUE 1 THROUGH 99.

     01  W-TIER-LEVEL-SUB            PIC 9(01) COMP.

     01  STS-TIER-WORK.
         05  STS-TIER-ID              PIC 9(04).
         05  STS-TIER-NAME            PIC X(10).
         05  STS-TIER-LEVEL           PIC 9(01).
     01  STS-TIER-WORK-ALT REDEFINES STS-TIER-WORK.
         05  STS-TIER-WORK-BYTES      PIC X(15).

     01  STS-PRICE-WORK.
         05  STS-BASE-PRICE           PIC S9(8)V9(2) COMP-3.
         05  STS-MONTHLY-PRICE        PIC S9(8)V9(2) COMP-3.
         05  STS-QUARTERLY-PRICE      PIC S9(8)V9(2) COMP-3.
         05  STS-YEARLY-PRICE         PIC S9(8)V9(2) COMP-3.
     01  STS-PRICE-WORK-ALT REDEFINES STS-PRICE-WORK.
         05  STS-PRICE-WORK-BYTES     PIC X(24).

     01  STS-NEXT-PLAN-ID           PIC 9(04) COMP.
     01  STS-NEXT-PLAN-ID-ALT REDEFINES STS-NEXT-PLAN-ID.
         05  STS-NEXT-PLAN-BYTES      PIC X(02).

     77  FILLER                      PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM CHECK-IF-ALREADY-SEEDED.

     IF TIER-FILE-ALREADY-SEEDED
        DISPLAY "TIER/PLAN MASTER FILES ALREADY SEEDED - NO ACTION."
     ELSE
        PERFORM SEED-TIER-AND-PLAN-FILES.

     STOP RUN.
*_________________________________________________________________________

 CHECK-IF-ALREADY-SEEDED.

     MOVE 0 TO W-SEED-TIER-COUNT.

     OPEN INPUT TIER-FILE.
     PERFORM 1500-COUNT-EXISTING-TIERS THRU 1500-COUNT-EXISTING-TIERS-EXIT.
     CLOSE TIER-FILE.
*_________________________________________________________________________

*    1500-COUNT-EXISTING-TIERS READS TIER-FILE TO THE END, COUNTING
*    RECORDS ALREADY ON FILE.  LOOPS BY BRANCHING BACK TO ITS OWN
*    TOP RATHER THAN A PERFORM ... UNTIL, SO AT END CAN DROP STRAIGHT
*    OUT THROUGH THE RANGE'S EXIT LINE.

 1500-COUNT-EXISTING-TIERS.

     READ TIER-FILE
         AT END GO TO 1500-COUNT-EXISTING-TIERS-EXIT.

     ADD 1 TO W-SEED-TIER-COUNT.
     GO TO 1500-COUNT-EXISTING-TIERS.

 1500-COUNT-EXISTING-TIERS-EXIT.
     EXIT.
*_________________________________________________________________________

 SEED-TIER-AND-PLAN-FILES.

     OPEN OUTPUT TIER-FILE.
     OPEN OUTPUT PLAN-FILE.
     MOVE 100 TO STS-NEXT-PLAN-ID.

     PERFORM SEED-ONE-TIER
             VARYING W-TIER-LEVEL-SUB FROM 1 BY 1
             UNTIL W-TIER-LEVEL-SUB > 3.

     CLOSE TIER-FILE.
     CLOSE PLAN-FILE.

     DISPLAY "TIER/PLAN MASTER FILES SEEDED - 3 TIERS, 9 PLANS.".
*_________________________________________________________________________

 SEED-ONE-TIER.

     MOVE SPACES           TO TIER-RECORD.
     MOVE W-TIER-LEVEL-SUB TO STS-TIER-LEVEL.
     COMPUTE STS-TIER-ID = 100 + W-TIER-LEVEL-SUB.

     PERFORM SET-TIER-NAME-AND-BENEFITS.
     PERFORM WRITE-TIER-RECORD.

     PERFORM CALC-BASE-PRICE-FOR-TIER.
     PERFORM CALC-QUARTERLY-PRICE.
     PERFORM CALC-YEARLY-PRICE.
     PERFORM SEED-PLAN-RECORDS-FOR-TIER.
*_________________________________________________________________________

 SET-TIER-NAME-AND-BENEFITS.

     EVALUATE W-TIER-LEVEL-SUB
         WHEN 1
              MOVE "SILVER"    TO STS-TIER-NAME
              MOVE    5.00     TO TIER-DISCOUNT-PCT
              MOVE "N"         TO TIER-FREE-DELIVERY
              MOVE "N"         TO TIER-EXCLUSIVE-DEALS
              MOVE "N"         TO TIER-EARLY-ACCESS
              MOVE "N"         TO TIER-PRIORITY-SUPPORT
              MOVE   2         TO TIER-MAX-COUPONS
              MOVE   5         TO TIER-DELIVERY-DAYS
              MOVE "BASIC MEMBER BENEFITS." TO TIER-ADDL-BENEFITS
         WHEN 2
              MOVE "GOLD"      TO STS-TIER-NAME
              MOVE   10.00     TO TIER-DISCOUNT-PCT
              MOVE "Y"         TO TIER-FREE-DELIVERY
              MOVE "N"         TO TIER-EXCLUSIVE-DEALS
              MOVE "Y"         TO TIER-EARLY-ACCESS
              MOVE "N"         TO TIER-PRIORITY-SUPPORT
              MOVE   5         TO TIER-MAX-COUPONS
              MOVE   3         TO TIER-DELIVERY-DAYS
              MOVE "FREE DELIVERY AND EARLY ACCESS TO SALES."
                               TO TIER-ADDL-BENEFITS
         WHEN 3
              MOVE "PLATINUM"  TO STS-TIER-NAME
              MOVE   15.00     TO TIER-DISCOUNT-PCT
              MOVE "Y"         TO TIER-FREE-DELIVERY
              MOVE "Y"         TO TIER-EXCLUSIVE-DEALS
              MOVE "Y"         TO TIER-EARLY-ACCESS
              MOVE "Y"         TO TIER-PRIORITY-SUPPORT
              MOVE  10         TO TIER-MAX-COUPONS
              MOVE   1         TO TIER-DELIVERY-DAYS
              MOVE "FREE DELIVERY, EXCLUSIVE DEALS, EARLY ACCESS, PRIORITY SVC."
                               TO TIER-ADDL-BENEFITS.
*_________________________________________________________________________

 WRITE-TIER-RECORD.

     MOVE STS-TIER-ID         TO TIER-ID.
     MOVE STS-TIER-NAME       TO TIER-NAME.
     MOVE STS-TIER-LEVEL      TO TIER-LEVEL.
     WRITE TIER-RECORD.
*_________________________________________________________________________

 CALC-BASE-PRICE-FOR-TIER.

     EVALUATE W-TIER-LEVEL-SUB
         WHEN 1   MOVE  299.00 TO STS-BASE-PRICE
         WHEN 2   MOVE  499.00 TO STS-BASE-PRICE
         WHEN 3   MOVE  799.00 TO STS-BASE-PRICE
         WHEN OTHER
                  MOVE  299.00 TO STS-BASE-PRICE.

     MOVE STS-BASE-PRICE TO STS-MONTHLY-PRICE.
*_________________________________________________________________________

 CALC-QUARTERLY-PRICE.

     COMPUTE STS-QUARTERLY-PRICE ROUNDED =
             STS-BASE-PRICE * 3 * 0.95.
*_________________________________________________________________________

 CALC-YEARLY-PRICE.

     COMPUTE STS-YEARLY-PRICE ROUNDED =
             STS-BASE-PRICE * 12 * 0.85.
*_________________________________________________________________________

 SEED-PLAN-RECORDS-FOR-TIER.

     MOVE SPACES               TO PLAN-RECORD.
     MOVE STS-NEXT-PLAN-ID     TO PLAN-ID.
     STRING STS-TIER-NAME DELIMITED BY SPACE
            " MONTHLY"         DELIMITED BY SIZE
            INTO PLAN-NAME.
     MOVE "MONTHLY"            TO PLAN-TYPE.
     MOVE STS-MONTHLY-PRICE    TO PLAN-PRICE.
     MOVE 1                    TO PLAN-DURATION-MONTHS.
     MOVE STS-TIER-ID          TO PLAN-TIER-ID.
     MOVE "Y"                  TO PLAN-ACTIVE.
     WRITE PLAN-RECORD.
     ADD 1 TO STS-NEXT-PLAN-ID.

     MOVE SPACES               TO PLAN-RECORD.
     MOVE STS-NEXT-PLAN-ID     TO PLAN-ID.
     STRING STS-TIER-NAME DELIMITED BY SPACE
            " QUARTERLY"       DELIMITED BY SIZE
            INTO PLAN-NAME.
     MOVE "QUARTERLY"          TO PLAN-TYPE.
     MOVE STS-QUARTERLY-PRICE  TO PLAN-PRICE.
     MOVE 3                    TO PLAN-DURATION-MONTHS.
     MOVE STS-TIER-ID          TO PLAN-TIER-ID.
     MOVE "Y"                  TO PLAN-ACTIVE.
     WRITE PLAN-RECORD.
     ADD 1 TO STS-NEXT-PLAN-ID.

     MOVE SPACES               TO PLAN-RECORD.
     MOVE STS-NEXT-PLAN-ID     TO PLAN-ID.
     STRING STS-TIER-NAME DELIMITED BY SPACE
            " YEARLY"          DELIMITED BY SIZE
            INTO PLAN-NAME.
     MOVE "YEARLY"             TO PLAN-TYPE.
     MOVE STS-YEARLY-PRICE     TO PLAN-PRICE.
     MOVE 12                   TO PLAN-DURATION-MONTHS.
     MOVE STS-TIER-ID          TO PLAN-TIER-ID.
     MOVE "Y"                  TO PLAN-ACTIVE.
     WRITE PLAN-RECORD.
     ADD 1 TO STS-NEXT-PLAN-ID.
*_________________________________________________________________________
