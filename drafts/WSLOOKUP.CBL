*
*    WSLOOKUP.CBL -- SEARCH KEYS AND FOUND-SWITCHES FOR THE
*    PL-LOOK-FOR-xxx-RECORD.CBL TABLE-SEARCH PARAGRAPHS.
*
     77  WS-SEARCH-TIER-LEVEL        PIC 9(01).
     01  W-FOUND-TIER-RECORD         PIC X(01).
         88  FOUND-TIER-RECORD           VALUE "Y".

     77  WS-SEARCH-PLAN-ID           PIC 9(04).
     01  W-FOUND-PLAN-RECORD         PIC X(01).
         88  FOUND-PLAN-RECORD           VALUE "Y".

     77  WS-SEARCH-USER-ID           PIC 9(06).
     01  W-FOUND-USER-RECORD         PIC X(01).
         88  FOUND-USER-RECORD           VALUE "Y".
