*
*    WSTRANS.CBL -- WORKING STORAGE FOR THE SUBSCRIPTION STATUS
*    TRANSITION MATRIX CHECK.  COPY ALONGSIDE
*    PL-VALIDATE-TRANSITION.CBL.
*
     01  VTX-CURRENT-STATUS          PIC X(09).
     01  VTX-NEW-STATUS              PIC X(09).
     01  VTX-VALID-FLAG              PIC X(01).
         88  VTX-TRANSITION-VALID        VALUE "Y".
