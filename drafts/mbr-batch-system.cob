 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-BATCH-SYSTEM.
 AUTHOR. R. DESAI.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/02/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/02/89  RD    ORIGINAL PROGRAM - TOP MENU FOR THE NEW
*                     MEMBERSHIP TIER/PLAN/SUBSCRIPTION SUBSYSTEM.
*                     CR-1001.
*    03/02/89  RD    ADDED OPTION 1 (TIER/PLAN SEED).
*    03/09/89  RD    ADDED OPTION 2 (SUBSCRIPTION MAINTENANCE).
*    03/21/89  KI    ADDED OPTION 3 (UPDATE TRANSACTION STEP),
*                     CR-1014.
*    04/02/89  KI    ADDED OPTION 4 (NIGHTLY SWEEP SUBMENU),
*                     CR-1019.
*    11/14/91  SR    MENU BOX WIDENED FOR 4-LINE TITLE, NO LOGIC
*                     CHANGE. CR-1187.
*    02/18/92  SR    RUN DATE AND TIME NOW DISPLAYED IN THE MENU
*                     HEADER SO OPERATORS CAN CONFIRM WHICH NIGHT'S
*                     JOB STREAM THEY ARE SITTING AT. CR-1209.
*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - ALL DATE
*                     FIELDS IN THIS PROGRAM ARE ALREADY CCYYMMDD.
*                     NO CHANGE REQUIRED. CR-1340.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1402.
*    08/04/02  TN     ADDED OPTION 3 WORDING CLARIFICATION ON THE
*                     MENU SCREEN PER HELP-DESK REQUEST. CR-1486.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.

     01  W-MAIN-MENU-OPTION          PIC 9.
         88  VALID-MAIN-MENU-OPTION      VALUE 0 THROUGH 4.

     01  W-RUN-DATE                  PIC 9(08).
     01  W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
         05  W-RUN-CCYY               PIC 9(04).
         05  W-RUN-MM                 PIC 9(02).
         05  W-RUN-DD                 PIC 9(02).

     01  W-RUN-TIME                  PIC 9(08).
     01  W-RUN-TIME-PARTS REDEFINES W-RUN-TIME.
         05  W-RUN-HH                 PIC 9(02).
         05  W-RUN-MINS               PIC 9(02).
         05  W-RUN-SECS               PIC 9(02).
         05  W-RUN-HSECS              PIC 9(02).

     01  W-MENU-PASS-COUNT           PIC 9(04) COMP.
     01  W-MENU-PASS-ALT REDEFINES W-MENU-PASS-COUNT.
         05  W-MENU-PASS-BYTES        PIC X(02).

     77  DUMMY                       PIC X.
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-MENU-OPTION.
     PERFORM GET-MENU-OPTION UNTIL
                                 W-MAIN-MENU-OPTION EQUAL ZERO
                              OR VALID-MAIN-MENU-OPTION.

     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.

     STOP RUN.
*_________________________________________________________________________

 GET-MENU-OPTION.

         ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
         ACCEPT W-RUN-TIME FROM TIME.
         ADD 1 TO W-MENU-PASS-COUNT.

         DISPLAY " ".
         DISPLAY "                    MEMBERSHIP BATCH SUBSYSTEM".
         DISPLAY "                    RUN DATE: " W-RUN-MM "/" W-RUN-DD "/"
                 W-RUN-CCYY "   RUN TIME: " W-RUN-HH ":" W-RUN-MINS.
         DISPLAY " ".
         DISPLAY "                 -----------------------------------------".
         DISPLAY "                 | 1 - TIER/PLAN MASTER FILE SEED        |".
         DISPLAY "                 | 2 - SUBSCRIPTION MAINTENANCE          |".
         DISPLAY "                 | 3 - UPDATE TRANSACTION PROCESSING     |".
         DISPLAY "                 | 4 - NIGHTLY SWEEP PROCESSING          |".
         DISPLAY "                 | 0 - EXIT                              |".
         DISPLAY "                 -----------------------------------------".
         DISPLAY " ".
         DISPLAY "                 - CHOOSE AN OPTION FROM MENU: ".
         ACCEPT W-MAIN-MENU-OPTION.

        IF W-MAIN-MENU-OPTION EQUAL ZERO
           DISPLAY "PROGRAM TERMINATED !"
        ELSE
           IF NOT VALID-MAIN-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*_________________________________________________________________________

 DO-OPTIONS.

     IF W-MAIN-MENU-OPTION = 1
        CALL "MBR-TIER-PLAN-SEED".

     IF W-MAIN-MENU-OPTION = 2
        CALL "MBR-SUB-MAINTAIN".

     IF W-MAIN-MENU-OPTION = 3
        CALL "MBR-UPD-BATCH".

     IF W-MAIN-MENU-OPTION = 4
        CALL "MBR-SWEEP-MENU".

     PERFORM GET-MENU-OPTION.
     PERFORM GET-MENU-OPTION UNTIL
                                 W-MAIN-MENU-OPTION EQUAL ZERO
                              OR VALID-MAIN-MENU-OPTION.
*_________________________________________________________________________
