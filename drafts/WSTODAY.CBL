*
*    WSTODAY.CBL -- TODAY'S DATE, REFRESHED ONCE AT PROGRAM
*    START BY PLGENERAL.CBL'S GET-TODAYS-DATE PARAGRAPH.
*
     77  TODAY-DATE                  PIC 9(08).
     77  TODAY-DATE-COMP             PIC 9(08) COMP.
