*
*    SLUPDTXN.CBL -- FILE-CONTROL ENTRY FOR UPDATE-TRANSACTION-FILE.
*
     SELECT UPDATE-TRANSACTION-FILE ASSIGN TO "UPDTXNFILE"
            ORGANIZATION IS LINE SEQUENTIAL.
