*
*    PL-LOOK-FOR-USER-RECORD.CBL
*    SEARCHES USER-TABLE (LOADED BY PL-LOAD-MASTER-TABLES.CBL)
*    FOR WS-SEARCH-USER-ID.  ON A HIT, UT-IDX POINTS AT THE
*    MATCHING USER-TABLE ENTRY.
*
 LOOK-FOR-USER-RECORD.

     MOVE "N" TO W-FOUND-USER-RECORD.
     SET UT-IDX TO 1.
     SEARCH ALL USER-TABLE
         AT END
            MOVE "N" TO W-FOUND-USER-RECORD
         WHEN UT-ID(UT-IDX) = WS-SEARCH-USER-ID
            MOVE "Y" TO W-FOUND-USER-RECORD.
*_________________________________________________________________________
