 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SUB-MAINTAIN.
 AUTHOR. R. DESAI.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 03/09/1989.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    03/09/89  RD    ORIGINAL PROGRAM - SUBSCRIPTION MAINTENANCE
*                     SUBMENU. CR-1003.
*    03/16/89  KI    ADDED OPTIONS 2 (CANCEL) AND 3 (RENEW).
*                     CR-1010.
*    04/04/90  SR    ADDED OPTIONS 4 (UPGRADE) AND 5 (DOWNGRADE).
*                     CR-1078.
*    06/02/90  RD    ADDED OPTION 6 (INQUIRY/STATUS DISPLAY).
*                     CR-1082.
*    02/18/92  SR    RUN DATE AND TIME NOW DISPLAYED IN THE MENU
*                     HEADER SO OPERATORS CAN CONFIRM WHICH NIGHT'S
*                     JOB STREAM THEY ARE SITTING AT. CR-1209.
*    06/30/94  MP    REVIEWED FOR YEAR 2000 READINESS - THE RUN-DATE
*                     FIELD ACCEPTED FROM DATE YYYYMMDD IS ALREADY
*                     CCYY-AWARE. NO CHANGE REQUIRED. CR-1347.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1409.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.

     01  W-SUB-MENU-OPTION           PIC 9.
         88  VALID-SUB-MENU-OPTION       VALUE 0 THROUGH 6.

     01  W-RUN-DATE                  PIC 9(08).
     01  W-RUN-DATE-PARTS REDEFINES W-RUN-DATE.
         05  W-RUN-CCYY               PIC 9(04).
         05  W-RUN-MM                 PIC 9(02).
         05  W-RUN-DD                 PIC 9(02).

     01  W-RUN-TIME                  PIC 9(08).
     01  W-RUN-TIME-PARTS REDEFINES W-RUN-TIME.
         05  W-RUN-HH                 PIC 9(02).
         05  W-RUN-MINS               PIC 9(02).
         05  W-RUN-SECS               PIC 9(02).
         05  W-RUN-HSECS              PIC 9(02).

     01  W-MENU-PASS-COUNT           PIC 9(04) COMP.
     01  W-MENU-PASS-ALT REDEFINES W-MENU-PASS-COUNT.
         05  W-MENU-PASS-BYTES        PIC X(02).

     77  DUMMY                       PIC X.
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-MENU-OPTION.
     PERFORM GET-MENU-OPTION UNTIL
                                 W-SUB-MENU-OPTION EQUAL ZERO
                              OR VALID-SUB-MENU-OPTION.

     PERFORM DO-OPTIONS UNTIL W-SUB-MENU-OPTION EQUAL ZERO.

     EXIT PROGRAM.

     STOP RUN.
*_________________________________________________________________________

 GET-MENU-OPTION.

         ACCEPT W-RUN-DATE FROM DATE YYYYMMDD.
         ACCEPT W-RUN-TIME FROM TIME.
         ADD 1 TO W-MENU-PASS-COUNT.

         DISPLAY " ".
         DISPLAY "                    SUBSCRIPTION MAINTENANCE".
         DISPLAY "                    RUN DATE: " W-RUN-MM "/" W-RUN-DD "/"
                 W-RUN-CCYY "   RUN TIME: " W-RUN-HH ":" W-RUN-MINS.
         DISPLAY " ".
         DISPLAY "                 -----------------------------------------".
         DISPLAY "                 | 1 - CREATE SUBSCRIPTION               |".
         DISPLAY "                 | 2 - CANCEL SUBSCRIPTION                |".
         DISPLAY "                 | 3 - RENEW SUBSCRIPTION (MANUAL)        |".
         DISPLAY "                 | 4 - UPGRADE SUBSCRIPTION               |".
         DISPLAY "                 | 5 - DOWNGRADE SUBSCRIPTION             |".
         DISPLAY "                 | 6 - INQUIRY / STATUS DISPLAY           |".
         DISPLAY "                 | 0 - RETURN TO MAIN MENU                |".
         DISPLAY "                 -----------------------------------------".
         DISPLAY " ".
         DISPLAY "                 - CHOOSE AN OPTION FROM MENU: ".
         ACCEPT W-SUB-MENU-OPTION.

        IF W-SUB-MENU-OPTION EQUAL ZERO
           DISPLAY "RETURNING TO MAIN MENU !"
        ELSE
           IF NOT VALID-SUB-MENU-OPTION
              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
              ACCEPT DUMMY.
*_________________________________________________________________________

 DO-OPTIONS.

     IF W-SUB-MENU-OPTION = 1
        CALL "MBR-SUB-CREATE".

     IF W-SUB-MENU-OPTION = 2
        CALL "MBR-SUB-CANCEL".

     IF W-SUB-MENU-OPTION = 3
        CALL "MBR-SUB-RENEW".

     IF W-SUB-MENU-OPTION = 4
        CALL "MBR-SUB-UPGRADE".

     IF W-SUB-MENU-OPTION = 5
        CALL "MBR-SUB-DOWNGRADE".

     IF W-SUB-MENU-OPTION = 6
        CALL "MBR-SUB-INQUIRY".

     PERFORM GET-MENU-OPTION.
     PERFORM GET-MENU-OPTION UNTIL
                                 W-SUB-MENU-OPTION EQUAL ZERO
                              OR VALID-SUB-MENU-OPTION.
*_________________________________________________________________________
