*
*    PL-LOAD-MASTER-TABLES.CBL
*    LOADS TIER-FILE, PLAN-FILE AND USER-FILE INTO THE IN-MEMORY
*    TIER-TABLE/PLAN-TABLE/USER-TABLE (SEE WSTABTIR/WSTABPLN/
*    WSTABUSR.CBL) SO PL-LOOK-FOR-xxx-RECORD.CBL CAN SEARCH ALL.
*    EACH FILE IS MAINTAINED IN ASCENDING KEY ORDER BY THE
*    SEEDING AND CREATION PARAGRAPHS, SO NO SORT IS NEEDED HERE.
*
 LOAD-MASTER-TABLES.

     PERFORM LOAD-TIER-TABLE.
     PERFORM LOAD-PLAN-TABLE.
     PERFORM LOAD-USER-TABLE.
*_________________________________________________________________________

 LOAD-TIER-TABLE.

     MOVE 0   TO TIER-TABLE-COUNT.
     MOVE "N" TO WS-EOF-TIER-FLAG.

     OPEN INPUT TIER-FILE.
     PERFORM READ-NEXT-TIER-RECORD.
     PERFORM STORE-TIER-TABLE-ENTRY UNTIL EOF-TIER.
     CLOSE TIER-FILE.
*_________________________________________________________________________

 READ-NEXT-TIER-RECORD.

     READ TIER-FILE
         AT END MOVE "Y" TO WS-EOF-TIER-FLAG.
*_________________________________________________________________________

 STORE-TIER-TABLE-ENTRY.

     ADD 1 TO TIER-TABLE-COUNT.
     MOVE TIER-ID               TO TT-ID(TIER-TABLE-COUNT).
     MOVE TIER-NAME             TO TT-NAME(TIER-TABLE-COUNT).
     MOVE TIER-LEVEL            TO TT-LEVEL(TIER-TABLE-COUNT).
     MOVE TIER-DISCOUNT-PCT     TO TT-DISCOUNT-PCT(TIER-TABLE-COUNT).
     MOVE TIER-FREE-DELIVERY    TO TT-FREE-DELIVERY(TIER-TABLE-COUNT).
     MOVE TIER-EXCLUSIVE-DEALS  TO TT-EXCLUSIVE-DEALS(TIER-TABLE-COUNT).
     MOVE TIER-EARLY-ACCESS     TO TT-EARLY-ACCESS(TIER-TABLE-COUNT).
     MOVE TIER-PRIORITY-SUPPORT TO TT-PRIORITY-SUPPORT(TIER-TABLE-COUNT).
     MOVE TIER-MAX-COUPONS      TO TT-MAX-COUPONS(TIER-TABLE-COUNT).
     MOVE TIER-DELIVERY-DAYS    TO TT-DELIVERY-DAYS(TIER-TABLE-COUNT).
     MOVE TIER-ADDL-BENEFITS    TO TT-ADDL-BENEFITS(TIER-TABLE-COUNT).

     PERFORM READ-NEXT-TIER-RECORD.
*_________________________________________________________________________

 LOAD-PLAN-TABLE.

     MOVE 0   TO PLAN-TABLE-COUNT.
     MOVE "N" TO WS-EOF-PLAN-FLAG.

     OPEN INPUT PLAN-FILE.
     PERFORM READ-NEXT-PLAN-RECORD.
     PERFORM STORE-PLAN-TABLE-ENTRY UNTIL EOF-PLAN.
     CLOSE PLAN-FILE.
*_________________________________________________________________________

 READ-NEXT-PLAN-RECORD.

     READ PLAN-FILE
         AT END MOVE "Y" TO WS-EOF-PLAN-FLAG.
*_________________________________________________________________________

 STORE-PLAN-TABLE-ENTRY.

     ADD 1 TO PLAN-TABLE-COUNT.
     MOVE PLAN-ID               TO PT-ID(PLAN-TABLE-COUNT).
     MOVE PLAN-NAME              TO PT-NAME(PLAN-TABLE-COUNT).
     MOVE PLAN-TYPE              TO PT-TYPE(PLAN-TABLE-COUNT).
     MOVE PLAN-PRICE             TO PT-PRICE(PLAN-TABLE-COUNT).
     MOVE PLAN-DURATION-MONTHS   TO PT-DURATION-MONTHS(PLAN-TABLE-COUNT).
     MOVE PLAN-TIER-ID           TO PT-TIER-ID(PLAN-TABLE-COUNT).
     MOVE PLAN-ACTIVE            TO PT-ACTIVE(PLAN-TABLE-COUNT).

     PERFORM READ-NEXT-PLAN-RECORD.
*_________________________________________________________________________

 LOAD-USER-TABLE.

     MOVE 0   TO USER-TABLE-COUNT.
     MOVE "N" TO WS-EOF-USER-FLAG.

     OPEN INPUT USER-FILE.
     PERFORM READ-NEXT-USER-RECORD.
     PERFORM STORE-USER-TABLE-ENTRY UNTIL EOF-USER.
     CLOSE USER-FILE.
*_________________________________________________________________________

 READ-NEXT-USER-RECORD.

     READ USER-FILE
         AT END MOVE "Y" TO WS-EOF-USER-FLAG.
*_________________________________________________________________________

 STORE-USER-TABLE-ENTRY.

     ADD 1 TO USER-TABLE-COUNT.
     MOVE USER-ID                TO UT-ID(USER-TABLE-COUNT).
     MOVE USER-NAME               TO UT-NAME(USER-TABLE-COUNT).
     MOVE USER-EMAIL               TO UT-EMAIL(USER-TABLE-COUNT).
     MOVE USER-PHONE               TO UT-PHONE(USER-TABLE-COUNT).
     MOVE USER-ADDRESS             TO UT-ADDRESS(USER-TABLE-COUNT).
     MOVE USER-CITY                TO UT-CITY(USER-TABLE-COUNT).
     MOVE USER-STATE               TO UT-STATE(USER-TABLE-COUNT).
     MOVE USER-PINCODE             TO UT-PINCODE(USER-TABLE-COUNT).
     MOVE USER-STATUS              TO UT-STATUS(USER-TABLE-COUNT).

     PERFORM READ-NEXT-USER-RECORD.
*_________________________________________________________________________
