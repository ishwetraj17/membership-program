 IDENTIFICATION DIVISION.
 PROGRAM-ID. MBR-SUB-INQUIRY.
 AUTHOR. R. DESAI.
 INSTALLATION. MERIDIAN RETAIL SERVICES - INFORMATION SYSTEMS.
 DATE-WRITTEN. 06/02/1990.
 DATE-COMPILED.
 SECURITY.  COMPANY CONFIDENTIAL - I.S. DEPT USE ONLY.
*
*    CHANGE LOG
*    ----------
*    06/02/90  RD    ORIGINAL PROGRAM - LOOKS UP A SUBSCRIPTION BY
*                     ID AND DISPLAYS ITS STATUS, INCLUDING WHETHER
*                     IT IS CURRENTLY ACTIVE, EXPIRED, AND THE
*                     NUMBER OF DAYS REMAINING ON THE CURRENT TERM.
*                     CR-1082.
*    11/20/91  SR    DAYS-REMAINING IS NOW SHOWN AS ZERO (NOT A
*                     NEGATIVE NUMBER) ONCE THE END DATE HAS
*                     PASSED. CR-1195.
*    07/05/94  MP    REVIEWED FOR YEAR 2000 READINESS - DATE MATH
*                     IS PERFORMED BY PLMOCALC.CBL, WHICH IS
*                     ALREADY CCYY-AWARE. NO CHANGE REQUIRED.
*                     CR-1348.
*    01/18/99  MP    Y2K CERTIFICATION SIGN-OFF. NO CODE CHANGE.
*                     CR-1410.
*    03/11/03  TN    ACTIVE-FLAG TEST WAS NOT < (I.E. ON-OR-AFTER),
*                     SO A SUBSCRIPTION WAS STILL SHOWN ACTIVE ON
*                     ITS OWN END DATE. TIGHTENED TO STRICT > TO
*                     MATCH THE PARAGRAPH'S OWN COMMENT AND THE
*                     EXPIRED-FLAG TEST BELOW IT. CR-1491.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     COPY "SLSUBS.CBL".

 DATA DIVISION.
 FILE SECTION.

     COPY "FDSUBS.CBL".

 WORKING-STORAGE SECTION.

     COPY "WSSUBKEY.CBL".
     COPY "WSTODAY.CBL".
     COPY "WSDATCLC.CBL".

     01  W-FOUND-RECORD              PIC X(01).
         88  FOUND-RECORD                VALUE "Y".

     01  W-IS-ACTIVE-FLAG            PIC X(03).
     01  W-IS-EXPIRED-FLAG           PIC X(03).
     01  W-DAYS-REMAINING            PIC S9(06).
     01  W-DAYS-REMAINING-EDIT       PIC -(5)9.

     77  ENTRY-SUB-ID                PIC 9(06).
     77  DUMMY                       PIC X(01).
*_________________________________________________________________________

 PROCEDURE DIVISION.

     PERFORM GET-TODAYS-DATE.

     OPEN INPUT SUBSCRIPTION-FILE.

     PERFORM GET-SUB-ID-AND-SEARCH.
     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
                                       ENTRY-SUB-ID EQUAL ZEROS
                                    OR FOUND-RECORD.

     PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
                                       ENTRY-SUB-ID EQUAL ZEROS.

     CLOSE SUBSCRIPTION-FILE.

     EXIT PROGRAM.

     STOP RUN.
*_________________________________________________________________________

 GET-SUB-ID-AND-SEARCH.

     MOVE ZEROS TO ENTRY-SUB-ID.
     DISPLAY "SUBSCRIPTION ID TO INQUIRE (<ENTER> TO QUIT): ".
     ACCEPT ENTRY-SUB-ID.

     IF ENTRY-SUB-ID EQUAL ZEROS
        DISPLAY "PROGRAM TERMINATED !"
     ELSE
        MOVE ENTRY-SUB-ID TO SUB-REL-KEY
        READ SUBSCRIPTION-FILE
             INVALID KEY
                   MOVE "N" TO W-FOUND-RECORD
                   DISPLAY "SUBSCRIPTION NOT FOUND ! "
             NOT INVALID KEY
                   MOVE "Y" TO W-FOUND-RECORD.
*_________________________________________________________________________

 GET-RECORD-SHOW-AND-GET-ANOTHER.

     PERFORM DETERMINE-ACTIVE-AND-EXPIRED-FLAGS.
     PERFORM DETERMINE-DAYS-REMAINING.
     PERFORM DISPLAY-THE-RECORD.

     DISPLAY "<ENTER> TO CONTINUE".
     ACCEPT DUMMY.

     PERFORM GET-SUB-ID-AND-SEARCH.
     PERFORM GET-SUB-ID-AND-SEARCH UNTIL
                                       ENTRY-SUB-ID EQUAL ZEROS
                                    OR FOUND-RECORD.
*_________________________________________________________________________

 DETERMINE-ACTIVE-AND-EXPIRED-FLAGS.

*    ACTIVE MEANS STATUS IS "ACTIVE" AND THE END DATE HAS NOT
*    YET BEEN REACHED.  EXPIRED MEANS STATUS IS "EXPIRED", OR
*    THE STATUS IS STILL "ACTIVE" BUT THE END DATE HAS PASSED
*    (NOT YET SWEPT BY MBR-EXP-SWEEP).
     MOVE "NO " TO W-IS-ACTIVE-FLAG.
     MOVE "NO " TO W-IS-EXPIRED-FLAG.

     IF SUB-STAT-ACTIVE AND SUB-END-DATE > TODAY-DATE
        MOVE "YES" TO W-IS-ACTIVE-FLAG.

     IF SUB-STAT-EXPIRED
        MOVE "YES" TO W-IS-EXPIRED-FLAG
     ELSE
        IF SUB-STAT-ACTIVE AND SUB-END-DATE < TODAY-DATE
           MOVE "YES" TO W-IS-EXPIRED-FLAG.
*_________________________________________________________________________

 DETERMINE-DAYS-REMAINING.

     MOVE TODAY-DATE TO MDC-IN-DATE-1.
     MOVE SUB-END-DATE TO MDC-IN-DATE-2.
     PERFORM CALC-DAYS-BETWEEN-DATES.

     IF SUB-END-DATE < TODAY-DATE
        MOVE ZERO TO W-DAYS-REMAINING
     ELSE
        MOVE MDC-OUT-DAYS-BETWEEN TO W-DAYS-REMAINING.

     MOVE W-DAYS-REMAINING TO W-DAYS-REMAINING-EDIT.
*_________________________________________________________________________

 DISPLAY-THE-RECORD.

     DISPLAY "SUBSCRIPTION........: " SUB-ID.
     DISPLAY "1) USER ID..........: " SUB-USER-ID.
     DISPLAY "2) PLAN ID..........: " SUB-PLAN-ID.
     DISPLAY "3) STATUS...........: " SUB-STATUS.
     DISPLAY "4) START DATE.......: " SUB-START-DATE.
     DISPLAY "5) END DATE.........: " SUB-END-DATE.
     DISPLAY "6) NEXT BILLING DATE: " SUB-NEXT-BILLING-DATE.
     DISPLAY "7) PAID AMOUNT......: " SUB-PAID-AMOUNT.
     DISPLAY "8) AUTO-RENEWAL.....: " SUB-AUTO-RENEWAL.
     DISPLAY "9) IS ACTIVE........: " W-IS-ACTIVE-FLAG.
     DISPLAY "10) IS EXPIRED......: " W-IS-EXPIRED-FLAG.
     DISPLAY "11) DAYS REMAINING..: " W-DAYS-REMAINING-EDIT.
*_________________________________________________________________________

 COPY "PLGENERAL.CBL".
 COPY "PLMOCALC.CBL".
